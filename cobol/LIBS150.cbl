000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     LIBS150.                                                 
000300 AUTHOR.         R F HAWTHORNE.                                           
000400 INSTALLATION.   CENTRAL LIBRARY SYSTEMS DATA PROCESSING.                 
000500 DATE-WRITTEN.   05/03/09.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800****************************************************************          
000900*                                                              *          
001000*    LIBS150  --  BOOK SEARCH AND SORT REPORT                 *           
001100*                                                              *          
001200*    LOADS THE BOOK MASTER ENTIRE INTO WS-BOOK-TABLE, THEN     *          
001300*    PRODUCES FIVE SECTIONS ON BOOK-SEARCH-RPT:                *          
001400*        1) A TITLE-CONTAINS SEARCH (CASE-INSENSITIVE, EXACT   *          
001500*           MATCH ON THE FOLDED TITLE),                        *          
001600*        2) AN AUTHOR-CONTAINS SEARCH (CASE-INSENSITIVE        *          
001700*           SUBSTRING MATCH),                                  *          
001800*        3) A GENRE-CONTAINS SEARCH (CASE-INSENSITIVE          *          
001900*           SUBSTRING MATCH),                                  *          
002000*        4) THE FULL TABLE SORTED TITLE-PRIMARY (TITLE, THEN   *          
002100*           GENRE AS TIEBREAK),                                *          
002200*        5) THE FULL TABLE SORTED GENRE-PRIMARY (GENRE, THEN   *          
002300*           TITLE AS TIEBREAK) -- CATALOGING RUNS THIS ONE     *          
002400*           WHEN THEY WANT THE SHELF LIST GROUPED BY SUBJECT.  *          
002500*    THE AUTHOR AND GENRE SECTIONS SHARE THE SUBSTRING-SCAN    *          
002600*    LOGIC AT 431/432, RESTATED FROM THE CHARACTER-BY-         *          
002700*    CHARACTER SCAN THE CSV EXPORT (LIBS500) USES TO LOOK FOR  *          
002800*    EMBEDDED COMMAS AND QUOTES.                                *         
002900*    THE SEARCH ARGUMENTS COME IN ON BOOK-SEARCH-PARM-IN, ONE  *          
003000*    CARD PER RUN.  THE SORT ROUTINE AT 500 IS THE SAME        *          
003100*    STRAIGHT INSERTION TECHNIQUE THE SHOP HAS USED SINCE THE  *          
003200*    ADSORT1 UTILITY WAS WRITTEN -- RESTATED HERE INLINE SINCE *          
003300*    THE TABLE ELEMENT IS A FULL BOOK RECORD, NOT ADSORT1'S    *          
003400*    SIMPLE NUMERIC ARRAY (SEE OPS NOTE CLB-0301).             *          
003500*                                                              *          
003600*    CHANGE LOG                                                *          
003700*    YY/MM/DD  BY   REQUEST    DESCRIPTION                     *          
003800*    85/03/09  RFH  CLB-0091   ORIGINAL PROGRAM (TITLE SEARCH  *          
003900*                              ONLY).                          *          
004000*    89/11/20  TLK  CLB-0182   ADDED AUTHOR SEARCH SECTION.    *          
004100*    94/06/02  WCJ  CLB-0288   ADDED THE SORT-BY-TITLE/GENRE   *          
004200*                              SECTION, ADAPTED FROM THE        *         
004300*                              ADSORT1 INSERTION SORT.          *         
004400*    99/01/08  DMS  CLB-0409   Y2K -- EXPANDED DATE FIELDS TO  *          
004500*                              CC/YY/MM/DD (VIA LIBBOOK COPY). *          
004600*    02/09/17  DMS  CLB-0447   SEARCH KEYS NOW FOLDED TO UPPER *          
004700*                              CASE BEFORE COMPARE SO A LOWER-  *         
004800*                              CASE PARM CARD MATCHES MIXED-    *         
004900*                              CASE TITLES ON THE MASTER.       *         
005000*    03/04/22  DMS  CLB-0468   AUTHOR SECTION WAS DOING AN     *          
005100*                              EQUALS COMPARE -- CATALOGING     *         
005200*                              WANTS A CONTAINS MATCH LIKE THE  *         
005300*                              TITLE SECTION GIVES THEM.        *         
005400*                              CHANGED 430 TO A SUBSTRING SCAN  *         
005500*                              AND ADDED A NEW GENRE-CONTAINS   *         
005600*                              SEARCH SECTION (440/450) ON THE  *         
005700*                              SAME LOGIC.  NEW PARM CARD FIELD *         
005800*                              PARM-GENRE-CONTAINS.             *         
005900*    03/12/05  DMS  CLB-0471   THE OLD 500-SORT-TABLE ONLY GAVE *         
006000*                              A TITLE-PRIMARY ORDERING -- THERE*         
006100*                              WAS NO WAY TO GET A GENRE-PRIMARY*         
006200*                              SHELF LIST OUT OF THIS PROGRAM.  *         
006300*                              ADDED 530/540/541/550, A SECOND  *         
006400*                              INSERTION PASS OVER A COPY OF THE*         
006500*                              TABLE WITH THE COMPARE KEYS       *        
006600*                              SWAPPED, SHARING 511-SLIDE-ENTRY- *        
006700*                              DOWN SINCE THE SLIDE ITSELF DOES  *        
006800*                              NOT CARE WHICH KEY DROVE IT.      *        
006900*                                                              *          
007000****************************************************************          
007100 ENVIRONMENT DIVISION.                                                    
007200 CONFIGURATION SECTION.                                                   
007300 SOURCE-COMPUTER.   IBM-370.                                              
007400 OBJECT-COMPUTER.   IBM-370.                                              
007500 SPECIAL-NAMES.                                                           
007600     C01 IS TOP-OF-FORM                                                   
007700     CLASS LIBS-ALPHA-CLASS IS "A" THRU "Z"                               
007800     UPSI-0 ON STATUS IS LIBS-TEST-RUN-SW                                 
007900            OFF STATUS IS LIBS-PROD-RUN-SW.                               
008000 INPUT-OUTPUT SECTION.                                                    
008100 FILE-CONTROL.                                                            
008200     SELECT BOOK-MASTER-IN     ASSIGN TO BOOKMSTI                         
008300         ORGANIZATION IS SEQUENTIAL                                       
008400         FILE STATUS  IS FS-BOOK-IN.                                      
008500     SELECT BOOK-SEARCH-PARM-IN ASSIGN TO BOOKPARM                        
008600         ORGANIZATION IS SEQUENTIAL                                       
008700         FILE STATUS  IS FS-PARM.                                         
008800     SELECT BOOK-SEARCH-RPT    ASSIGN TO BOOKSRPT                         
008900         ORGANIZATION IS SEQUENTIAL                                       
009000         FILE STATUS  IS FS-RPT.                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300 FD  BOOK-MASTER-IN                                                       
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD.                                          
009600 01  BK-IN-RECORD                   PIC X(140).                           
009700*                                                                         
009800 FD  BOOK-SEARCH-PARM-IN                                                  
009900     RECORDING MODE IS F                                                  
010000     LABEL RECORDS ARE STANDARD.                                          
010100 01  BOOK-PARM-RECORD.                                                    
010200     05  PARM-TITLE-CONTAINS        PIC X(40).                            
010300     05  PARM-AUTHOR-CONTAINS       PIC X(30).                            
010400     05  PARM-GENRE-CONTAINS        PIC X(20).                            
010500     05  FILLER                     PIC X(10).                            
010600*                                                                         
010700 FD  BOOK-SEARCH-RPT                                                      
010800     RECORDING MODE IS F                                                  
010900     LABEL RECORDS ARE OMITTED.                                           
011000 01  RPT-RECORD                     PIC X(132).                           
011100*                                                                         
011200 WORKING-STORAGE SECTION.                                                 
011300 01  FILE-STATUS-CODES.                                                   
011400     05  FS-BOOK-IN                 PIC X(02)  VALUE SPACES.              
011500         88  BOOK-IN-OK                 VALUE '00'.                       
011600         88  BOOK-IN-EOF                VALUE '10'.                       
011700     05  FS-PARM                    PIC X(02)  VALUE SPACES.              
011800         88  PARM-OK                    VALUE '00'.                       
011900     05  FS-RPT                     PIC X(02)  VALUE SPACES.              
012000         88  RPT-OK                     VALUE '00'.                       
012100*                                                                         
012200     05  FILLER                     PIC X(02).                            
012300 01  WS-SWITCHES.                                                         
012400     05  WS-BOOK-EOF-SW             PIC X(01)  VALUE 'N'.                 
012500         88  WS-BOOK-EOF                VALUE 'Y'.                        
012600*                                                                         
012700     05  FILLER                     PIC X(02).                            
012800 01  WS-COUNTERS.                                                         
012900     05  WS-BOOK-COUNT              PIC 9(05)  COMP-3 VALUE ZERO.         
013000     05  WS-HIT-COUNT               PIC 9(05)  COMP-3 VALUE ZERO.         
013100     05  WS-MOVE-FROM               PIC 9(05)  COMP   VALUE ZERO.         
013200     05  WS-MOVE-TO                 PIC 9(05)  COMP   VALUE ZERO.         
013300*                                                                         
013400     05  FILLER                     PIC X(02).                            
013500 01  WS-BOOK-TABLE.                                                       
013600     COPY LIBBOOK REPLACING ==01  LIBS-BOOK-RECORD==                      
013700                        BY  ==05  WS-BOOK-ENTRY OCCURS 500 TIMES          
013800                                  INDEXED BY BK-IDX==                     
013900                            ==LIBS-BK-== BY ==WS-BK-==.                   
014000*                                                                         
014100 01  WS-HOLD-ENTRY.                                                       
014200     COPY LIBBOOK REPLACING ==01  LIBS-BOOK-RECORD==                      
014300                        BY  ==05  WS-HOLD==                               
014400                            ==LIBS-BK-== BY ==WS-HOLD-BK-==.              
014500*                                                                         
014600 01  WS-COMPARE-FIELDS.                                                   
014700     05  WS-TITLE-UPPER             PIC X(40).                            
014800     05  WS-AUTHOR-UPPER            PIC X(30).                            
014900     05  WS-GENRE-UPPER             PIC X(20).                            
015000     05  WS-PARM-TITLE-UPPER        PIC X(40).                            
015100     05  WS-PARM-AUTHOR-UPPER       PIC X(30).                            
015200     05  WS-PARM-GENRE-UPPER        PIC X(20).                            
015300     05  FILLER                     PIC X(02).                            
015400 01  WS-COMPARE-FIELDS-N REDEFINES WS-COMPARE-FIELDS                      
015500                                    PIC X(182).                           
015600*                                                                         
015700 01  WS-SUBSTR-WORK-AREA.                                                 
015800     05  WS-SUBSTR-HAYSTACK         PIC X(40).                            
015900     05  WS-SUBSTR-NEEDLE           PIC X(40).                            
016000     05  WS-SUBSTR-HAY-LEN          PIC 9(03)  COMP VALUE ZERO.           
016100     05  WS-SUBSTR-NDL-LEN          PIC 9(03)  COMP VALUE ZERO.           
016200     05  WS-SUBSTR-POS              PIC 9(03)  COMP VALUE ZERO.           
016300     05  WS-SUBSTR-LIMIT            PIC 9(03)  COMP VALUE ZERO.           
016400     05  WS-SUBSTR-FOUND-SW         PIC X(01)  VALUE 'N'.                 
016500         88  WS-SUBSTR-FOUND            VALUE 'Y'.                        
016600     05  FILLER                     PIC X(02).                            
016700*                                                                         
016800 01  WS-ERROR-MESSAGES.                                                   
016900     05  WS-PARA-NAME               PIC X(30)  VALUE SPACES.              
017000*                                                                         
017100     05  FILLER                     PIC X(02).                            
017200 01  RPT-HEADER1.                                                         
017300     05  FILLER                     PIC X(40)                             
017400         VALUE 'BOOK SEARCH AND SORT REPORT - LIBS150'.                   
017500     05  FILLER                     PIC X(92) VALUE SPACES.               
017600 01  RPT-SECTION-HDR.                                                     
017700     05  RPT-SEC-TITLE              PIC X(60).                            
017800     05  FILLER                     PIC X(72) VALUE SPACES.               
017900 01  RPT-DETAIL-LINE.                                                     
018000     05  RPT-DTL-BOOK-ID            PIC ZZZ9.                             
018100     05  FILLER                     PIC X(02) VALUE SPACES.               
018200     05  RPT-DTL-TITLE              PIC X(40).                            
018300     05  FILLER                     PIC X(02) VALUE SPACES.               
018400     05  RPT-DTL-AUTHOR             PIC X(30).                            
018500     05  FILLER                     PIC X(02) VALUE SPACES.               
018600     05  RPT-DTL-GENRE              PIC X(20).                            
018700     05  FILLER                     PIC X(02) VALUE SPACES.               
018800     05  RPT-DTL-COPIES             PIC ZZ9.                              
018900     05  FILLER                     PIC X(31) VALUE SPACES.               
019000*                                                                         
019100 PROCEDURE DIVISION.                                                      
019200 000-MAIN.                                                                
019300     DISPLAY '000-MAIN'.                                                  
019400     PERFORM 700-OPEN-FILES        THRU 700-EXIT.                         
019500     PERFORM 800-INIT-REPORT       THRU 800-EXIT.                         
019600     PERFORM 720-LOAD-BOOK-MASTER  THRU 720-EXIT.                         
019700     PERFORM 740-READ-SEARCH-PARM  THRU 740-EXIT.                         
019800     PERFORM 400-SEARCH-BY-TITLE   THRU 400-EXIT.                         
019900     PERFORM 420-SEARCH-BY-AUTHOR  THRU 420-EXIT.                         
020000     PERFORM 440-SEARCH-BY-GENRE   THRU 440-EXIT.                         
020100     PERFORM 500-SORT-TABLE        THRU 500-EXIT.                         
020200     PERFORM 520-LIST-SORTED-TABLE THRU 520-EXIT.                         
020300     PERFORM 530-SORT-BY-GENRE     THRU 530-EXIT.                         
020400     PERFORM 550-LIST-GENRE-TABLE  THRU 550-EXIT.                         
020500     PERFORM 900-CLOSE-FILES       THRU 900-EXIT.                         
020600     GOBACK.                                                              
020700*                                                                         
020800 400-SEARCH-BY-TITLE.                                                     
020900     MOVE '400-SEARCH-BY-TITLE' TO WS-PARA-NAME.                          
021000     MOVE SPACES TO RPT-SEC-TITLE.                                        
021100     STRING 'TITLE CONTAINS: ' PARM-TITLE-CONTAINS                        
021200         DELIMITED BY SIZE INTO RPT-SEC-TITLE.                            
021300     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER 2.                       
021400     MOVE PARM-TITLE-CONTAINS TO WS-PARM-TITLE-UPPER.                     
021500     INSPECT WS-PARM-TITLE-UPPER                                          
021600         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
021700                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
021800     MOVE ZERO TO WS-HIT-COUNT.                                           
021900     PERFORM 410-CHECK-TITLE-HIT THRU 410-EXIT                            
022000         VARYING BK-IDX FROM 1 BY 1                                       
022100         UNTIL BK-IDX > WS-BOOK-COUNT.                                    
022200     IF WS-HIT-COUNT = ZERO                                               
022300         MOVE SPACES TO RPT-DETAIL-LINE                                   
022400         MOVE 'NO MATCHING TITLES FOUND' TO RPT-DTL-TITLE                 
022500         WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1                    
022600     END-IF.                                                              
022700 400-EXIT.                                                                
022800     EXIT.                                                                
022900*                                                                         
023000 410-CHECK-TITLE-HIT.                                                     
023100     MOVE WS-BK-TITLE(BK-IDX) TO WS-TITLE-UPPER.                          
023200     INSPECT WS-TITLE-UPPER                                               
023300         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
023400                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
023500     IF WS-TITLE-UPPER = WS-PARM-TITLE-UPPER                              
023600         ADD 1 TO WS-HIT-COUNT                                            
023700         PERFORM 411-PRINT-BOOK-ENTRY THRU 411-EXIT                       
023800     END-IF.                                                              
023900 410-EXIT.                                                                
024000     EXIT.                                                                
024100*                                                                         
024200 411-PRINT-BOOK-ENTRY.                                                    
024300     MOVE WS-BK-ID(BK-IDX)          TO RPT-DTL-BOOK-ID.                   
024400     MOVE WS-BK-TITLE(BK-IDX)       TO RPT-DTL-TITLE.                     
024500     MOVE WS-BK-AUTHOR(BK-IDX)      TO RPT-DTL-AUTHOR.                    
024600     MOVE WS-BK-GENRE(BK-IDX)       TO RPT-DTL-GENRE.                     
024700     MOVE WS-BK-AVAIL-COPIES(BK-IDX) TO RPT-DTL-COPIES.                   
024800     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1.                       
024900 411-EXIT.                                                                
025000     EXIT.                                                                
025100*                                                                         
025200 420-SEARCH-BY-AUTHOR.                                                    
025300     MOVE '420-SEARCH-BY-AUTHOR' TO WS-PARA-NAME.                         
025400     MOVE SPACES TO RPT-SEC-TITLE.                                        
025500     STRING 'AUTHOR CONTAINS: ' PARM-AUTHOR-CONTAINS                      
025600         DELIMITED BY SIZE INTO RPT-SEC-TITLE.                            
025700     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER 2.                       
025800     MOVE PARM-AUTHOR-CONTAINS TO WS-PARM-AUTHOR-UPPER.                   
025900     INSPECT WS-PARM-AUTHOR-UPPER                                         
026000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
026100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
026200     MOVE WS-PARM-AUTHOR-UPPER TO WS-SUBSTR-NEEDLE.                       
026300     IF WS-PARM-AUTHOR-UPPER IS NOT EQUAL TO SPACES                       
026400         INSPECT WS-PARM-AUTHOR-UPPER TALLYING WS-SUBSTR-NDL-LEN          
026500             FOR CHARACTERS BEFORE INITIAL '  '                           
026600     ELSE                                                                 
026700         MOVE ZERO TO WS-SUBSTR-NDL-LEN                                   
026800     END-IF.                                                              
026900     MOVE ZERO TO WS-HIT-COUNT.                                           
027000     PERFORM 430-CHECK-AUTHOR-HIT THRU 430-EXIT                           
027100         VARYING BK-IDX FROM 1 BY 1                                       
027200         UNTIL BK-IDX > WS-BOOK-COUNT.                                    
027300     IF WS-HIT-COUNT = ZERO                                               
027400         MOVE SPACES TO RPT-DETAIL-LINE                                   
027500         MOVE 'NO MATCHING AUTHOR FOUND' TO RPT-DTL-TITLE                 
027600         WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1                    
027700     END-IF.                                                              
027800 420-EXIT.                                                                
027900     EXIT.                                                                
028000*                                                                         
028100 430-CHECK-AUTHOR-HIT.                                                    
028200     MOVE WS-BK-AUTHOR(BK-IDX) TO WS-AUTHOR-UPPER.                        
028300     INSPECT WS-AUTHOR-UPPER                                              
028400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
028500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
028600     MOVE WS-AUTHOR-UPPER TO WS-SUBSTR-HAYSTACK.                          
028700     IF WS-AUTHOR-UPPER IS NOT EQUAL TO SPACES                            
028800         INSPECT WS-AUTHOR-UPPER TALLYING WS-SUBSTR-HAY-LEN               
028900             FOR CHARACTERS BEFORE INITIAL '  '                           
029000     ELSE                                                                 
029100         MOVE ZERO TO WS-SUBSTR-HAY-LEN                                   
029200     END-IF.                                                              
029300     PERFORM 431-SCAN-FOR-SUBSTRING THRU 431-EXIT.                        
029400     IF WS-SUBSTR-FOUND                                                   
029500         ADD 1 TO WS-HIT-COUNT                                            
029600         PERFORM 411-PRINT-BOOK-ENTRY THRU 411-EXIT                       
029700     END-IF.                                                              
029800 430-EXIT.                                                                
029900     EXIT.                                                                
030000*                                                                         
030100 431-SCAN-FOR-SUBSTRING.                                                  
030200     MOVE 'N' TO WS-SUBSTR-FOUND-SW.                                      
030300     IF WS-SUBSTR-NDL-LEN > ZERO                                          
030400        AND WS-SUBSTR-NDL-LEN <= WS-SUBSTR-HAY-LEN                        
030500         COMPUTE WS-SUBSTR-LIMIT =                                        
030600             WS-SUBSTR-HAY-LEN - WS-SUBSTR-NDL-LEN + 1                    
030700         PERFORM 432-CHECK-ONE-POSITION THRU 432-EXIT                     
030800             VARYING WS-SUBSTR-POS FROM 1 BY 1                            
030900             UNTIL WS-SUBSTR-POS > WS-SUBSTR-LIMIT                        
031000             OR WS-SUBSTR-FOUND                                           
031100     END-IF.                                                              
031200 431-EXIT.                                                                
031300     EXIT.                                                                
031400*                                                                         
031500 432-CHECK-ONE-POSITION.                                                  
031600     IF WS-SUBSTR-HAYSTACK(WS-SUBSTR-POS:WS-SUBSTR-NDL-LEN) =             
031700        WS-SUBSTR-NEEDLE(1:WS-SUBSTR-NDL-LEN)                             
031800         MOVE 'Y' TO WS-SUBSTR-FOUND-SW                                   
031900     END-IF.                                                              
032000 432-EXIT.                                                                
032100     EXIT.                                                                
032200*                                                                         
032300 440-SEARCH-BY-GENRE.                                                     
032400     MOVE '440-SEARCH-BY-GENRE' TO WS-PARA-NAME.                          
032500     MOVE SPACES TO RPT-SEC-TITLE.                                        
032600     STRING 'GENRE CONTAINS: ' PARM-GENRE-CONTAINS                        
032700         DELIMITED BY SIZE INTO RPT-SEC-TITLE.                            
032800     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER 2.                       
032900     MOVE PARM-GENRE-CONTAINS TO WS-PARM-GENRE-UPPER.                     
033000     INSPECT WS-PARM-GENRE-UPPER                                          
033100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
033200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
033300     MOVE WS-PARM-GENRE-UPPER TO WS-SUBSTR-NEEDLE.                        
033400     IF WS-PARM-GENRE-UPPER IS NOT EQUAL TO SPACES                        
033500         INSPECT WS-PARM-GENRE-UPPER TALLYING WS-SUBSTR-NDL-LEN           
033600             FOR CHARACTERS BEFORE INITIAL '  '                           
033700     ELSE                                                                 
033800         MOVE ZERO TO WS-SUBSTR-NDL-LEN                                   
033900     END-IF.                                                              
034000     MOVE ZERO TO WS-HIT-COUNT.                                           
034100     PERFORM 450-CHECK-GENRE-HIT THRU 450-EXIT                            
034200         VARYING BK-IDX FROM 1 BY 1                                       
034300         UNTIL BK-IDX > WS-BOOK-COUNT.                                    
034400     IF WS-HIT-COUNT = ZERO                                               
034500         MOVE SPACES TO RPT-DETAIL-LINE                                   
034600         MOVE 'NO MATCHING GENRE FOUND' TO RPT-DTL-TITLE                  
034700         WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1                    
034800     END-IF.                                                              
034900 440-EXIT.                                                                
035000     EXIT.                                                                
035100*                                                                         
035200 450-CHECK-GENRE-HIT.                                                     
035300     MOVE WS-BK-GENRE(BK-IDX) TO WS-GENRE-UPPER.                          
035400     INSPECT WS-GENRE-UPPER                                               
035500         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
035600                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
035700     MOVE WS-GENRE-UPPER TO WS-SUBSTR-HAYSTACK.                           
035800     IF WS-GENRE-UPPER IS NOT EQUAL TO SPACES                             
035900         INSPECT WS-GENRE-UPPER TALLYING WS-SUBSTR-HAY-LEN                
036000             FOR CHARACTERS BEFORE INITIAL '  '                           
036100     ELSE                                                                 
036200         MOVE ZERO TO WS-SUBSTR-HAY-LEN                                   
036300     END-IF.                                                              
036400     PERFORM 431-SCAN-FOR-SUBSTRING THRU 431-EXIT.                        
036500     IF WS-SUBSTR-FOUND                                                   
036600         ADD 1 TO WS-HIT-COUNT                                            
036700         PERFORM 411-PRINT-BOOK-ENTRY THRU 411-EXIT                       
036800     END-IF.                                                              
036900 450-EXIT.                                                                
037000     EXIT.                                                                
037100*                                                                         
037200 500-SORT-TABLE.                                                          
037300     MOVE '500-SORT-TABLE' TO WS-PARA-NAME.                               
037400     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER 2.                       
037500     MOVE 'FULL CATALOG SORTED BY TITLE, THEN GENRE'                      
037600         TO RPT-SEC-TITLE.                                                
037700     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER 1.                       
037800     IF WS-BOOK-COUNT > 1                                                 
037900         PERFORM 510-INSERT-NEXT-ENTRY THRU 510-EXIT                      
038000             VARYING WS-MOVE-FROM FROM 2 BY 1                             
038100             UNTIL WS-MOVE-FROM > WS-BOOK-COUNT                           
038200     END-IF.                                                              
038300 500-EXIT.                                                                
038400     EXIT.                                                                
038500*                                                                         
038600 510-INSERT-NEXT-ENTRY.                                                   
038700     MOVE WS-BOOK-ENTRY(WS-MOVE-FROM) TO WS-HOLD-ENTRY.                   
038800     MOVE WS-MOVE-FROM TO WS-MOVE-TO.                                     
038900     PERFORM 511-SLIDE-ENTRY-DOWN THRU 511-EXIT                           
039000         UNTIL WS-MOVE-TO <= 1                                            
039100         OR NOT (WS-BK-TITLE(WS-MOVE-TO - 1) > WS-HOLD-BK-TITLE           
039200             OR (WS-BK-TITLE(WS-MOVE-TO - 1) = WS-HOLD-BK-TITLE           
039300             AND WS-BK-GENRE(WS-MOVE-TO - 1) > WS-HOLD-BK-GENRE)).        
039400     MOVE WS-HOLD-ENTRY TO WS-BOOK-ENTRY(WS-MOVE-TO).                     
039500 510-EXIT.                                                                
039600     EXIT.                                                                
039700*                                                                         
039800 511-SLIDE-ENTRY-DOWN.                                                    
039900     MOVE WS-BOOK-ENTRY(WS-MOVE-TO - 1) TO                                
040000         WS-BOOK-ENTRY(WS-MOVE-TO).                                       
040100     SUBTRACT 1 FROM WS-MOVE-TO.                                          
040200 511-EXIT.                                                                
040300     EXIT.                                                                
040400*                                                                         
040500 520-LIST-SORTED-TABLE.                                                   
040600     MOVE '520-LIST-SORTED-TABLE' TO WS-PARA-NAME.                        
040700     PERFORM 411-PRINT-BOOK-ENTRY THRU 411-EXIT                           
040800         VARYING BK-IDX FROM 1 BY 1                                       
040900         UNTIL BK-IDX > WS-BOOK-COUNT.                                    
041000 520-EXIT.                                                                
041100     EXIT.                                                                
041200*                                                                         
041300*    SAME STRAIGHT INSERTION TECHNIQUE AS 500/510/511 ABOVE, BUT          
041400*    WITH THE COMPARE KEYS SWAPPED SO GENRE DRIVES THE ORDERING           
041500*    AND TITLE ONLY BREAKS A TIE WITHIN A GENRE (CLB-0471).  RUN          
041600*    A SECOND TIME OVER THE SAME TABLE -- THE TITLE-PRIMARY ORDER         
041700*    FROM 500 HAS ALREADY BEEN LISTED BY 520 AND IS NO LONGER             
041800*    NEEDED, SO SORTING IN PLACE AGAIN IS SAFE.                           
041900 530-SORT-BY-GENRE.                                                       
042000     MOVE '530-SORT-BY-GENRE' TO WS-PARA-NAME.                            
042100     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER 2.                       
042200     MOVE 'FULL CATALOG SORTED BY GENRE, THEN TITLE'                      
042300         TO RPT-SEC-TITLE.                                                
042400     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER 1.                       
042500     IF WS-BOOK-COUNT > 1                                                 
042600         PERFORM 540-INSERT-NEXT-BY-GENRE THRU 540-EXIT                   
042700             VARYING WS-MOVE-FROM FROM 2 BY 1                             
042800             UNTIL WS-MOVE-FROM > WS-BOOK-COUNT                           
042900     END-IF.                                                              
043000 530-EXIT.                                                                
043100     EXIT.                                                                
043200*                                                                         
043300 540-INSERT-NEXT-BY-GENRE.                                                
043400     MOVE WS-BOOK-ENTRY(WS-MOVE-FROM) TO WS-HOLD-ENTRY.                   
043500     MOVE WS-MOVE-FROM TO WS-MOVE-TO.                                     
043600     PERFORM 511-SLIDE-ENTRY-DOWN THRU 511-EXIT                           
043700         UNTIL WS-MOVE-TO <= 1                                            
043800         OR NOT (WS-BK-GENRE(WS-MOVE-TO - 1) > WS-HOLD-BK-GENRE           
043900             OR (WS-BK-GENRE(WS-MOVE-TO - 1) = WS-HOLD-BK-GENRE           
044000             AND WS-BK-TITLE(WS-MOVE-TO - 1) > WS-HOLD-BK-TITLE)).        
044100     MOVE WS-HOLD-ENTRY TO WS-BOOK-ENTRY(WS-MOVE-TO).                     
044200 540-EXIT.                                                                
044300     EXIT.                                                                
044400*                                                                         
044500 550-LIST-GENRE-TABLE.                                                    
044600     MOVE '550-LIST-GENRE-TABLE' TO WS-PARA-NAME.                         
044700     PERFORM 411-PRINT-BOOK-ENTRY THRU 411-EXIT                           
044800         VARYING BK-IDX FROM 1 BY 1                                       
044900         UNTIL BK-IDX > WS-BOOK-COUNT.                                    
045000 550-EXIT.                                                                
045100     EXIT.                                                                
045200*                                                                         
045300 700-OPEN-FILES.                                                          
045400     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.                               
045500     OPEN INPUT  BOOK-MASTER-IN                                           
045600                 BOOK-SEARCH-PARM-IN                                      
045700          OUTPUT BOOK-SEARCH-RPT.                                         
045800     IF NOT BOOK-IN-OK                                                    
045900         DISPLAY 'LIBS150 - ERROR OPENING BOOK MASTER IN, RC: '           
046000                 FS-BOOK-IN                                               
046100         MOVE 16 TO RETURN-CODE                                           
046200     END-IF.                                                              
046300 700-EXIT.                                                                
046400     EXIT.                                                                
046500*                                                                         
046600 720-LOAD-BOOK-MASTER.                                                    
046700     MOVE '720-LOAD-BOOK-MASTER' TO WS-PARA-NAME.                         
046800     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(1).                           
046900     PERFORM 721-LOAD-ONE-BOOK THRU 721-EXIT                              
047000         UNTIL WS-BOOK-EOF.                                               
047100 720-EXIT.                                                                
047200     EXIT.                                                                
047300*                                                                         
047400 721-LOAD-ONE-BOOK.                                                       
047500     ADD 1 TO WS-BOOK-COUNT.                                              
047600     MOVE WS-BOOK-COUNT TO BK-IDX.                                        
047700     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(BK-IDX + 1)                   
047800         AT END                                                           
047900             MOVE 'Y' TO WS-BOOK-EOF-SW                                   
048000     END-READ.                                                            
048100 721-EXIT.                                                                
048200     EXIT.                                                                
048300*                                                                         
048400 740-READ-SEARCH-PARM.                                                    
048500     MOVE '740-READ-SEARCH-PARM' TO WS-PARA-NAME.                         
048600     READ BOOK-SEARCH-PARM-IN                                             
048700         AT END                                                           
048800             MOVE SPACES TO BOOK-PARM-RECORD                              
048900     END-READ.                                                            
049000 740-EXIT.                                                                
049100     EXIT.                                                                
049200*                                                                         
049300 800-INIT-REPORT.                                                         
049400     MOVE '800-INIT-REPORT' TO WS-PARA-NAME.                              
049500     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                        
049600 800-EXIT.                                                                
049700     EXIT.                                                                
049800*                                                                         
049900 900-CLOSE-FILES.                                                         
050000     MOVE '900-CLOSE-FILES' TO WS-PARA-NAME.                              
050100     CLOSE BOOK-MASTER-IN                                                 
050200           BOOK-SEARCH-PARM-IN                                            
050300           BOOK-SEARCH-RPT.                                               
050400 900-EXIT.                                                                
050500     EXIT.                                                                
