000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     LIBS400.                                                 
000300 AUTHOR.         T L KOWALCZYK.                                           
000400 INSTALLATION.   CENTRAL LIBRARY SYSTEMS DATA PROCESSING.                 
000500 DATE-WRITTEN.   02/14/90.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800****************************************************************          
000900*                                                              *          
001000*    LIBS400  --  BORROWING DETAILS REPORT                    *           
001100*                                                              *          
001200*    JOINS THE BORROWING MASTER AGAINST THE BOOK AND MEMBER    *          
001300*    MASTERS (ALL THREE LOADED TABLE-DRIVEN) AND PRINTS ONE    *          
001400*    LINE PER LOAN SHOWING THE BOOK TITLE AND THE MEMBER NAME  *          
001500*    IN PLACE OF THE RAW KEYS, PLUS THE BORROW DATE, THE       *          
001600*    RETURN DATE (OR 'NOT RETURNED' WHILE THE LOAN IS STILL    *          
001700*    OPEN), AND A DERIVED STATUS OF ACTIVE OR RETURNED.  A     *          
001800*    CONTROL-TOTAL LINE FOLLOWS EVERY RUN GIVING THE COUNT OF  *          
001900*    LOANS, THE COUNT STILL ACTIVE, AND THE COUNT RETURNED.    *          
002000*                                                              *          
002100*    CHANGE LOG                                                *          
002200*    YY/MM/DD  BY   REQUEST    DESCRIPTION                     *          
002300*    90/02/14  TLK  CLB-0197   ORIGINAL PROGRAM.                *         
002400*    91/04/22  WCJ  CLB-0233   SWITCHED THE OPEN/CLOSED TEST TO *         
002500*                              LIBS-BR-LOAN-OPEN, MATCHING THE  *         
002600*                              OTHER BORROWING PROGRAMS.        *         
002700*    97/08/19  TLK  CLB-0378   ADDED THE CONTROL-TOTAL LINE AT  *         
002800*                              THE FOOT OF THE REPORT -- AUDIT  *         
002900*                              WANTED A QUICK CROSS-CHECK       *         
003000*                              AGAINST THE LOAN DESK'S COUNT.   *         
003100*    99/01/08  DMS  CLB-0409   Y2K -- EXPANDED DATE FIELDS TO   *         
003200*                              CC/YY/MM/DD (VIA COPYBOOKS).     *         
003300*    03/09/02  DMS  CLB-0463   ADDED THE BORROWED AND RETURN    *         
003400*                              DATE COLUMNS TO THE DETAIL LINE  *         
003500*                              -- AUDIT COULD NOT TELL HOW LONG *         
003600*                              A LOAN HAD BEEN OUTSTANDING FROM *         
003700*                              THIS REPORT ALONE.               *         
003800*                                                              *          
003900****************************************************************          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.   IBM-370.                                              
004300 OBJECT-COMPUTER.   IBM-370.                                              
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS LIBS-ALPHA-CLASS IS "A" THRU "Z"                               
004700     UPSI-0 ON STATUS IS LIBS-TEST-RUN-SW                                 
004800            OFF STATUS IS LIBS-PROD-RUN-SW.                               
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT BORROW-MASTER-IN   ASSIGN TO BORRMSTI                         
005200         ORGANIZATION IS SEQUENTIAL                                       
005300         FILE STATUS  IS FS-BORR-IN.                                      
005400     SELECT BOOK-MASTER-IN     ASSIGN TO BOOKMSTI                         
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         FILE STATUS  IS FS-BOOK-IN.                                      
005700     SELECT MEMBER-MASTER-IN   ASSIGN TO MEMBMSTI                         
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         FILE STATUS  IS FS-MEMB-IN.                                      
006000     SELECT BORROW-DETAILS-RPT ASSIGN TO BORRDRPT                         
006100         ORGANIZATION IS SEQUENTIAL                                       
006200         FILE STATUS  IS FS-RPT.                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  BORROW-MASTER-IN                                                     
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD.                                          
006800 01  BR-IN-RECORD                   PIC X(140).                           
006900*                                                                         
007000 FD  BOOK-MASTER-IN                                                       
007100     RECORDING MODE IS F                                                  
007200     LABEL RECORDS ARE STANDARD.                                          
007300 01  BK-IN-RECORD                   PIC X(140).                           
007400*                                                                         
007500 FD  MEMBER-MASTER-IN                                                     
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD.                                          
007800 01  MB-IN-RECORD                   PIC X(140).                           
007900*                                                                         
008000 FD  BORROW-DETAILS-RPT                                                   
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE OMITTED.                                           
008300 01  RPT-RECORD                     PIC X(132).                           
008400*                                                                         
008500 WORKING-STORAGE SECTION.                                                 
008600 01  FILE-STATUS-CODES.                                                   
008700     05  FS-BORR-IN                 PIC X(02)  VALUE SPACES.              
008800         88  BORR-IN-OK                 VALUE '00'.                       
008900         88  BORR-IN-EOF                VALUE '10'.                       
009000     05  FS-BOOK-IN                 PIC X(02)  VALUE SPACES.              
009100         88  BOOK-IN-OK                 VALUE '00'.                       
009200         88  BOOK-IN-EOF                VALUE '10'.                       
009300     05  FS-MEMB-IN                 PIC X(02)  VALUE SPACES.              
009400         88  MEMB-IN-OK                 VALUE '00'.                       
009500         88  MEMB-IN-EOF                VALUE '10'.                       
009600     05  FS-RPT                     PIC X(02)  VALUE SPACES.              
009700         88  RPT-OK                     VALUE '00'.                       
009800*                                                                         
009900     05  FILLER                     PIC X(02).                            
010000 01  WS-SWITCHES.                                                         
010100     05  WS-BORR-EOF-SW             PIC X(01)  VALUE 'N'.                 
010200         88  WS-BORR-EOF                VALUE 'Y'.                        
010300     05  WS-BOOK-EOF-SW             PIC X(01)  VALUE 'N'.                 
010400         88  WS-BOOK-EOF                VALUE 'Y'.                        
010500     05  WS-MEMB-EOF-SW             PIC X(01)  VALUE 'N'.                 
010600         88  WS-MEMB-EOF                VALUE 'Y'.                        
010700     05  WS-BOOK-FOUND-SW           PIC X(01)  VALUE 'N'.                 
010800         88  WS-BOOK-FOUND              VALUE 'Y'.                        
010900     05  WS-MEMB-FOUND-SW           PIC X(01)  VALUE 'N'.                 
011000         88  WS-MEMB-FOUND              VALUE 'Y'.                        
011100*                                                                         
011200     05  FILLER                     PIC X(02).                            
011300 01  WS-COUNTERS.                                                         
011400     05  WS-BORROW-COUNT            PIC 9(05) COMP-3 VALUE ZERO.          
011500     05  WS-BOOK-COUNT              PIC 9(05) COMP-3 VALUE ZERO.          
011600     05  WS-MEMBER-COUNT            PIC 9(05) COMP-3 VALUE ZERO.          
011700     05  WS-TOTAL-LOANS             PIC 9(07) COMP-3 VALUE ZERO.          
011800     05  WS-ACTIVE-LOANS            PIC 9(07) COMP-3 VALUE ZERO.          
011900     05  WS-RETURNED-LOANS          PIC 9(07) COMP-3 VALUE ZERO.          
012000     05  WS-BOOK-SAVE-IDX           PIC 9(05) COMP   VALUE ZERO.          
012100     05  WS-MEMB-SAVE-IDX           PIC 9(05) COMP   VALUE ZERO.          
012200*                                                                         
012300     05  FILLER                     PIC X(02).                            
012400 01  WS-BORROW-TABLE.                                                     
012500     COPY LIBBORR REPLACING ==01  LIBS-BORROW-RECORD==                    
012600                        BY  ==05  WS-BORROW-ENTRY OCCURS 2000 TIME        
012700                                  INDEXED BY BR-IDX==                     
012800                            ==LIBS-BR-== BY ==WS-BR-==.                   
012900*                                                                         
013000 01  WS-BOOK-TABLE.                                                       
013100     COPY LIBBOOK REPLACING ==01  LIBS-BOOK-RECORD==                      
013200                        BY  ==05  WS-BOOK-ENTRY OCCURS 500 TIMES          
013300                                  INDEXED BY BK-IDX==                     
013400                            ==LIBS-BK-== BY ==WS-BK-==.                   
013500*                                                                         
013600 01  WS-MEMBER-TABLE.                                                     
013700     COPY LIBMEMB REPLACING ==01  LIBS-MEMBER-RECORD==                    
013800                        BY  ==05  WS-MEMBER-ENTRY OCCURS 500 TIMES        
013900                                  INDEXED BY MB-IDX==                     
014000                            ==LIBS-MB-== BY ==WS-MB-==.                   
014100*                                                                         
014200 01  WS-ERROR-MESSAGES.                                                   
014300     05  WS-PARA-NAME               PIC X(30)  VALUE SPACES.              
014400*                                                                         
014500     05  FILLER                     PIC X(02).                            
014600 01  WS-DATE-EDIT-AREA.                                                   
014700     05  WS-RETURN-DATE-EDIT        PIC 99/99/9999.                       
014800     05  FILLER                     PIC X(02).                            
014900 01  RPT-HEADER1.                                                         
015000     05  FILLER                     PIC X(38)                             
015100         VALUE 'BORROWING DETAILS REPORT - LIBS400'.                      
015200     05  FILLER                     PIC X(94) VALUE SPACES.               
015300 01  RPT-HEADER2.                                                         
015400     05  FILLER PIC X(08) VALUE 'BORR-ID '.                               
015500     05  FILLER PIC X(42) VALUE 'BOOK TITLE                               
015600     05  FILLER PIC X(32) VALUE 'MEMBER NAME                     '        
015700     05  FILLER PIC X(12) VALUE 'BORROWED    '.                           
015800     05  FILLER PIC X(14) VALUE 'RETURN        '.                         
015900     05  FILLER PIC X(10) VALUE 'STATUS    '.                             
016000     05  FILLER PIC X(14) VALUE SPACES.                                   
016100 01  RPT-DETAIL-LINE.                                                     
016200     05  RPT-DTL-BORROW-ID          PIC ZZZZZ9.                           
016300     05  FILLER                     PIC X(02) VALUE SPACES.               
016400     05  RPT-DTL-TITLE              PIC X(40).                            
016500     05  FILLER                     PIC X(02) VALUE SPACES.               
016600     05  RPT-DTL-MEMBER-NAME        PIC X(30).                            
016700     05  FILLER                     PIC X(02) VALUE SPACES.               
016800     05  RPT-DTL-BORROW-DATE        PIC 99/99/9999.                       
016900     05  FILLER                     PIC X(02) VALUE SPACES.               
017000     05  RPT-DTL-RETURN-DATE        PIC X(12).                            
017100     05  FILLER                     PIC X(02) VALUE SPACES.               
017200     05  RPT-DTL-STATUS             PIC X(10).                            
017300     05  FILLER                     PIC X(14) VALUE SPACES.               
017400 01  RPT-CONTROL-TOTAL-LINE.                                              
017500     05  FILLER                     PIC X(16) VALUE 'CONTROL TOTAL        
017600     05  FILLER                     PIC X(08) VALUE 'COUNT= '.            
017700     05  RPT-CT-TOTAL               PIC ZZZ,ZZ9.                          
017800     05  FILLER                     PIC X(04) VALUE SPACES.               
017900     05  FILLER                     PIC X(08) VALUE 'ACTIVE='.            
018000     05  RPT-CT-ACTIVE              PIC ZZZ,ZZ9.                          
018100     05  FILLER                     PIC X(04) VALUE SPACES.               
018200     05  FILLER                     PIC X(10) VALUE 'RETURNED='.          
018300     05  RPT-CT-RETURNED            PIC ZZZ,ZZ9.                          
018400     05  FILLER                     PIC X(61) VALUE SPACES.               
018500*                                                                         
018600 PROCEDURE DIVISION.                                                      
018700 000-MAIN.                                                                
018800     DISPLAY '000-MAIN'.                                                  
018900     PERFORM 700-OPEN-FILES          THRU 700-EXIT.                       
019000     PERFORM 800-INIT-REPORT         THRU 800-EXIT.                       
019100     PERFORM 720-LOAD-BOOK-MASTER    THRU 720-EXIT.                       
019200     PERFORM 725-LOAD-MEMBER-MASTER  THRU 725-EXIT.                       
019300     PERFORM 727-LOAD-BORROW-MASTER  THRU 727-EXIT.                       
019400     PERFORM 400-PRINT-DETAIL-LINES  THRU 400-EXIT                        
019500         VARYING BR-IDX FROM 1 BY 1                                       
019600         UNTIL BR-IDX > WS-BORROW-COUNT.                                  
019700     PERFORM 850-PRINT-CONTROL-TOTALS THRU 850-EXIT.                      
019800     PERFORM 900-CLOSE-FILES         THRU 900-EXIT.                       
019900     GOBACK.                                                              
020000*                                                                         
020100 400-PRINT-DETAIL-LINES.                                                  
020200     MOVE '400-PRINT-DETAIL-LINES' TO WS-PARA-NAME.                       
020300     ADD 1 TO WS-TOTAL-LOANS.                                             
020400     IF WS-BR-LOAN-OPEN(BR-IDX)                                           
020500         ADD 1 TO WS-ACTIVE-LOANS                                         
020600         MOVE 'ACTIVE'      TO RPT-DTL-STATUS                             
020700         MOVE 'NOT RETURNED' TO RPT-DTL-RETURN-DATE                       
020800     ELSE                                                                 
020900         ADD 1 TO WS-RETURNED-LOANS                                       
021000         MOVE 'RETURNED'    TO RPT-DTL-STATUS                             
021100         MOVE WS-BR-RETURN-DATE-N(BR-IDX) TO WS-RETURN-DATE-EDIT          
021200         MOVE WS-RETURN-DATE-EDIT         TO RPT-DTL-RETURN-DATE          
021300     END-IF.                                                              
021400     PERFORM 410-FIND-BOOK-BY-ID   THRU 410-EXIT.                         
021500     PERFORM 420-FIND-MEMBER-BY-ID THRU 420-EXIT.                         
021600     MOVE WS-BR-ID(BR-IDX) TO RPT-DTL-BORROW-ID.                          
021700     MOVE WS-BR-BORROW-DATE-N(BR-IDX) TO RPT-DTL-BORROW-DATE.             
021800     IF WS-BOOK-FOUND                                                     
021900         MOVE WS-BK-TITLE(WS-BOOK-SAVE-IDX) TO RPT-DTL-TITLE              
022000     ELSE                                                                 
022100         MOVE '*** BOOK NOT ON FILE ***' TO RPT-DTL-TITLE                 
022200     END-IF.                                                              
022300     IF WS-MEMB-FOUND                                                     
022400         MOVE WS-MB-NAME(WS-MEMB-SAVE-IDX) TO RPT-DTL-MEMBER-NAME         
022500     ELSE                                                                 
022600         MOVE '*** MEMBER NOT ON FILE ***' TO RPT-DTL-MEMBER-NAME         
022700     END-IF.                                                              
022800     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1.                       
022900 400-EXIT.                                                                
023000     EXIT.                                                                
023100*                                                                         
023200 410-FIND-BOOK-BY-ID.                                                     
023300     MOVE 'N' TO WS-BOOK-FOUND-SW.                                        
023400     MOVE ZERO TO WS-BOOK-SAVE-IDX.                                       
023500     PERFORM 411-CHECK-ONE-BOOK THRU 411-EXIT                             
023600         VARYING BK-IDX FROM 1 BY 1                                       
023700         UNTIL BK-IDX > WS-BOOK-COUNT OR WS-BOOK-FOUND.                   
023800 410-EXIT.                                                                
023900     EXIT.                                                                
024000*                                                                         
024100 411-CHECK-ONE-BOOK.                                                      
024200     IF WS-BK-ID(BK-IDX) = WS-BR-BOOK-ID(BR-IDX)                          
024300         MOVE 'Y'    TO WS-BOOK-FOUND-SW                                  
024400         MOVE BK-IDX TO WS-BOOK-SAVE-IDX                                  
024500     END-IF.                                                              
024600 411-EXIT.                                                                
024700     EXIT.                                                                
024800*                                                                         
024900 420-FIND-MEMBER-BY-ID.                                                   
025000     MOVE 'N' TO WS-MEMB-FOUND-SW.                                        
025100     MOVE ZERO TO WS-MEMB-SAVE-IDX.                                       
025200     PERFORM 421-CHECK-ONE-MEMBER THRU 421-EXIT                           
025300         VARYING MB-IDX FROM 1 BY 1                                       
025400         UNTIL MB-IDX > WS-MEMBER-COUNT OR WS-MEMB-FOUND.                 
025500 420-EXIT.                                                                
025600     EXIT.                                                                
025700*                                                                         
025800 421-CHECK-ONE-MEMBER.                                                    
025900     IF WS-MB-ID(MB-IDX) = WS-BR-MEMBER-ID(BR-IDX)                        
026000         MOVE 'Y'    TO WS-MEMB-FOUND-SW                                  
026100         MOVE MB-IDX TO WS-MEMB-SAVE-IDX                                  
026200     END-IF.                                                              
026300 421-EXIT.                                                                
026400     EXIT.                                                                
026500*                                                                         
026600 700-OPEN-FILES.                                                          
026700     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.                               
026800     OPEN INPUT  BORROW-MASTER-IN                                         
026900                 BOOK-MASTER-IN                                           
027000                 MEMBER-MASTER-IN                                         
027100          OUTPUT BORROW-DETAILS-RPT.                                      
027200     IF NOT BORR-IN-OK                                                    
027300         DISPLAY 'LIBS400 - ERROR OPENING BORROW MASTER IN, RC: '         
027400                 FS-BORR-IN                                               
027500         MOVE 16 TO RETURN-CODE                                           
027600     END-IF.                                                              
027700 700-EXIT.                                                                
027800     EXIT.                                                                
027900*                                                                         
028000 720-LOAD-BOOK-MASTER.                                                    
028100     MOVE '720-LOAD-BOOK-MASTER' TO WS-PARA-NAME.                         
028200     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(1).                           
028300     PERFORM 721-LOAD-ONE-BOOK THRU 721-EXIT                              
028400         UNTIL WS-BOOK-EOF.                                               
028500 720-EXIT.                                                                
028600     EXIT.                                                                
028700*                                                                         
028800 721-LOAD-ONE-BOOK.                                                       
028900     ADD 1 TO WS-BOOK-COUNT.                                              
029000     MOVE WS-BOOK-COUNT TO BK-IDX.                                        
029100     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(BK-IDX + 1)                   
029200         AT END                                                           
029300             MOVE 'Y' TO WS-BOOK-EOF-SW                                   
029400     END-READ.                                                            
029500 721-EXIT.                                                                
029600     EXIT.                                                                
029700*                                                                         
029800 725-LOAD-MEMBER-MASTER.                                                  
029900     MOVE '725-LOAD-MEMBER-MASTER' TO WS-PARA-NAME.                       
030000     READ MEMBER-MASTER-IN INTO WS-MEMBER-ENTRY(1).                       
030100     PERFORM 726-LOAD-ONE-MEMBER THRU 726-EXIT                            
030200         UNTIL WS-MEMB-EOF.                                               
030300 725-EXIT.                                                                
030400     EXIT.                                                                
030500*                                                                         
030600 726-LOAD-ONE-MEMBER.                                                     
030700     ADD 1 TO WS-MEMBER-COUNT.                                            
030800     MOVE WS-MEMBER-COUNT TO MB-IDX.                                      
030900     READ MEMBER-MASTER-IN INTO WS-MEMBER-ENTRY(MB-IDX + 1)               
031000         AT END                                                           
031100             MOVE 'Y' TO WS-MEMB-EOF-SW                                   
031200     END-READ.                                                            
031300 726-EXIT.                                                                
031400     EXIT.                                                                
031500*                                                                         
031600 727-LOAD-BORROW-MASTER.                                                  
031700     MOVE '727-LOAD-BORROW-MASTER' TO WS-PARA-NAME.                       
031800     READ BORROW-MASTER-IN INTO WS-BORROW-ENTRY(1).                       
031900     PERFORM 728-LOAD-ONE-BORROW THRU 728-EXIT                            
032000         UNTIL WS-BORR-EOF.                                               
032100 727-EXIT.                                                                
032200     EXIT.                                                                
032300*                                                                         
032400 728-LOAD-ONE-BORROW.                                                     
032500     ADD 1 TO WS-BORROW-COUNT.                                            
032600     MOVE WS-BORROW-COUNT TO BR-IDX.                                      
032700     READ BORROW-MASTER-IN INTO WS-BORROW-ENTRY(BR-IDX + 1)               
032800         AT END                                                           
032900             MOVE 'Y' TO WS-BORR-EOF-SW                                   
033000     END-READ.                                                            
033100 728-EXIT.                                                                
033200     EXIT.                                                                
033300*                                                                         
033400 800-INIT-REPORT.                                                         
033500     MOVE '800-INIT-REPORT' TO WS-PARA-NAME.                              
033600     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                        
033700     WRITE RPT-RECORD FROM RPT-HEADER2 AFTER 2.                           
033800 800-EXIT.                                                                
033900     EXIT.                                                                
034000*                                                                         
034100 850-PRINT-CONTROL-TOTALS.                                                
034200     MOVE '850-PRINT-CONTROL-TOTALS' TO WS-PARA-NAME.                     
034300     MOVE WS-TOTAL-LOANS    TO RPT-CT-TOTAL.                              
034400     MOVE WS-ACTIVE-LOANS   TO RPT-CT-ACTIVE.                             
034500     MOVE WS-RETURNED-LOANS TO RPT-CT-RETURNED.                           
034600     WRITE RPT-RECORD FROM RPT-CONTROL-TOTAL-LINE AFTER 2.                
034700 850-EXIT.                                                                
034800     EXIT.                                                                
034900*                                                                         
035000 900-CLOSE-FILES.                                                         
035100     MOVE '900-CLOSE-FILES' TO WS-PARA-NAME.                              
035200     CLOSE BORROW-MASTER-IN                                               
035300           BOOK-MASTER-IN                                                 
035400           MEMBER-MASTER-IN                                               
035500           BORROW-DETAILS-RPT.                                            
035600 900-EXIT.                                                                
035700     EXIT.                                                                
