000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     LIBS350.                                                 
000300 AUTHOR.         T L KOWALCZYK.                                           
000400 INSTALLATION.   CENTRAL LIBRARY SYSTEMS DATA PROCESSING.                 
000500 DATE-WRITTEN.   09/19/89.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800****************************************************************          
000900*                                                              *          
001000*    LIBS350  --  BORROWING INQUIRY                            *          
001100*                                                              *          
001200*    READ-ONLY REPORT AGAINST THE BORROWING MASTER -- NO       *          
001300*    MASTER IS REWRITTEN BY THIS PROGRAM.  LOADS THE BORROW    *          
001400*    MASTER ENTIRE INTO WS-BORROW-TABLE AND PRODUCES THREE     *          
001500*    SECTIONS ON BORROW-INQUIRY-RPT:  ALL LOANS, OPEN LOANS     *         
001600*    ONLY, AND THE OPEN LOANS FOR ONE MEMBER NUMBER SUPPLIED    *         
001700*    ON THE PARM CARD.  THE BY-MEMBER SECTION ALSO LOADS THE    *         
001800*    BOOK MASTER (READ-ONLY, TABLE-DRIVEN, SAME AS LIBS400)     *         
001900*    AND JOINS EACH LOAN TO ITS BOOK TITLE.  MODELED ON THE     *         
002000*    OLD DDTB6CB TABLE-SCAN REPORT STYLE.                       *         
002100*                                                              *          
002200*    CHANGE LOG                                                *          
002300*    YY/MM/DD  BY   REQUEST    DESCRIPTION                     *          
002400*    89/09/19  TLK  CLB-0178   ORIGINAL PROGRAM (ALL LOANS      *         
002500*                              SECTION ONLY).                   *         
002600*    91/04/22  WCJ  CLB-0233   ADDED THE OPEN-LOANS-ONLY        *         
002700*                              SECTION, USING THE NEW            *        
002800*                              LIBS-BR-LOAN-OPEN 88-LEVEL.       *        
002900*    94/12/08  WCJ  CLB-0295   ADDED THE BY-MEMBER SECTION --   *         
003000*                              LOAN DESK WANTED A ONE-CARD WAY  *         
003100*                              TO PULL A SINGLE PATRON'S        *         
003200*                              BORROWING HISTORY.                *        
003300*    99/01/08  DMS  CLB-0409   Y2K -- EXPANDED DATE FIELDS TO   *         
003400*                              CC/YY/MM/DD (VIA LIBBORR COPY).  *         
003500*    03/09/02  DMS  CLB-0462   BY-MEMBER SECTION WAS SHOWING    *         
003600*                              RETURNED LOANS TOO -- THE LOAN   *         
003700*                              DESK ONLY WANTS WHAT A MEMBER    *         
003800*                              CURRENTLY HAS OUT.  350 NOW      *         
003900*                              TESTS LIBS-BR-LOAN-OPEN AS WELL  *         
004000*                              AS THE MEMBER NUMBER.  ALSO      *         
004100*                              LOADS THE BOOK MASTER AND ADDED  *         
004200*                              360/370 TO PRINT THE BOOK TITLE  *         
004300*                              ON EACH LINE, SAME JOIN LIBS400  *         
004400*                              USES.                            *         
004500*                                                              *          
004600****************************************************************          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.   IBM-370.                                              
005000 OBJECT-COMPUTER.   IBM-370.                                              
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     CLASS LIBS-ALPHA-CLASS IS "A" THRU "Z"                               
005400     UPSI-0 ON STATUS IS LIBS-TEST-RUN-SW                                 
005500            OFF STATUS IS LIBS-PROD-RUN-SW.                               
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT BORROW-MASTER-IN    ASSIGN TO BORRMSTI                        
005900         ORGANIZATION IS SEQUENTIAL                                       
006000         FILE STATUS  IS FS-BORR-IN.                                      
006100     SELECT BOOK-MASTER-IN      ASSIGN TO BOOKMSTI                        
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         FILE STATUS  IS FS-BOOK-IN.                                      
006400     SELECT BORROW-PARM-IN      ASSIGN TO BORRPARM                        
006500         ORGANIZATION IS SEQUENTIAL                                       
006600         FILE STATUS  IS FS-PARM.                                         
006700     SELECT BORROW-INQUIRY-RPT  ASSIGN TO BORRIRPT                        
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         FILE STATUS  IS FS-RPT.                                          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200 FD  BORROW-MASTER-IN                                                     
007300     RECORDING MODE IS F                                                  
007400     LABEL RECORDS ARE STANDARD.                                          
007500 01  BR-IN-RECORD                   PIC X(140).                           
007600*                                                                         
007700 FD  BOOK-MASTER-IN                                                       
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD.                                          
008000 01  BK-IN-RECORD                   PIC X(140).                           
008100*                                                                         
008200 FD  BORROW-PARM-IN                                                       
008300     RECORDING MODE IS F                                                  
008400     LABEL RECORDS ARE STANDARD.                                          
008500 01  BORROW-PARM-RECORD.                                                  
008600     05  PARM-MEMBER-ID             PIC 9(04).                            
008700     05  FILLER                     PIC X(76).                            
008800*                                                                         
008900 FD  BORROW-INQUIRY-RPT                                                   
009000     RECORDING MODE IS F                                                  
009100     LABEL RECORDS ARE OMITTED.                                           
009200 01  RPT-RECORD                     PIC X(132).                           
009300*                                                                         
009400 WORKING-STORAGE SECTION.                                                 
009500 01  FILE-STATUS-CODES.                                                   
009600     05  FS-BORR-IN                 PIC X(02)  VALUE SPACES.              
009700         88  BORR-IN-OK                 VALUE '00'.                       
009800         88  BORR-IN-EOF                VALUE '10'.                       
009900     05  FS-BOOK-IN                 PIC X(02)  VALUE SPACES.              
010000         88  BOOK-IN-OK                 VALUE '00'.                       
010100         88  BOOK-IN-EOF                VALUE '10'.                       
010200     05  FS-PARM                    PIC X(02)  VALUE SPACES.              
010300         88  PARM-OK                    VALUE '00'.                       
010400     05  FS-RPT                     PIC X(02)  VALUE SPACES.              
010500         88  RPT-OK                     VALUE '00'.                       
010600*                                                                         
010700     05  FILLER                     PIC X(02).                            
010800 01  WS-SWITCHES.                                                         
010900     05  WS-BORR-EOF-SW             PIC X(01)  VALUE 'N'.                 
011000         88  WS-BORR-EOF                VALUE 'Y'.                        
011100     05  WS-BOOK-EOF-SW             PIC X(01)  VALUE 'N'.                 
011200         88  WS-BOOK-EOF                VALUE 'Y'.                        
011300     05  WS-BOOK-FOUND-SW           PIC X(01)  VALUE 'N'.                 
011400         88  WS-BOOK-FOUND              VALUE 'Y'.                        
011500*                                                                         
011600     05  FILLER                     PIC X(02).                            
011700 01  WS-COUNTERS.                                                         
011800     05  WS-BORROW-COUNT            PIC 9(05) COMP-3 VALUE ZERO.          
011900     05  WS-BOOK-COUNT              PIC 9(05) COMP-3 VALUE ZERO.          
012000     05  WS-HIT-COUNT               PIC 9(05) COMP-3 VALUE ZERO.          
012100     05  WS-LINE-COUNT              PIC 9(05) COMP   VALUE ZERO.          
012200     05  WS-BOOK-SAVE-IDX           PIC 9(05) COMP   VALUE ZERO.          
012300*                                                                         
012400     05  FILLER                     PIC X(02).                            
012500 01  WS-BORROW-TABLE.                                                     
012600     COPY LIBBORR REPLACING ==01  LIBS-BORROW-RECORD==                    
012700                        BY  ==05  WS-BORROW-ENTRY OCCURS 2000 TIME        
012800                                  INDEXED BY BR-IDX==                     
012900                            ==LIBS-BR-== BY ==WS-BR-==.                   
013000*                                                                         
013100 01  WS-BOOK-TABLE.                                                       
013200     COPY LIBBOOK REPLACING ==01  LIBS-BOOK-RECORD==                      
013300                        BY  ==05  WS-BOOK-ENTRY OCCURS 500 TIMES          
013400                                  INDEXED BY BK-IDX==                     
013500                            ==LIBS-BK-== BY ==WS-BK-==.                   
013600*                                                                         
013700 01  WS-ERROR-MESSAGES.                                                   
013800     05  WS-PARA-NAME               PIC X(30)  VALUE SPACES.              
013900*                                                                         
014000     05  FILLER                     PIC X(02).                            
014100 01  WS-MEMBER-ID-EDIT.                                                   
014200     05  WS-MEMBER-ID-NUM           PIC 9(04).                            
014300     05  FILLER                     PIC X(02).                            
014400 01  WS-MEMBER-ID-ALPHA REDEFINES WS-MEMBER-ID-EDIT                       
014500                                    PIC X(04).                            
014600*                                                                         
014700 01  RPT-HEADER1.                                                         
014800     05  FILLER                     PIC X(38)                             
014900         VALUE 'BORROWING INQUIRY REPORT - LIBS350'.                      
015000     05  FILLER                     PIC X(94) VALUE SPACES.               
015100 01  RPT-SECTION-HDR.                                                     
015200     05  RPT-SEC-TITLE              PIC X(60).                            
015300     05  FILLER                     PIC X(72) VALUE SPACES.               
015400 01  RPT-DETAIL-LINE.                                                     
015500     05  RPT-DTL-BORROW-ID          PIC ZZZZZ9.                           
015600     05  FILLER                     PIC X(02) VALUE SPACES.               
015700     05  RPT-DTL-BOOK-ID            PIC ZZZ9.                             
015800     05  FILLER                     PIC X(02) VALUE SPACES.               
015900     05  RPT-DTL-MEMBER-ID          PIC ZZZ9.                             
016000     05  FILLER                     PIC X(02) VALUE SPACES.               
016100     05  RPT-DTL-BORROW-DATE        PIC 99/99/9999.                       
016200     05  FILLER                     PIC X(02) VALUE SPACES.               
016300     05  RPT-DTL-RETURN-DATE        PIC 99/99/9999.                       
016400     05  FILLER                     PIC X(02) VALUE SPACES.               
016500     05  RPT-DTL-STATUS             PIC X(10).                            
016600     05  FILLER                     PIC X(64) VALUE SPACES.               
016700 01  RPT-MEMBER-DETAIL-LINE.                                              
016800     05  RPT-MDT-BORROW-ID          PIC ZZZZZ9.                           
016900     05  FILLER                     PIC X(02) VALUE SPACES.               
017000     05  RPT-MDT-BOOK-ID            PIC ZZZ9.                             
017100     05  FILLER                     PIC X(02) VALUE SPACES.               
017200     05  RPT-MDT-TITLE              PIC X(30).                            
017300     05  FILLER                     PIC X(02) VALUE SPACES.               
017400     05  RPT-MDT-BORROW-DATE        PIC 99/99/9999.                       
017500     05  FILLER                     PIC X(02) VALUE SPACES.               
017600     05  RPT-MDT-RETURN-DATE        PIC 99/99/9999.                       
017700     05  FILLER                     PIC X(02) VALUE SPACES.               
017800     05  RPT-MDT-STATUS             PIC X(10).                            
017900     05  FILLER                     PIC X(52) VALUE SPACES.               
018000*                                                                         
018100 PROCEDURE DIVISION.                                                      
018200 000-MAIN.                                                                
018300     DISPLAY '000-MAIN'.                                                  
018400     PERFORM 700-OPEN-FILES          THRU 700-EXIT.                       
018500     PERFORM 800-INIT-REPORT         THRU 800-EXIT.                       
018600     PERFORM 720-LOAD-BORROW-MASTER  THRU 720-EXIT.                       
018700     PERFORM 725-LOAD-BOOK-MASTER    THRU 725-EXIT.                       
018800     PERFORM 740-READ-PARM           THRU 740-EXIT.                       
018900     PERFORM 300-LIST-ALL-LOANS      THRU 300-EXIT.                       
019000     PERFORM 320-LIST-OPEN-LOANS     THRU 320-EXIT.                       
019100     PERFORM 340-LIST-LOANS-BY-MEMBER THRU 340-EXIT.                      
019200     PERFORM 900-CLOSE-FILES         THRU 900-EXIT.                       
019300     GOBACK.                                                              
019400*                                                                         
019500 300-LIST-ALL-LOANS.                                                      
019600     MOVE '300-LIST-ALL-LOANS' TO WS-PARA-NAME.                           
019700     MOVE 'ALL BORROWING RECORDS' TO RPT-SEC-TITLE.                       
019800     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER 2.                       
019900     PERFORM 310-PRINT-LOAN-ENTRY THRU 310-EXIT                           
020000         VARYING BR-IDX FROM 1 BY 1                                       
020100         UNTIL BR-IDX > WS-BORROW-COUNT.                                  
020200 300-EXIT.                                                                
020300     EXIT.                                                                
020400*                                                                         
020500 310-PRINT-LOAN-ENTRY.                                                    
020600     MOVE WS-BR-ID(BR-IDX)          TO RPT-DTL-BORROW-ID.                 
020700     MOVE WS-BR-BOOK-ID(BR-IDX)     TO RPT-DTL-BOOK-ID.                   
020800     MOVE WS-BR-MEMBER-ID(BR-IDX)   TO RPT-DTL-MEMBER-ID.                 
020900     MOVE WS-BR-BORROW-DATE-N(BR-IDX) TO RPT-DTL-BORROW-DATE.             
021000     IF WS-BR-LOAN-OPEN(BR-IDX)                                           
021100         MOVE ZERO TO RPT-DTL-RETURN-DATE                                 
021200         MOVE 'OPEN'   TO RPT-DTL-STATUS                                  
021300     ELSE                                                                 
021400         MOVE WS-BR-RETURN-DATE-N(BR-IDX) TO RPT-DTL-RETURN-DATE          
021500         MOVE 'RETURNED' TO RPT-DTL-STATUS                                
021600     END-IF.                                                              
021700     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1.                       
021800 310-EXIT.                                                                
021900     EXIT.                                                                
022000*                                                                         
022100 320-LIST-OPEN-LOANS.                                                     
022200     MOVE '320-LIST-OPEN-LOANS' TO WS-PARA-NAME.                          
022300     MOVE 'OPEN LOANS ONLY' TO RPT-SEC-TITLE.                             
022400     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER 2.                       
022500     MOVE ZERO TO WS-HIT-COUNT.                                           
022600     PERFORM 330-CHECK-OPEN-LOAN THRU 330-EXIT                            
022700         VARYING BR-IDX FROM 1 BY 1                                       
022800         UNTIL BR-IDX > WS-BORROW-COUNT.                                  
022900     IF WS-HIT-COUNT = ZERO                                               
023000         MOVE SPACES TO RPT-DETAIL-LINE                                   
023100         MOVE 'NO OPEN LOANS' TO RPT-DTL-STATUS                           
023200         WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1                    
023300     END-IF.                                                              
023400 320-EXIT.                                                                
023500     EXIT.                                                                
023600*                                                                         
023700 330-CHECK-OPEN-LOAN.                                                     
023800     IF WS-BR-LOAN-OPEN(BR-IDX)                                           
023900         ADD 1 TO WS-HIT-COUNT                                            
024000         PERFORM 310-PRINT-LOAN-ENTRY THRU 310-EXIT                       
024100     END-IF.                                                              
024200 330-EXIT.                                                                
024300     EXIT.                                                                
024400*                                                                         
024500 340-LIST-LOANS-BY-MEMBER.                                                
024600     MOVE '340-LIST-LOANS-BY-MEMBER' TO WS-PARA-NAME.                     
024700     MOVE SPACES TO RPT-SEC-TITLE.                                        
024800     STRING 'OPEN LOANS FOR MEMBER ' PARM-MEMBER-ID                       
024900         DELIMITED BY SIZE INTO RPT-SEC-TITLE.                            
025000     WRITE RPT-RECORD FROM RPT-SECTION-HDR AFTER 2.                       
025100     MOVE ZERO TO WS-HIT-COUNT.                                           
025200     PERFORM 350-CHECK-MEMBER-LOAN THRU 350-EXIT                          
025300         VARYING BR-IDX FROM 1 BY 1                                       
025400         UNTIL BR-IDX > WS-BORROW-COUNT.                                  
025500     IF WS-HIT-COUNT = ZERO                                               
025600         MOVE SPACES TO RPT-MEMBER-DETAIL-LINE                            
025700         MOVE 'NO OPEN LOANS FOR THIS MEMBER' TO RPT-MDT-TITLE            
025800         WRITE RPT-RECORD FROM RPT-MEMBER-DETAIL-LINE AFTER 1             
025900     END-IF.                                                              
026000 340-EXIT.                                                                
026100     EXIT.                                                                
026200*                                                                         
026300 350-CHECK-MEMBER-LOAN.                                                   
026400     IF WS-BR-MEMBER-ID(BR-IDX) = PARM-MEMBER-ID                          
026500        AND WS-BR-LOAN-OPEN(BR-IDX)                                       
026600         ADD 1 TO WS-HIT-COUNT                                            
026700         PERFORM 360-PRINT-MEMBER-LOAN-ENTRY THRU 360-EXIT                
026800     END-IF.                                                              
026900 350-EXIT.                                                                
027000     EXIT.                                                                
027100*                                                                         
027200 360-PRINT-MEMBER-LOAN-ENTRY.                                             
027300     PERFORM 370-FIND-BOOK-BY-ID THRU 370-EXIT.                           
027400     MOVE WS-BR-ID(BR-IDX)            TO RPT-MDT-BORROW-ID.               
027500     MOVE WS-BR-BOOK-ID(BR-IDX)       TO RPT-MDT-BOOK-ID.                 
027600     IF WS-BOOK-FOUND                                                     
027700         MOVE WS-BK-TITLE(WS-BOOK-SAVE-IDX) TO RPT-MDT-TITLE              
027800     ELSE                                                                 
027900         MOVE '*** BOOK NOT ON FILE ***' TO RPT-MDT-TITLE                 
028000     END-IF.                                                              
028100     MOVE WS-BR-BORROW-DATE-N(BR-IDX) TO RPT-MDT-BORROW-DATE.             
028200     MOVE ZERO                        TO RPT-MDT-RETURN-DATE.             
028300     MOVE 'OPEN'                      TO RPT-MDT-STATUS.                  
028400     WRITE RPT-RECORD FROM RPT-MEMBER-DETAIL-LINE AFTER 1.                
028500 360-EXIT.                                                                
028600     EXIT.                                                                
028700*                                                                         
028800 370-FIND-BOOK-BY-ID.                                                     
028900     MOVE 'N' TO WS-BOOK-FOUND-SW.                                        
029000     MOVE ZERO TO WS-BOOK-SAVE-IDX.                                       
029100     PERFORM 371-CHECK-ONE-BOOK THRU 371-EXIT                             
029200         VARYING BK-IDX FROM 1 BY 1                                       
029300         UNTIL BK-IDX > WS-BOOK-COUNT OR WS-BOOK-FOUND.                   
029400 370-EXIT.                                                                
029500     EXIT.                                                                
029600*                                                                         
029700 371-CHECK-ONE-BOOK.                                                      
029800     IF WS-BK-ID(BK-IDX) = WS-BR-BOOK-ID(BR-IDX)                          
029900         MOVE 'Y'    TO WS-BOOK-FOUND-SW                                  
030000         MOVE BK-IDX TO WS-BOOK-SAVE-IDX                                  
030100     END-IF.                                                              
030200 371-EXIT.                                                                
030300     EXIT.                                                                
030400*                                                                         
030500 700-OPEN-FILES.                                                          
030600     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.                               
030700     OPEN INPUT  BORROW-MASTER-IN                                         
030800                 BOOK-MASTER-IN                                           
030900                 BORROW-PARM-IN                                           
031000          OUTPUT BORROW-INQUIRY-RPT.                                      
031100     IF NOT BORR-IN-OK                                                    
031200         DISPLAY 'LIBS350 - ERROR OPENING BORROW MASTER IN, RC: '         
031300                 FS-BORR-IN                                               
031400         MOVE 16 TO RETURN-CODE                                           
031500     END-IF.                                                              
031600 700-EXIT.                                                                
031700     EXIT.                                                                
031800*                                                                         
031900 720-LOAD-BORROW-MASTER.                                                  
032000     MOVE '720-LOAD-BORROW-MASTER' TO WS-PARA-NAME.                       
032100     READ BORROW-MASTER-IN INTO WS-BORROW-ENTRY(1).                       
032200     PERFORM 721-LOAD-ONE-BORROW THRU 721-EXIT                            
032300         UNTIL WS-BORR-EOF.                                               
032400 720-EXIT.                                                                
032500     EXIT.                                                                
032600*                                                                         
032700 721-LOAD-ONE-BORROW.                                                     
032800     ADD 1 TO WS-BORROW-COUNT.                                            
032900     MOVE WS-BORROW-COUNT TO BR-IDX.                                      
033000     READ BORROW-MASTER-IN INTO WS-BORROW-ENTRY(BR-IDX + 1)               
033100         AT END                                                           
033200             MOVE 'Y' TO WS-BORR-EOF-SW                                   
033300     END-READ.                                                            
033400 721-EXIT.                                                                
033500     EXIT.                                                                
033600*                                                                         
033700 725-LOAD-BOOK-MASTER.                                                    
033800     MOVE '725-LOAD-BOOK-MASTER' TO WS-PARA-NAME.                         
033900     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(1).                           
034000     PERFORM 726-LOAD-ONE-BOOK THRU 726-EXIT                              
034100         UNTIL WS-BOOK-EOF.                                               
034200 725-EXIT.                                                                
034300     EXIT.                                                                
034400*                                                                         
034500 726-LOAD-ONE-BOOK.                                                       
034600     ADD 1 TO WS-BOOK-COUNT.                                              
034700     MOVE WS-BOOK-COUNT TO BK-IDX.                                        
034800     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(BK-IDX + 1)                   
034900         AT END                                                           
035000             MOVE 'Y' TO WS-BOOK-EOF-SW                                   
035100     END-READ.                                                            
035200 726-EXIT.                                                                
035300     EXIT.                                                                
035400*                                                                         
035500 740-READ-PARM.                                                           
035600     MOVE '740-READ-PARM' TO WS-PARA-NAME.                                
035700     READ BORROW-PARM-IN                                                  
035800         AT END                                                           
035900             MOVE ZERO TO PARM-MEMBER-ID                                  
036000     END-READ.                                                            
036100 740-EXIT.                                                                
036200     EXIT.                                                                
036300*                                                                         
036400 800-INIT-REPORT.                                                         
036500     MOVE '800-INIT-REPORT' TO WS-PARA-NAME.                              
036600     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                        
036700 800-EXIT.                                                                
036800     EXIT.                                                                
036900*                                                                         
037000 900-CLOSE-FILES.                                                         
037100     MOVE '900-CLOSE-FILES' TO WS-PARA-NAME.                              
037200     CLOSE BORROW-MASTER-IN                                               
037300           BOOK-MASTER-IN                                                 
037400           BORROW-PARM-IN                                                 
037500           BORROW-INQUIRY-RPT.                                            
037600 900-EXIT.                                                                
037700     EXIT.                                                                
