000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     LIBS100.                                                 
000300 AUTHOR.         R F HAWTHORNE.                                           
000400 INSTALLATION.   CENTRAL LIBRARY SYSTEMS DATA PROCESSING.                 
000500 DATE-WRITTEN.   04/12/82.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800****************************************************************          
000900*                                                              *          
001000*    LIBS100  --  BOOK MASTER MAINTENANCE                     *           
001100*                                                              *          
001200*    READS THE BOOK-TRANS-IN TRANSACTION DECK AND APPLIES     *           
001300*    ADD / UPDATE / DELETE ACTIVITY AGAINST THE BOOK MASTER,  *           
001400*    HELD ENTIRE IN THE WS-BOOK-TABLE FOR THE DURATION OF THE *           
001500*    RUN.  THE OLD BOOK MASTER IS READ IN FULL AT 720, THE    *           
001600*    NEW BOOK MASTER IS WRITTEN IN FULL AT 750 (NO INDEXED    *           
001700*    FILE SUPPORT ON THIS BOX -- SEE OPS NOTE CLB-0021).      *           
001800*    A FULL LISTING OF THE TABLE AND A CONTROL-TOTAL REPORT   *           
001900*    ARE PRODUCED ON BOOK-ACTIVITY-RPT.  EVERY ADD/UPDATE/    *           
002000*    DELETE ALSO DROPS A LINE ON THE LIBRARY AUDIT LOG.       *           
002100*                                                              *          
002200*    CHANGE LOG                                                *          
002300*    YY/MM/DD  BY   REQUEST    DESCRIPTION                     *          
002400*    82/04/12  RFH  CLB-0021   ORIGINAL PROGRAM.                *         
002500*    84/08/30  RFH  CLB-0048   ADDED DUPLICATE-ADD CHECK BY     *         
002600*                              TITLE/AUTHOR/GENRE (WAS BOOK-ID  *         
002700*                              ONLY -- LOST THREE TITLES LAST   *         
002800*                              WEEK ON A KEY COLLISION).        *         
002900*    88/02/17  TLK  CLB-0159   ADDED DATE-ADDED/LAST-MAINT      *         
003000*                              STAMPING AND THE MAINT-COUNT.    *         
003100*    91/07/05  WCJ  CLB-0233   ADDED THE LIBRARY-LOG-OUT WRITE  *         
003200*                              FOR EVERY ADD/UPDATE/DELETE.     *         
003300*    95/03/22  WCJ  CLB-0301   INCREASED WS-BOOK-TABLE FROM 200 *         
003400*                              TO 500 ENTRIES -- BRANCH LIBRARY *         
003500*                              MERGE PUSHED US OVER THE OLD MAX.*         
003600*    99/01/08  DMS  CLB-0409   Y2K -- ADDED CENTURY WINDOWING   *         
003700*                              IN 705-GET-CURRENT-DATE, EXPANDED*         
003800*                              ALL DATE FIELDS TO CC/YY/MM/DD.  *         
003900*    03/11/14  DMS  CLB-0455   NEXT-BOOK-ID NOW SEEDED FROM THE *         
004000*                              HIGH BOOK-ID ON THE OLD MASTER   *         
004100*                              INSTEAD OF A HARD-CODED 1000 --  *         
004200*                              RANDOM-NUMBER GENERATOR ON THE   *         
004300*                              PC SIDE IS RETIRED, THIS RUN     *         
004400*                              NOW OWNS ID ASSIGNMENT.          *         
004500*                                                              *          
004600****************************************************************          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SOURCE-COMPUTER.   IBM-370.                                              
005000 OBJECT-COMPUTER.   IBM-370.                                              
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     CLASS LIBS-ALPHA-CLASS IS "A" THRU "Z"                               
005400     UPSI-0 ON STATUS IS LIBS-TEST-RUN-SW                                 
005500            OFF STATUS IS LIBS-PROD-RUN-SW.                               
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT BOOK-MASTER-IN    ASSIGN TO BOOKMSTI                          
005900         ORGANIZATION IS SEQUENTIAL                                       
006000         FILE STATUS  IS FS-BOOK-IN.                                      
006100     SELECT BOOK-MASTER-OUT   ASSIGN TO BOOKMSTO                          
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         FILE STATUS  IS FS-BOOK-OUT.                                     
006400     SELECT BOOK-TRANS-IN     ASSIGN TO BOOKTRAN                          
006500         ORGANIZATION IS SEQUENTIAL                                       
006600         FILE STATUS  IS FS-BOOK-TRAN.                                    
006700     SELECT BOOK-ACTIVITY-RPT ASSIGN TO BOOKRPT                           
006800         ORGANIZATION IS SEQUENTIAL                                       
006900         FILE STATUS  IS FS-BOOK-RPT.                                     
007000     SELECT LIBRARY-LOG-OUT   ASSIGN TO LIBRLOG                           
007100         ORGANIZATION IS SEQUENTIAL                                       
007200         FILE STATUS  IS FS-LOG.                                          
007300 DATA DIVISION.                                                           
007400 FILE SECTION.                                                            
007500 FD  BOOK-MASTER-IN                                                       
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD.                                          
007800 01  BK-IN-RECORD                   PIC X(140).                           
007900*                                                                         
008000 FD  BOOK-MASTER-OUT                                                      
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD.                                          
008300 01  BK-OUT-RECORD                  PIC X(140).                           
008400*                                                                         
008500 FD  BOOK-TRANS-IN                                                        
008600     RECORDING MODE IS F                                                  
008700     LABEL RECORDS ARE STANDARD.                                          
008800 01  BOOK-TRAN-RECORD.                                                    
008900     05  BT-TRAN-CODE               PIC X(01).                            
009000         88  BT-ADD-TRAN                VALUE 'A'.                        
009100         88  BT-UPDATE-TRAN             VALUE 'U'.                        
009200         88  BT-DELETE-TRAN             VALUE 'D'.                        
009300     05  BT-BOOK-ID                 PIC 9(04).                            
009400     05  BT-TITLE                   PIC X(40).                            
009500     05  BT-AUTHOR                  PIC X(30).                            
009600     05  BT-GENRE                   PIC X(20).                            
009700     05  BT-AVAIL-COPIES            PIC 9(03).                            
009800     05  FILLER                     PIC X(42).                            
009900*                                                                         
010000 FD  BOOK-ACTIVITY-RPT                                                    
010100     RECORDING MODE IS F                                                  
010200     LABEL RECORDS ARE OMITTED.                                           
010300 01  RPT-RECORD                     PIC X(132).                           
010400*                                                                         
010500 FD  LIBRARY-LOG-OUT                                                      
010600     RECORDING MODE IS F                                                  
010700     LABEL RECORDS ARE OMITTED.                                           
010800 01  LOG-OUT-RECORD                 PIC X(110).                           
010900*                                                                         
011000 WORKING-STORAGE SECTION.                                                 
011100 01  FILE-STATUS-CODES.                                                   
011200     05  FS-BOOK-IN                 PIC X(02)  VALUE SPACES.              
011300         88  BOOK-IN-OK                 VALUE '00'.                       
011400         88  BOOK-IN-EOF                VALUE '10'.                       
011500     05  FS-BOOK-OUT                PIC X(02)  VALUE SPACES.              
011600         88  BOOK-OUT-OK                VALUE '00'.                       
011700     05  FS-BOOK-TRAN               PIC X(02)  VALUE SPACES.              
011800         88  BOOK-TRAN-OK               VALUE '00'.                       
011900         88  BOOK-TRAN-EOF              VALUE '10'.                       
012000     05  FS-BOOK-RPT                PIC X(02)  VALUE SPACES.              
012100         88  BOOK-RPT-OK                VALUE '00'.                       
012200     05  FS-LOG                     PIC X(02)  VALUE SPACES.              
012300         88  LOG-OK                     VALUE '00'.                       
012400*                                                                         
012500     05  FILLER                     PIC X(02).                            
012600 01  WS-SWITCHES.                                                         
012700     05  WS-BOOK-EOF-SW             PIC X(01)  VALUE 'N'.                 
012800         88  WS-BOOK-EOF                VALUE 'Y'.                        
012900     05  WS-TRAN-EOF-SW             PIC X(01)  VALUE 'N'.                 
013000         88  WS-TRAN-EOF                VALUE 'Y'.                        
013100     05  WS-FOUND-SW                PIC X(01)  VALUE 'N'.                 
013200         88  WS-FOUND                   VALUE 'Y'.                        
013300     05  WS-DUP-SW                  PIC X(01)  VALUE 'N'.                 
013400         88  WS-DUPLICATE               VALUE 'Y'.                        
013500*                                                                         
013600     05  FILLER                     PIC X(02).                            
013700 01  WS-COUNTERS.                                                         
013800     05  WS-BOOK-COUNT              PIC 9(05)  COMP-3 VALUE ZERO.         
013900     05  WS-NEXT-BOOK-ID            PIC 9(04)  COMP   VALUE ZERO.         
014000     05  WS-ADD-REQUESTS            PIC 9(05)  COMP-3 VALUE ZERO.         
014100     05  WS-ADD-PROCESSED           PIC 9(05)  COMP-3 VALUE ZERO.         
014200     05  WS-UPDATE-REQUESTS         PIC 9(05)  COMP-3 VALUE ZERO.         
014300     05  WS-UPDATE-PROCESSED        PIC 9(05)  COMP-3 VALUE ZERO.         
014400     05  WS-DELETE-REQUESTS         PIC 9(05)  COMP-3 VALUE ZERO.         
014500     05  WS-DELETE-PROCESSED        PIC 9(05)  COMP-3 VALUE ZERO.         
014600     05  WS-SHIFT-IDX               PIC 9(05)  COMP   VALUE ZERO.         
014700*                                                                         
014800     05  FILLER                     PIC X(02).                            
014900 01  WS-BOOK-TABLE.                                                       
015000     COPY LIBBOOK REPLACING ==01  LIBS-BOOK-RECORD==                      
015100                        BY  ==05  WS-BOOK-ENTRY OCCURS 500 TIMES          
015200                                  INDEXED BY BK-IDX==                     
015300                            ==LIBS-BK-== BY ==WS-BK-==.                   
015400*                                                                         
015500 01  WS-TODAY-RAW.                                                        
015600     05  WS-TODAY-YY                PIC 9(02).                            
015700     05  WS-TODAY-MM                PIC 9(02).                            
015800     05  WS-TODAY-DD                PIC 9(02).                            
015900     05  FILLER                     PIC X(02).                            
016000 01  WS-CURRENT-DATE.                                                     
016100     05  WS-CURR-CC                 PIC 9(02).                            
016200     05  WS-CURR-YY                 PIC 9(02).                            
016300     05  WS-CURR-MM                 PIC 9(02).                            
016400     05  WS-CURR-DD                 PIC 9(02).                            
016500     05  FILLER                     PIC X(02).                            
016600 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE                          
016700                                    PIC 9(08).                            
016800*                                                                         
016900 01  WS-ERROR-MESSAGES.                                                   
017000     05  WS-PARA-NAME               PIC X(30)  VALUE SPACES.              
017100     05  WS-DIAG-MSG                PIC X(60)  VALUE SPACES.              
017200*                                                                         
017300     05  FILLER                     PIC X(02).                            
017400 01  RPT-HEADER1.                                                         
017500     05  FILLER                     PIC X(34)                             
017600         VALUE 'BOOK MASTER MAINTENANCE - LIBS100'.                       
017700     05  FILLER                     PIC X(08) VALUE '   DATE:'.           
017800     05  RPT-MM                     PIC 99.                               
017900     05  FILLER                     PIC X     VALUE '/'.                  
018000     05  RPT-DD                     PIC 99.                               
018100     05  FILLER                     PIC X     VALUE '/'.                  
018200     05  RPT-YY                     PIC 99.                               
018300     05  FILLER                     PIC X(80) VALUE SPACES.               
018400*                                                                         
018500 01  RPT-DETAIL-LINE.                                                     
018600     05  RPT-ACTION                 PIC X(10).                            
018700     05  FILLER                     PIC X(02) VALUE SPACES.               
018800     05  RPT-DTL-BOOK-ID            PIC ZZZ9.                             
018900     05  FILLER                     PIC X(02) VALUE SPACES.               
019000     05  RPT-DTL-TITLE              PIC X(40).                            
019100     05  FILLER                     PIC X(02) VALUE SPACES.               
019200     05  RPT-DTL-MSG                PIC X(60).                            
019300     05  FILLER                     PIC X(12) VALUE SPACES.               
019400*                                                                         
019500 01  RPT-STATS-HDR1.                                                      
019600     05  FILLER PIC X(26) VALUE 'ACTIVITY TOTALS:          '.             
019700     05  FILLER PIC X(106) VALUE SPACES.                                  
019800 01  RPT-STATS-HDR2.                                                      
019900     05  FILLER PIC X(26) VALUE 'ACTION        REQUESTED   '.             
020000     05  FILLER PIC X(28) VALUE ' PROCESSED      REJECTED   '.            
020100     05  FILLER PIC X(78) VALUE SPACES.                                   
020200 01  RPT-STATS-DETAIL.                                                    
020300     05  RPT-TRAN                   PIC X(10).                            
020400     05  FILLER                     PIC X(04) VALUE SPACES.               
020500     05  RPT-NUM-REQ                PIC ZZZ,ZZ9.                          
020600     05  FILLER                     PIC X(05) VALUE SPACES.               
020700     05  RPT-NUM-PROC               PIC ZZZ,ZZ9.                          
020800     05  FILLER                     PIC X(05) VALUE SPACES.               
020900     05  RPT-NUM-REJ                PIC ZZZ,ZZ9.                          
021000     05  FILLER                     PIC X(87) VALUE SPACES.               
021100*                                                                         
021200 01  WS-LOG-MSG-AREA.                                                     
021300     COPY LIBRLOG REPLACING ==:TAG:== BY ==LOG==.                         
021400*                                                                         
021500 PROCEDURE DIVISION.                                                      
021600 000-MAIN.                                                                
021700     DISPLAY '000-MAIN'.                                                  
021800     PERFORM 700-OPEN-FILES        THRU 700-EXIT.                         
021900     PERFORM 705-GET-CURRENT-DATE  THRU 705-EXIT.                         
022000     PERFORM 800-INIT-REPORT       THRU 800-EXIT.                         
022100     PERFORM 720-LOAD-BOOK-MASTER  THRU 720-EXIT.                         
022200     PERFORM 730-READ-TRANSACTION  THRU 730-EXIT.                         
022300     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
022400         UNTIL WS-TRAN-EOF.                                               
022500     PERFORM 750-WRITE-NEW-MASTER  THRU 750-EXIT.                         
022600     PERFORM 760-LIST-BOOK-TABLE   THRU 760-EXIT.                         
022700     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                         
022800     PERFORM 900-CLOSE-FILES       THRU 900-EXIT.                         
022900     GOBACK.                                                              
023000*                                                                         
023100 100-PROCESS-TRANSACTIONS.                                                
023200     MOVE '100-PROCESS-TRANSACTIONS' TO WS-PARA-NAME.                     
023300     EVALUATE TRUE                                                        
023400         WHEN BT-ADD-TRAN                                                 
023500             PERFORM 110-ADD-BOOK THRU 110-EXIT                           
023600         WHEN BT-UPDATE-TRAN                                              
023700             PERFORM 120-UPDATE-BOOK THRU 120-EXIT                        
023800         WHEN BT-DELETE-TRAN                                              
023900             PERFORM 130-DELETE-BOOK THRU 130-EXIT                        
024000         WHEN OTHER                                                       
024100             MOVE 'REJECT'  TO RPT-ACTION                                 
024200             MOVE BT-BOOK-ID TO RPT-DTL-BOOK-ID                           
024300             MOVE SPACES     TO RPT-DTL-TITLE                             
024400             MOVE 'INVALID TRANSACTION CODE - IGNORED'                    
024500                              TO RPT-DTL-MSG                              
024600             PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                  
024700     END-EVALUATE.                                                        
024800     PERFORM 730-READ-TRANSACTION THRU 730-EXIT.                          
024900 100-EXIT.                                                                
025000     EXIT.                                                                
025100*                                                                         
025200 110-ADD-BOOK.                                                            
025300     MOVE '110-ADD-BOOK' TO WS-PARA-NAME.                                 
025400     ADD 1 TO WS-ADD-REQUESTS.                                            
025500     MOVE 'N' TO WS-DUP-SW.                                               
025600     PERFORM 111-CHECK-DUPLICATE THRU 111-EXIT                            
025700         VARYING BK-IDX FROM 1 BY 1                                       
025800         UNTIL BK-IDX > WS-BOOK-COUNT.                                    
025900     IF WS-DUPLICATE                                                      
026000         MOVE 'ADD-REJECT'  TO RPT-ACTION                                 
026100         MOVE BT-BOOK-ID    TO RPT-DTL-BOOK-ID                            
026200         MOVE BT-TITLE      TO RPT-DTL-TITLE                              
026300         MOVE 'DUPLICATE BOOK - ADD REJECTED'                             
026400                            TO RPT-DTL-MSG                                
026500         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
026600     ELSE                                                                 
026700         ADD 1 TO WS-NEXT-BOOK-ID                                         
026800         ADD 1 TO WS-BOOK-COUNT                                           
026900         MOVE WS-BOOK-COUNT TO BK-IDX                                     
027000         MOVE WS-NEXT-BOOK-ID     TO WS-BK-ID(BK-IDX)                     
027100         MOVE 'A'                 TO WS-BK-STATUS-CD(BK-IDX)              
027200         MOVE BT-TITLE            TO WS-BK-TITLE(BK-IDX)                  
027300         MOVE BT-AUTHOR           TO WS-BK-AUTHOR(BK-IDX)                 
027400         MOVE BT-GENRE            TO WS-BK-GENRE(BK-IDX)                  
027500         MOVE BT-AVAIL-COPIES     TO WS-BK-AVAIL-COPIES(BK-IDX)           
027600         MOVE WS-CURRENT-DATE-N   TO WS-BK-DATE-ADDED-N(BK-IDX)           
027700         MOVE WS-CURRENT-DATE-N   TO                                      
027800                            WS-BK-DATE-LAST-MAINT-N(BK-IDX)               
027900         MOVE 'BATCH'             TO                                      
028000                            WS-BK-USERID-LAST-MAINT(BK-IDX)               
028100         MOVE ZERO                TO WS-BK-MAINT-COUNT(BK-IDX)            
028200         ADD 1 TO WS-ADD-PROCESSED                                        
028300         MOVE 'ADD'          TO RPT-ACTION                                
028400         MOVE WS-NEXT-BOOK-ID TO RPT-DTL-BOOK-ID                          
028500         MOVE BT-TITLE        TO RPT-DTL-TITLE                            
028600         MOVE 'BOOK ADDED'    TO RPT-DTL-MSG                              
028700         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
028800         MOVE 'BOOK ADDED' TO LOG-MESSAGE-TEXT                            
028900         PERFORM 795-WRITE-LOG-RECORD THRU 795-EXIT                       
029000     END-IF.                                                              
029100 110-EXIT.                                                                
029200     EXIT.                                                                
029300*                                                                         
029400 111-CHECK-DUPLICATE.                                                     
029500     IF WS-BK-TITLE(BK-IDX)  = BT-TITLE                                   
029600        AND WS-BK-AUTHOR(BK-IDX) = BT-AUTHOR                              
029700        AND WS-BK-GENRE(BK-IDX)  = BT-GENRE                               
029800         MOVE 'Y' TO WS-DUP-SW                                            
029900     END-IF.                                                              
030000 111-EXIT.                                                                
030100     EXIT.                                                                
030200*                                                                         
030300 120-UPDATE-BOOK.                                                         
030400     MOVE '120-UPDATE-BOOK' TO WS-PARA-NAME.                              
030500     ADD 1 TO WS-UPDATE-REQUESTS.                                         
030600     MOVE 'N' TO WS-FOUND-SW.                                             
030700     PERFORM 121-SEARCH-BY-ID THRU 121-EXIT                               
030800         VARYING BK-IDX FROM 1 BY 1                                       
030900         UNTIL BK-IDX > WS-BOOK-COUNT OR WS-FOUND.                        
031000     IF WS-FOUND                                                          
031100         MOVE BT-TITLE          TO WS-BK-TITLE(BK-IDX)                    
031200         MOVE BT-AUTHOR         TO WS-BK-AUTHOR(BK-IDX)                   
031300         MOVE BT-GENRE          TO WS-BK-GENRE(BK-IDX)                    
031400         MOVE BT-AVAIL-COPIES   TO WS-BK-AVAIL-COPIES(BK-IDX)             
031500         MOVE WS-CURRENT-DATE-N TO                                        
031600                            WS-BK-DATE-LAST-MAINT-N(BK-IDX)               
031700         MOVE 'BATCH'           TO                                        
031800                            WS-BK-USERID-LAST-MAINT(BK-IDX)               
031900         ADD 1 TO WS-BK-MAINT-COUNT(BK-IDX)                               
032000         ADD 1 TO WS-UPDATE-PROCESSED                                     
032100         MOVE 'UPDATE'      TO RPT-ACTION                                 
032200         MOVE BT-BOOK-ID    TO RPT-DTL-BOOK-ID                            
032300         MOVE BT-TITLE      TO RPT-DTL-TITLE                              
032400         MOVE 'BOOK UPDATED' TO RPT-DTL-MSG                               
032500         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
032600         MOVE 'BOOK UPDATED' TO LOG-MESSAGE-TEXT                          
032700         PERFORM 795-WRITE-LOG-RECORD THRU 795-EXIT                       
032800     ELSE                                                                 
032900         MOVE 'UPD-REJECT'  TO RPT-ACTION                                 
033000         MOVE BT-BOOK-ID    TO RPT-DTL-BOOK-ID                            
033100         MOVE SPACES        TO RPT-DTL-TITLE                              
033200         MOVE 'BOOK ID NOT FOUND - NO CHANGE MADE'                        
033300                            TO RPT-DTL-MSG                                
033400         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
033500     END-IF.                                                              
033600 120-EXIT.                                                                
033700     EXIT.                                                                
033800*                                                                         
033900 121-SEARCH-BY-ID.                                                        
034000     IF WS-BK-ID(BK-IDX) = BT-BOOK-ID                                     
034100         MOVE 'Y' TO WS-FOUND-SW                                          
034200     END-IF.                                                              
034300 121-EXIT.                                                                
034400     EXIT.                                                                
034500*                                                                         
034600 130-DELETE-BOOK.                                                         
034700     MOVE '130-DELETE-BOOK' TO WS-PARA-NAME.                              
034800     ADD 1 TO WS-DELETE-REQUESTS.                                         
034900     MOVE 'N' TO WS-FOUND-SW.                                             
035000     PERFORM 121-SEARCH-BY-ID THRU 121-EXIT                               
035100         VARYING BK-IDX FROM 1 BY 1                                       
035200         UNTIL BK-IDX > WS-BOOK-COUNT OR WS-FOUND.                        
035300     IF WS-FOUND                                                          
035400         MOVE 'DELETE'     TO RPT-ACTION                                  
035500         MOVE WS-BK-ID(BK-IDX) TO RPT-DTL-BOOK-ID                         
035600         MOVE WS-BK-TITLE(BK-IDX) TO RPT-DTL-TITLE                        
035700         MOVE 'BOOK DELETED' TO RPT-DTL-MSG                               
035800         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
035900         MOVE 'BOOK DELETED' TO LOG-MESSAGE-TEXT                          
036000         PERFORM 795-WRITE-LOG-RECORD THRU 795-EXIT                       
036100         PERFORM 131-SHIFT-TABLE-UP THRU 131-EXIT                         
036200             VARYING WS-SHIFT-IDX FROM BK-IDX BY 1                        
036300             UNTIL WS-SHIFT-IDX >= WS-BOOK-COUNT.                         
036400         SUBTRACT 1 FROM WS-BOOK-COUNT.                                   
036500         ADD 1 TO WS-DELETE-PROCESSED                                     
036600     ELSE                                                                 
036700         MOVE 'DEL-REJECT' TO RPT-ACTION                                  
036800         MOVE BT-BOOK-ID   TO RPT-DTL-BOOK-ID                             
036900         MOVE SPACES       TO RPT-DTL-TITLE                               
037000         MOVE 'BOOK ID NOT FOUND - NO CHANGE MADE'                        
037100                           TO RPT-DTL-MSG                                 
037200         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
037300     END-IF.                                                              
037400 130-EXIT.                                                                
037500     EXIT.                                                                
037600*                                                                         
037700 131-SHIFT-TABLE-UP.                                                      
037800     MOVE WS-BOOK-ENTRY(WS-SHIFT-IDX + 1)                                 
037900       TO WS-BOOK-ENTRY(WS-SHIFT-IDX).                                    
038000 131-EXIT.                                                                
038100     EXIT.                                                                
038200*                                                                         
038300 700-OPEN-FILES.                                                          
038400     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.                               
038500     OPEN INPUT  BOOK-MASTER-IN                                           
038600                 BOOK-TRANS-IN                                            
038700          OUTPUT BOOK-MASTER-OUT                                          
038800                 BOOK-ACTIVITY-RPT                                        
038900          EXTEND LIBRARY-LOG-OUT.                                         
039000     IF NOT BOOK-IN-OK                                                    
039100         DISPLAY 'LIBS100 - ERROR OPENING BOOK MASTER IN, RC: '           
039200                 FS-BOOK-IN                                               
039300         MOVE 16 TO RETURN-CODE                                           
039400         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
039500     END-IF.                                                              
039600     IF NOT BOOK-TRAN-OK                                                  
039700         DISPLAY 'LIBS100 - ERROR OPENING BOOK-TRANS-IN, RC: '            
039800                 FS-BOOK-TRAN                                             
039900         MOVE 16 TO RETURN-CODE                                           
040000         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
040100     END-IF.                                                              
040200 700-EXIT.                                                                
040300     EXIT.                                                                
040400*                                                                         
040500 705-GET-CURRENT-DATE.                                                    
040600     MOVE '705-GET-CURRENT-DATE' TO WS-PARA-NAME.                         
040700     ACCEPT WS-TODAY-RAW FROM DATE.                                       
040800     MOVE WS-TODAY-YY TO WS-CURR-YY.                                      
040900     MOVE WS-TODAY-MM TO WS-CURR-MM.                                      
041000     MOVE WS-TODAY-DD TO WS-CURR-DD.                                      
041100     IF WS-TODAY-YY < 50                                                  
041200         MOVE 20 TO WS-CURR-CC                                            
041300     ELSE                                                                 
041400         MOVE 19 TO WS-CURR-CC                                            
041500     END-IF.                                                              
041600 705-EXIT.                                                                
041700     EXIT.                                                                
041800*                                                                         
041900 720-LOAD-BOOK-MASTER.                                                    
042000     MOVE '720-LOAD-BOOK-MASTER' TO WS-PARA-NAME.                         
042100     MOVE 999 TO WS-NEXT-BOOK-ID.                                         
042200     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(1).                           
042300     PERFORM 721-LOAD-ONE-BOOK THRU 721-EXIT                              
042400         UNTIL WS-BOOK-EOF.                                               
042500 720-EXIT.                                                                
042600     EXIT.                                                                
042700*                                                                         
042800 721-LOAD-ONE-BOOK.                                                       
042900     ADD 1 TO WS-BOOK-COUNT.                                              
043000     IF WS-BK-ID(WS-BOOK-COUNT) > WS-NEXT-BOOK-ID                         
043100         MOVE WS-BK-ID(WS-BOOK-COUNT) TO WS-NEXT-BOOK-ID                  
043200     END-IF.                                                              
043300     MOVE WS-BOOK-COUNT TO BK-IDX.                                        
043400     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(BK-IDX + 1)                   
043500         AT END                                                           
043600             MOVE 'Y' TO WS-BOOK-EOF-SW                                   
043700     END-READ.                                                            
043800 721-EXIT.                                                                
043900     EXIT.                                                                
044000*                                                                         
044100 730-READ-TRANSACTION.                                                    
044200     MOVE '730-READ-TRANSACTION' TO WS-PARA-NAME.                         
044300     READ BOOK-TRANS-IN                                                   
044400         AT END                                                           
044500             MOVE 'Y' TO WS-TRAN-EOF-SW                                   
044600     END-READ.                                                            
044700 730-EXIT.                                                                
044800     EXIT.                                                                
044900*                                                                         
045000 750-WRITE-NEW-MASTER.                                                    
045100     MOVE '750-WRITE-NEW-MASTER' TO WS-PARA-NAME.                         
045200     PERFORM 751-WRITE-ONE-BOOK THRU 751-EXIT                             
045300         VARYING BK-IDX FROM 1 BY 1                                       
045400         UNTIL BK-IDX > WS-BOOK-COUNT.                                    
045500 750-EXIT.                                                                
045600     EXIT.                                                                
045700*                                                                         
045800 751-WRITE-ONE-BOOK.                                                      
045900     WRITE BOOK-OUT-RECORD FROM WS-BOOK-ENTRY(BK-IDX).                    
046000 751-EXIT.                                                                
046100     EXIT.                                                                
046200*                                                                         
046300 760-LIST-BOOK-TABLE.                                                     
046400     MOVE '760-LIST-BOOK-TABLE' TO WS-PARA-NAME.                          
046500     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                        
046600     PERFORM 761-LIST-ONE-BOOK THRU 761-EXIT                              
046700         VARYING BK-IDX FROM 1 BY 1                                       
046800         UNTIL BK-IDX > WS-BOOK-COUNT.                                    
046900 760-EXIT.                                                                
047000     EXIT.                                                                
047100*                                                                         
047200 761-LIST-ONE-BOOK.                                                       
047300     MOVE 'LISTING'             TO RPT-ACTION                             
047400     MOVE WS-BK-ID(BK-IDX)      TO RPT-DTL-BOOK-ID.                       
047500     MOVE WS-BK-TITLE(BK-IDX)   TO RPT-DTL-TITLE.                         
047600     MOVE SPACES                TO RPT-DTL-MSG.                           
047700     PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT.                         
047800 761-EXIT.                                                                
047900     EXIT.                                                                
048000*                                                                         
048100 780-WRITE-REPORT-LINE.                                                   
048200     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1.                       
048300 780-EXIT.                                                                
048400     EXIT.                                                                
048500*                                                                         
048600 790-WRITE-DETAIL-LINE.                                                   
048700     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1.                       
048800 790-EXIT.                                                                
048900     EXIT.                                                                
049000*                                                                         
049100 795-WRITE-LOG-RECORD.                                                    
049200     MOVE WS-CURR-CC TO LOG-TS-CC.                                        
049300     MOVE WS-CURR-YY TO LOG-TS-YY.                                        
049400     MOVE WS-CURR-MM TO LOG-TS-MM.                                        
049500     MOVE WS-CURR-DD TO LOG-TS-DD.                                        
049600     MOVE ZERO       TO LOG-TS-HH LOG-TS-MN LOG-TS-SS.                    
049700     MOVE 'LIBS100'  TO LOG-PROGRAM-ID.                                   
049800     WRITE LOG-OUT-RECORD FROM LOG-RECORD.                                
049900 795-EXIT.                                                                
050000     EXIT.                                                                
050100*                                                                         
050200 800-INIT-REPORT.                                                         
050300     MOVE '800-INIT-REPORT' TO WS-PARA-NAME.                              
050400     MOVE WS-CURR-MM TO RPT-MM.                                           
050500     MOVE WS-CURR-DD TO RPT-DD.                                           
050600     MOVE WS-CURR-YY TO RPT-YY.                                           
050700 800-EXIT.                                                                
050800     EXIT.                                                                
050900*                                                                         
051000 850-REPORT-TRAN-STATS.                                                   
051100     MOVE '850-REPORT-TRAN-STATS' TO WS-PARA-NAME.                        
051200     WRITE RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.                        
051300     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 1.                        
051400     MOVE 'ADD'    TO RPT-TRAN.                                           
051500     MOVE WS-ADD-REQUESTS  TO RPT-NUM-REQ.                                
051600     MOVE WS-ADD-PROCESSED TO RPT-NUM-PROC.                               
051700     COMPUTE RPT-NUM-REJ = WS-ADD-REQUESTS - WS-ADD-PROCESSED.            
051800     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.                      
051900     MOVE 'UPDATE' TO RPT-TRAN.                                           
052000     MOVE WS-UPDATE-REQUESTS  TO RPT-NUM-REQ.                             
052100     MOVE WS-UPDATE-PROCESSED TO RPT-NUM-PROC.                            
052200     COMPUTE RPT-NUM-REJ =                                                
052300         WS-UPDATE-REQUESTS - WS-UPDATE-PROCESSED.                        
052400     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.                      
052500     MOVE 'DELETE' TO RPT-TRAN.                                           
052600     MOVE WS-DELETE-REQUESTS  TO RPT-NUM-REQ.                             
052700     MOVE WS-DELETE-PROCESSED TO RPT-NUM-PROC.                            
052800     COMPUTE RPT-NUM-REJ =                                                
052900         WS-DELETE-REQUESTS - WS-DELETE-PROCESSED.                        
053000     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.                      
053100 850-EXIT.                                                                
053200     EXIT.                                                                
053300*                                                                         
053400 900-CLOSE-FILES.                                                         
053500     MOVE '900-CLOSE-FILES' TO WS-PARA-NAME.                              
053600     CLOSE BOOK-MASTER-IN                                                 
053700           BOOK-MASTER-OUT                                                
053800           BOOK-TRANS-IN                                                  
053900           BOOK-ACTIVITY-RPT                                              
054000           LIBRARY-LOG-OUT.                                               
054100 900-EXIT.                                                                
054200     EXIT.                                                                
