000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     LIBS200.                                                 
000300 AUTHOR.         R F HAWTHORNE.                                           
000400 INSTALLATION.   CENTRAL LIBRARY SYSTEMS DATA PROCESSING.                 
000500 DATE-WRITTEN.   06/28/82.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800****************************************************************          
000900*                                                              *          
001000*    LIBS200  --  MEMBER MASTER MAINTENANCE                   *           
001100*                                                              *          
001200*    COMPANION TO LIBS100 -- READS MEMBER-TRANS-IN AND         *          
001300*    APPLIES ADD / UPDATE / DELETE / FIND ACTIVITY AGAINST     *          
001400*    THE MEMBER MASTER, HELD ENTIRE IN WS-MEMBER-TABLE.  THE   *          
001500*    OLD MEMBER MASTER IS READ IN FULL AT 720, THE NEW MASTER  *          
001600*    IS WRITTEN IN FULL AT 750.  A FIND-BY-ID REQUEST DOES NOT *          
001700*    MUTATE THE MASTER -- IT ONLY DROPS A LINE ON THE REPORT.  *          
001800*                                                              *          
001900*    CHANGE LOG                                                *          
002000*    YY/MM/DD  BY   REQUEST    DESCRIPTION                     *          
002100*    82/06/28  RFH  CLB-0022   ORIGINAL PROGRAM.                *         
002200*    88/02/17  TLK  CLB-0159   ADDED DATE-JOINED/LAST-MAINT     *         
002300*                              STAMPING, MATCHING LIBS100.      *         
002400*    90/06/14  WCJ  CLB-0201   ADDED DUPLICATE-ADD CHECK BY     *         
002500*                              E-MAIL ADDRESS (WAS NAME ONLY).  *         
002600*    91/07/05  WCJ  CLB-0233   ADDED THE LIBRARY-LOG-OUT WRITE  *         
002700*                              FOR EVERY ADD/UPDATE/DELETE.     *         
002800*    96/01/30  WCJ  CLB-0329   ADDED THE 140-FIND-MEMBER        *         
002900*                              TRANSACTION -- LOAN DESK WANTED  *         
003000*                              A WAY TO CONFIRM A MEMBER NUMBER *         
003100*                              WITHOUT RUNNING A FULL MAINT JOB.*         
003200*    99/01/08  DMS  CLB-0409   Y2K -- ADDED CENTURY WINDOWING   *         
003300*                              IN 705-GET-CURRENT-DATE, EXPANDED*         
003400*                              ALL DATE FIELDS TO CC/YY/MM/DD.  *         
003500*    03/11/14  DMS  CLB-0455   NEXT-MEMBER-ID NOW SEEDED FROM   *         
003600*                              THE HIGH MEMBER-ID ON THE OLD    *         
003700*                              MASTER, MATCHING LIBS100'S FIX.  *         
003800*                                                              *          
003900****************************************************************          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER.   IBM-370.                                              
004300 OBJECT-COMPUTER.   IBM-370.                                              
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS LIBS-ALPHA-CLASS IS "A" THRU "Z"                               
004700     UPSI-0 ON STATUS IS LIBS-TEST-RUN-SW                                 
004800            OFF STATUS IS LIBS-PROD-RUN-SW.                               
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT MEMBER-MASTER-IN   ASSIGN TO MEMBMSTI                         
005200         ORGANIZATION IS SEQUENTIAL                                       
005300         FILE STATUS  IS FS-MEMB-IN.                                      
005400     SELECT MEMBER-MASTER-OUT  ASSIGN TO MEMBMSTO                         
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         FILE STATUS  IS FS-MEMB-OUT.                                     
005700     SELECT MEMBER-TRANS-IN    ASSIGN TO MEMBTRAN                         
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         FILE STATUS  IS FS-MEMB-TRAN.                                    
006000     SELECT MEMBER-ACTIVITY-RPT ASSIGN TO MEMBRPT                         
006100         ORGANIZATION IS SEQUENTIAL                                       
006200         FILE STATUS  IS FS-MEMB-RPT.                                     
006300     SELECT LIBRARY-LOG-OUT    ASSIGN TO LIBRLOG                          
006400         ORGANIZATION IS SEQUENTIAL                                       
006500         FILE STATUS  IS FS-LOG.                                          
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800 FD  MEMBER-MASTER-IN                                                     
006900     RECORDING MODE IS F                                                  
007000     LABEL RECORDS ARE STANDARD.                                          
007100 01  MB-IN-RECORD                   PIC X(140).                           
007200*                                                                         
007300 FD  MEMBER-MASTER-OUT                                                    
007400     RECORDING MODE IS F                                                  
007500     LABEL RECORDS ARE STANDARD.                                          
007600 01  MB-OUT-RECORD                  PIC X(140).                           
007700*                                                                         
007800 FD  MEMBER-TRANS-IN                                                      
007900     RECORDING MODE IS F                                                  
008000     LABEL RECORDS ARE STANDARD.                                          
008100 01  MEMBER-TRAN-RECORD.                                                  
008200     05  MT-TRAN-CODE               PIC X(01).                            
008300         88  MT-ADD-TRAN                VALUE 'A'.                        
008400         88  MT-UPDATE-TRAN             VALUE 'U'.                        
008500         88  MT-DELETE-TRAN             VALUE 'D'.                        
008600         88  MT-FIND-TRAN               VALUE 'F'.                        
008700     05  MT-MEMBER-ID               PIC 9(04).                            
008800     05  MT-NAME                    PIC X(30).                            
008900     05  MT-EMAIL                   PIC X(40).                            
009000     05  MT-PHONE                   PIC X(15).                            
009100     05  FILLER                     PIC X(50).                            
009200*                                                                         
009300 FD  MEMBER-ACTIVITY-RPT                                                  
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE OMITTED.                                           
009600 01  RPT-RECORD                     PIC X(132).                           
009700*                                                                         
009800 FD  LIBRARY-LOG-OUT                                                      
009900     RECORDING MODE IS F                                                  
010000     LABEL RECORDS ARE OMITTED.                                           
010100 01  LOG-OUT-RECORD                 PIC X(110).                           
010200*                                                                         
010300 WORKING-STORAGE SECTION.                                                 
010400 01  FILE-STATUS-CODES.                                                   
010500     05  FS-MEMB-IN                 PIC X(02)  VALUE SPACES.              
010600         88  MEMB-IN-OK                 VALUE '00'.                       
010700         88  MEMB-IN-EOF                VALUE '10'.                       
010800     05  FS-MEMB-OUT                PIC X(02)  VALUE SPACES.              
010900         88  MEMB-OUT-OK                VALUE '00'.                       
011000     05  FS-MEMB-TRAN               PIC X(02)  VALUE SPACES.              
011100         88  MEMB-TRAN-OK               VALUE '00'.                       
011200         88  MEMB-TRAN-EOF              VALUE '10'.                       
011300     05  FS-MEMB-RPT                PIC X(02)  VALUE SPACES.              
011400         88  MEMB-RPT-OK                VALUE '00'.                       
011500     05  FS-LOG                     PIC X(02)  VALUE SPACES.              
011600         88  LOG-OK                     VALUE '00'.                       
011700*                                                                         
011800     05  FILLER                     PIC X(02).                            
011900 01  WS-SWITCHES.                                                         
012000     05  WS-MEMB-EOF-SW             PIC X(01)  VALUE 'N'.                 
012100         88  WS-MEMB-EOF                VALUE 'Y'.                        
012200     05  WS-TRAN-EOF-SW             PIC X(01)  VALUE 'N'.                 
012300         88  WS-TRAN-EOF                VALUE 'Y'.                        
012400     05  WS-FOUND-SW                PIC X(01)  VALUE 'N'.                 
012500         88  WS-FOUND                   VALUE 'Y'.                        
012600     05  WS-DUP-SW                  PIC X(01)  VALUE 'N'.                 
012700         88  WS-DUPLICATE               VALUE 'Y'.                        
012800*                                                                         
012900     05  FILLER                     PIC X(02).                            
013000 01  WS-COUNTERS.                                                         
013100     05  WS-MEMBER-COUNT            PIC 9(05)  COMP-3 VALUE ZERO.         
013200     05  WS-NEXT-MEMBER-ID          PIC 9(04)  COMP   VALUE ZERO.         
013300     05  WS-ADD-REQUESTS            PIC 9(05)  COMP-3 VALUE ZERO.         
013400     05  WS-ADD-PROCESSED           PIC 9(05)  COMP-3 VALUE ZERO.         
013500     05  WS-UPDATE-REQUESTS         PIC 9(05)  COMP-3 VALUE ZERO.         
013600     05  WS-UPDATE-PROCESSED        PIC 9(05)  COMP-3 VALUE ZERO.         
013700     05  WS-DELETE-REQUESTS         PIC 9(05)  COMP-3 VALUE ZERO.         
013800     05  WS-DELETE-PROCESSED        PIC 9(05)  COMP-3 VALUE ZERO.         
013900     05  WS-FIND-REQUESTS           PIC 9(05)  COMP-3 VALUE ZERO.         
014000     05  WS-FIND-PROCESSED          PIC 9(05)  COMP-3 VALUE ZERO.         
014100     05  WS-SHIFT-IDX               PIC 9(05)  COMP   VALUE ZERO.         
014200*                                                                         
014300     05  FILLER                     PIC X(02).                            
014400 01  WS-MEMBER-TABLE.                                                     
014500     COPY LIBMEMB REPLACING ==01  LIBS-MEMBER-RECORD==                    
014600                        BY  ==05  WS-MEMBER-ENTRY OCCURS 500 TIMES        
014700                                  INDEXED BY MB-IDX==                     
014800                            ==LIBS-MB-== BY ==WS-MB-==.                   
014900*                                                                         
015000 01  WS-TODAY-RAW.                                                        
015100     05  WS-TODAY-YY                PIC 9(02).                            
015200     05  WS-TODAY-MM                PIC 9(02).                            
015300     05  WS-TODAY-DD                PIC 9(02).                            
015400     05  FILLER                     PIC X(02).                            
015500 01  WS-CURRENT-DATE.                                                     
015600     05  WS-CURR-CC                 PIC 9(02).                            
015700     05  WS-CURR-YY                 PIC 9(02).                            
015800     05  WS-CURR-MM                 PIC 9(02).                            
015900     05  WS-CURR-DD                 PIC 9(02).                            
016000     05  FILLER                     PIC X(02).                            
016100 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE                          
016200                                    PIC 9(08).                            
016300*                                                                         
016400 01  WS-ERROR-MESSAGES.                                                   
016500     05  WS-PARA-NAME               PIC X(30)  VALUE SPACES.              
016600*                                                                         
016700     05  FILLER                     PIC X(02).                            
016800 01  RPT-HEADER1.                                                         
016900     05  FILLER                     PIC X(36)                             
017000         VALUE 'MEMBER MASTER MAINTENANCE - LIBS200'.                     
017100     05  FILLER                     PIC X(08) VALUE '   DATE:'.           
017200     05  RPT-MM                     PIC 99.                               
017300     05  FILLER                     PIC X     VALUE '/'.                  
017400     05  RPT-DD                     PIC 99.                               
017500     05  FILLER                     PIC X     VALUE '/'.                  
017600     05  RPT-YY                     PIC 99.                               
017700     05  FILLER                     PIC X(78) VALUE SPACES.               
017800*                                                                         
017900 01  RPT-DETAIL-LINE.                                                     
018000     05  RPT-ACTION                 PIC X(10).                            
018100     05  FILLER                     PIC X(02) VALUE SPACES.               
018200     05  RPT-DTL-MEMBER-ID          PIC ZZZ9.                             
018300     05  FILLER                     PIC X(02) VALUE SPACES.               
018400     05  RPT-DTL-NAME               PIC X(30).                            
018500     05  FILLER                     PIC X(02) VALUE SPACES.               
018600     05  RPT-DTL-MSG                PIC X(60).                            
018700     05  FILLER                     PIC X(24) VALUE SPACES.               
018800*                                                                         
018900 01  RPT-STATS-HDR1.                                                      
019000     05  FILLER PIC X(26) VALUE 'ACTIVITY TOTALS:          '.             
019100     05  FILLER PIC X(106) VALUE SPACES.                                  
019200 01  RPT-STATS-HDR2.                                                      
019300     05  FILLER PIC X(26) VALUE 'ACTION        REQUESTED   '.             
019400     05  FILLER PIC X(28) VALUE ' PROCESSED      REJECTED   '.            
019500     05  FILLER PIC X(78) VALUE SPACES.                                   
019600 01  RPT-STATS-DETAIL.                                                    
019700     05  RPT-TRAN                   PIC X(10).                            
019800     05  FILLER                     PIC X(04) VALUE SPACES.               
019900     05  RPT-NUM-REQ                PIC ZZZ,ZZ9.                          
020000     05  FILLER                     PIC X(05) VALUE SPACES.               
020100     05  RPT-NUM-PROC               PIC ZZZ,ZZ9.                          
020200     05  FILLER                     PIC X(05) VALUE SPACES.               
020300     05  RPT-NUM-REJ                PIC ZZZ,ZZ9.                          
020400     05  FILLER                     PIC X(87) VALUE SPACES.               
020500*                                                                         
020600 01  WS-LOG-MSG-AREA.                                                     
020700     COPY LIBRLOG REPLACING ==:TAG:== BY ==LOG==.                         
020800*                                                                         
020900 PROCEDURE DIVISION.                                                      
021000 000-MAIN.                                                                
021100     DISPLAY '000-MAIN'.                                                  
021200     PERFORM 700-OPEN-FILES        THRU 700-EXIT.                         
021300     PERFORM 705-GET-CURRENT-DATE  THRU 705-EXIT.                         
021400     PERFORM 800-INIT-REPORT       THRU 800-EXIT.                         
021500     PERFORM 720-LOAD-MEMBER-MASTER THRU 720-EXIT.                        
021600     PERFORM 730-READ-TRANSACTION  THRU 730-EXIT.                         
021700     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT                       
021800         UNTIL WS-TRAN-EOF.                                               
021900     PERFORM 750-WRITE-NEW-MASTER  THRU 750-EXIT.                         
022000     PERFORM 760-LIST-MEMBER-TABLE THRU 760-EXIT.                         
022100     PERFORM 850-REPORT-TRAN-STATS THRU 850-EXIT.                         
022200     PERFORM 900-CLOSE-FILES       THRU 900-EXIT.                         
022300     GOBACK.                                                              
022400*                                                                         
022500 100-PROCESS-TRANSACTIONS.                                                
022600     MOVE '100-PROCESS-TRANSACTIONS' TO WS-PARA-NAME.                     
022700     EVALUATE TRUE                                                        
022800         WHEN MT-ADD-TRAN                                                 
022900             PERFORM 110-ADD-MEMBER THRU 110-EXIT                         
023000         WHEN MT-UPDATE-TRAN                                              
023100             PERFORM 120-UPDATE-MEMBER THRU 120-EXIT                      
023200         WHEN MT-DELETE-TRAN                                              
023300             PERFORM 130-DELETE-MEMBER THRU 130-EXIT                      
023400         WHEN MT-FIND-TRAN                                                
023500             PERFORM 140-FIND-MEMBER THRU 140-EXIT                        
023600         WHEN OTHER                                                       
023700             MOVE 'REJECT'    TO RPT-ACTION                               
023800             MOVE MT-MEMBER-ID TO RPT-DTL-MEMBER-ID                       
023900             MOVE SPACES       TO RPT-DTL-NAME                            
024000             MOVE 'INVALID TRANSACTION CODE - IGNORED'                    
024100                               TO RPT-DTL-MSG                             
024200             PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                  
024300     END-EVALUATE.                                                        
024400     PERFORM 730-READ-TRANSACTION THRU 730-EXIT.                          
024500 100-EXIT.                                                                
024600     EXIT.                                                                
024700*                                                                         
024800 110-ADD-MEMBER.                                                          
024900     MOVE '110-ADD-MEMBER' TO WS-PARA-NAME.                               
025000     ADD 1 TO WS-ADD-REQUESTS.                                            
025100     MOVE 'N' TO WS-DUP-SW.                                               
025200     PERFORM 111-CHECK-DUPLICATE THRU 111-EXIT                            
025300         VARYING MB-IDX FROM 1 BY 1                                       
025400         UNTIL MB-IDX > WS-MEMBER-COUNT.                                  
025500     IF WS-DUPLICATE                                                      
025600         MOVE 'ADD-REJECT'  TO RPT-ACTION                                 
025700         MOVE MT-MEMBER-ID  TO RPT-DTL-MEMBER-ID                          
025800         MOVE MT-NAME       TO RPT-DTL-NAME                               
025900         MOVE 'DUPLICATE E-MAIL - ADD REJECTED'                           
026000                            TO RPT-DTL-MSG                                
026100         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
026200     ELSE                                                                 
026300         ADD 1 TO WS-NEXT-MEMBER-ID                                       
026400         ADD 1 TO WS-MEMBER-COUNT                                         
026500         MOVE WS-MEMBER-COUNT TO MB-IDX                                   
026600         MOVE WS-NEXT-MEMBER-ID   TO WS-MB-ID(MB-IDX)                     
026700         MOVE 'A'                 TO WS-MB-STATUS-CD(MB-IDX)              
026800         MOVE MT-NAME             TO WS-MB-NAME(MB-IDX)                   
026900         MOVE MT-EMAIL            TO WS-MB-EMAIL(MB-IDX)                  
027000         MOVE MT-PHONE            TO WS-MB-PHONE(MB-IDX)                  
027100         MOVE WS-CURRENT-DATE-N   TO WS-MB-DATE-JOINED-N(MB-IDX)          
027200         MOVE WS-CURRENT-DATE-N   TO                                      
027300                            WS-MB-DATE-LAST-MAINT-N(MB-IDX)               
027400         MOVE 'BATCH'             TO                                      
027500                            WS-MB-USERID-LAST-MAINT(MB-IDX)               
027600         MOVE ZERO                TO WS-MB-ACTIVE-LOAN-CNT(MB-IDX)        
027700         ADD 1 TO WS-ADD-PROCESSED                                        
027800         MOVE 'ADD'            TO RPT-ACTION                              
027900         MOVE WS-NEXT-MEMBER-ID TO RPT-DTL-MEMBER-ID                      
028000         MOVE MT-NAME           TO RPT-DTL-NAME                           
028100         MOVE 'MEMBER ADDED'    TO RPT-DTL-MSG                            
028200         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
028300         MOVE 'MEMBER ADDED' TO LOG-MESSAGE-TEXT                          
028400         PERFORM 795-WRITE-LOG-RECORD THRU 795-EXIT                       
028500     END-IF.                                                              
028600 110-EXIT.                                                                
028700     EXIT.                                                                
028800*                                                                         
028900 111-CHECK-DUPLICATE.                                                     
029000     IF WS-MB-EMAIL(MB-IDX) = MT-EMAIL                                    
029100         MOVE 'Y' TO WS-DUP-SW                                            
029200     END-IF.                                                              
029300 111-EXIT.                                                                
029400     EXIT.                                                                
029500*                                                                         
029600 120-UPDATE-MEMBER.                                                       
029700     MOVE '120-UPDATE-MEMBER' TO WS-PARA-NAME.                            
029800     ADD 1 TO WS-UPDATE-REQUESTS.                                         
029900     MOVE 'N' TO WS-FOUND-SW.                                             
030000     PERFORM 121-SEARCH-BY-ID THRU 121-EXIT                               
030100         VARYING MB-IDX FROM 1 BY 1                                       
030200         UNTIL MB-IDX > WS-MEMBER-COUNT OR WS-FOUND.                      
030300     IF WS-FOUND                                                          
030400         MOVE MT-NAME           TO WS-MB-NAME(MB-IDX)                     
030500         MOVE MT-EMAIL          TO WS-MB-EMAIL(MB-IDX)                    
030600         MOVE MT-PHONE          TO WS-MB-PHONE(MB-IDX)                    
030700         MOVE WS-CURRENT-DATE-N TO                                        
030800                            WS-MB-DATE-LAST-MAINT-N(MB-IDX)               
030900         MOVE 'BATCH'           TO                                        
031000                            WS-MB-USERID-LAST-MAINT(MB-IDX)               
031100         ADD 1 TO WS-UPDATE-PROCESSED                                     
031200         MOVE 'UPDATE'        TO RPT-ACTION                               
031300         MOVE MT-MEMBER-ID    TO RPT-DTL-MEMBER-ID                        
031400         MOVE MT-NAME         TO RPT-DTL-NAME                             
031500         MOVE 'MEMBER UPDATED' TO RPT-DTL-MSG                             
031600         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
031700         MOVE 'MEMBER UPDATED' TO LOG-MESSAGE-TEXT                        
031800         PERFORM 795-WRITE-LOG-RECORD THRU 795-EXIT                       
031900     ELSE                                                                 
032000         MOVE 'UPD-REJECT'  TO RPT-ACTION                                 
032100         MOVE MT-MEMBER-ID  TO RPT-DTL-MEMBER-ID                          
032200         MOVE SPACES        TO RPT-DTL-NAME                               
032300         MOVE 'MEMBER ID NOT FOUND - NO CHANGE MADE'                      
032400                            TO RPT-DTL-MSG                                
032500         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
032600     END-IF.                                                              
032700 120-EXIT.                                                                
032800     EXIT.                                                                
032900*                                                                         
033000 121-SEARCH-BY-ID.                                                        
033100     IF WS-MB-ID(MB-IDX) = MT-MEMBER-ID                                   
033200         MOVE 'Y' TO WS-FOUND-SW                                          
033300     END-IF.                                                              
033400 121-EXIT.                                                                
033500     EXIT.                                                                
033600*                                                                         
033700 130-DELETE-MEMBER.                                                       
033800     MOVE '130-DELETE-MEMBER' TO WS-PARA-NAME.                            
033900     ADD 1 TO WS-DELETE-REQUESTS.                                         
034000     MOVE 'N' TO WS-FOUND-SW.                                             
034100     PERFORM 121-SEARCH-BY-ID THRU 121-EXIT                               
034200         VARYING MB-IDX FROM 1 BY 1                                       
034300         UNTIL MB-IDX > WS-MEMBER-COUNT OR WS-FOUND.                      
034400     IF WS-FOUND                                                          
034500         MOVE 'DELETE'     TO RPT-ACTION                                  
034600         MOVE WS-MB-ID(MB-IDX)   TO RPT-DTL-MEMBER-ID                     
034700         MOVE WS-MB-NAME(MB-IDX) TO RPT-DTL-NAME                          
034800         MOVE 'MEMBER DELETED' TO RPT-DTL-MSG                             
034900         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
035000         MOVE 'MEMBER DELETED' TO LOG-MESSAGE-TEXT                        
035100         PERFORM 795-WRITE-LOG-RECORD THRU 795-EXIT                       
035200         PERFORM 131-SHIFT-TABLE-UP THRU 131-EXIT                         
035300             VARYING WS-SHIFT-IDX FROM MB-IDX BY 1                        
035400             UNTIL WS-SHIFT-IDX >= WS-MEMBER-COUNT.                       
035500         SUBTRACT 1 FROM WS-MEMBER-COUNT.                                 
035600         ADD 1 TO WS-DELETE-PROCESSED                                     
035700     ELSE                                                                 
035800         MOVE 'DEL-REJECT' TO RPT-ACTION                                  
035900         MOVE MT-MEMBER-ID TO RPT-DTL-MEMBER-ID                           
036000         MOVE SPACES       TO RPT-DTL-NAME                                
036100         MOVE 'MEMBER ID NOT FOUND - NO CHANGE MADE'                      
036200                           TO RPT-DTL-MSG                                 
036300         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
036400     END-IF.                                                              
036500 130-EXIT.                                                                
036600     EXIT.                                                                
036700*                                                                         
036800 131-SHIFT-TABLE-UP.                                                      
036900     MOVE WS-MEMBER-ENTRY(WS-SHIFT-IDX + 1)                               
037000       TO WS-MEMBER-ENTRY(WS-SHIFT-IDX).                                  
037100 131-EXIT.                                                                
037200     EXIT.                                                                
037300*                                                                         
037400 140-FIND-MEMBER.                                                         
037500     MOVE '140-FIND-MEMBER' TO WS-PARA-NAME.                              
037600     ADD 1 TO WS-FIND-REQUESTS.                                           
037700     MOVE 'N' TO WS-FOUND-SW.                                             
037800     PERFORM 121-SEARCH-BY-ID THRU 121-EXIT                               
037900         VARYING MB-IDX FROM 1 BY 1                                       
038000         UNTIL MB-IDX > WS-MEMBER-COUNT OR WS-FOUND.                      
038100     IF WS-FOUND                                                          
038200         MOVE 'FIND'            TO RPT-ACTION                             
038300         MOVE WS-MB-ID(MB-IDX)  TO RPT-DTL-MEMBER-ID                      
038400         MOVE WS-MB-NAME(MB-IDX) TO RPT-DTL-NAME                          
038500         MOVE 'MEMBER ON FILE'  TO RPT-DTL-MSG                            
038600         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
038700         ADD 1 TO WS-FIND-PROCESSED                                       
038800     ELSE                                                                 
038900         MOVE 'FIND-MISS' TO RPT-ACTION                                   
039000         MOVE MT-MEMBER-ID TO RPT-DTL-MEMBER-ID                           
039100         MOVE SPACES        TO RPT-DTL-NAME                               
039200         MOVE 'MEMBER ID NOT FOUND' TO RPT-DTL-MSG                        
039300         PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                      
039400     END-IF.                                                              
039500 140-EXIT.                                                                
039600     EXIT.                                                                
039700*                                                                         
039800 700-OPEN-FILES.                                                          
039900     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.                               
040000     OPEN INPUT  MEMBER-MASTER-IN                                         
040100                 MEMBER-TRANS-IN                                          
040200          OUTPUT MEMBER-MASTER-OUT                                        
040300                 MEMBER-ACTIVITY-RPT                                      
040400          EXTEND LIBRARY-LOG-OUT.                                         
040500     IF NOT MEMB-IN-OK                                                    
040600         DISPLAY 'LIBS200 - ERROR OPENING MEMBER MASTER IN, RC: '         
040700                 FS-MEMB-IN                                               
040800         MOVE 16 TO RETURN-CODE                                           
040900         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
041000     END-IF.                                                              
041100     IF NOT MEMB-TRAN-OK                                                  
041200         DISPLAY 'LIBS200 - ERROR OPENING MEMBER-TRANS-IN, RC: '          
041300                 FS-MEMB-TRAN                                             
041400         MOVE 16 TO RETURN-CODE                                           
041500         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
041600     END-IF.                                                              
041700 700-EXIT.                                                                
041800     EXIT.                                                                
041900*                                                                         
042000 705-GET-CURRENT-DATE.                                                    
042100     MOVE '705-GET-CURRENT-DATE' TO WS-PARA-NAME.                         
042200     ACCEPT WS-TODAY-RAW FROM DATE.                                       
042300     MOVE WS-TODAY-YY TO WS-CURR-YY.                                      
042400     MOVE WS-TODAY-MM TO WS-CURR-MM.                                      
042500     MOVE WS-TODAY-DD TO WS-CURR-DD.                                      
042600     IF WS-TODAY-YY < 50                                                  
042700         MOVE 20 TO WS-CURR-CC                                            
042800     ELSE                                                                 
042900         MOVE 19 TO WS-CURR-CC                                            
043000     END-IF.                                                              
043100 705-EXIT.                                                                
043200     EXIT.                                                                
043300*                                                                         
043400 720-LOAD-MEMBER-MASTER.                                                  
043500     MOVE '720-LOAD-MEMBER-MASTER' TO WS-PARA-NAME.                       
043600     MOVE 999 TO WS-NEXT-MEMBER-ID.                                       
043700     READ MEMBER-MASTER-IN INTO WS-MEMBER-ENTRY(1).                       
043800     PERFORM 721-LOAD-ONE-MEMBER THRU 721-EXIT                            
043900         UNTIL WS-MEMB-EOF.                                               
044000 720-EXIT.                                                                
044100     EXIT.                                                                
044200*                                                                         
044300 721-LOAD-ONE-MEMBER.                                                     
044400     ADD 1 TO WS-MEMBER-COUNT.                                            
044500     IF WS-MB-ID(WS-MEMBER-COUNT) > WS-NEXT-MEMBER-ID                     
044600         MOVE WS-MB-ID(WS-MEMBER-COUNT) TO WS-NEXT-MEMBER-ID              
044700     END-IF.                                                              
044800     MOVE WS-MEMBER-COUNT TO MB-IDX.                                      
044900     READ MEMBER-MASTER-IN INTO WS-MEMBER-ENTRY(MB-IDX + 1)               
045000         AT END                                                           
045100             MOVE 'Y' TO WS-MEMB-EOF-SW                                   
045200     END-READ.                                                            
045300 721-EXIT.                                                                
045400     EXIT.                                                                
045500*                                                                         
045600 730-READ-TRANSACTION.                                                    
045700     MOVE '730-READ-TRANSACTION' TO WS-PARA-NAME.                         
045800     READ MEMBER-TRANS-IN                                                 
045900         AT END                                                           
046000             MOVE 'Y' TO WS-TRAN-EOF-SW                                   
046100     END-READ.                                                            
046200 730-EXIT.                                                                
046300     EXIT.                                                                
046400*                                                                         
046500 750-WRITE-NEW-MASTER.                                                    
046600     MOVE '750-WRITE-NEW-MASTER' TO WS-PARA-NAME.                         
046700     PERFORM 751-WRITE-ONE-MEMBER THRU 751-EXIT                           
046800         VARYING MB-IDX FROM 1 BY 1                                       
046900         UNTIL MB-IDX > WS-MEMBER-COUNT.                                  
047000 750-EXIT.                                                                
047100     EXIT.                                                                
047200*                                                                         
047300 751-WRITE-ONE-MEMBER.                                                    
047400     WRITE MB-OUT-RECORD FROM WS-MEMBER-ENTRY(MB-IDX).                    
047500 751-EXIT.                                                                
047600     EXIT.                                                                
047700*                                                                         
047800 760-LIST-MEMBER-TABLE.                                                   
047900     MOVE '760-LIST-MEMBER-TABLE' TO WS-PARA-NAME.                        
048000     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                        
048100     PERFORM 761-LIST-ONE-MEMBER THRU 761-EXIT                            
048200         VARYING MB-IDX FROM 1 BY 1                                       
048300         UNTIL MB-IDX > WS-MEMBER-COUNT.                                  
048400 760-EXIT.                                                                
048500     EXIT.                                                                
048600*                                                                         
048700 761-LIST-ONE-MEMBER.                                                     
048800     MOVE 'LISTING'             TO RPT-ACTION.                            
048900     MOVE WS-MB-ID(MB-IDX)      TO RPT-DTL-MEMBER-ID.                     
049000     MOVE WS-MB-NAME(MB-IDX)    TO RPT-DTL-NAME.                          
049100     MOVE SPACES                TO RPT-DTL-MSG.                           
049200     PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT.                         
049300 761-EXIT.                                                                
049400     EXIT.                                                                
049500*                                                                         
049600 790-WRITE-DETAIL-LINE.                                                   
049700     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1.                       
049800 790-EXIT.                                                                
049900     EXIT.                                                                
050000*                                                                         
050100 795-WRITE-LOG-RECORD.                                                    
050200     MOVE WS-CURR-CC TO LOG-TS-CC.                                        
050300     MOVE WS-CURR-YY TO LOG-TS-YY.                                        
050400     MOVE WS-CURR-MM TO LOG-TS-MM.                                        
050500     MOVE WS-CURR-DD TO LOG-TS-DD.                                        
050600     MOVE ZERO       TO LOG-TS-HH LOG-TS-MN LOG-TS-SS.                    
050700     MOVE 'LIBS200'  TO LOG-PROGRAM-ID.                                   
050800     WRITE LOG-OUT-RECORD FROM LOG-RECORD.                                
050900 795-EXIT.                                                                
051000     EXIT.                                                                
051100*                                                                         
051200 800-INIT-REPORT.                                                         
051300     MOVE '800-INIT-REPORT' TO WS-PARA-NAME.                              
051400     MOVE WS-CURR-MM TO RPT-MM.                                           
051500     MOVE WS-CURR-DD TO RPT-DD.                                           
051600     MOVE WS-CURR-YY TO RPT-YY.                                           
051700 800-EXIT.                                                                
051800     EXIT.                                                                
051900*                                                                         
052000 850-REPORT-TRAN-STATS.                                                   
052100     MOVE '850-REPORT-TRAN-STATS' TO WS-PARA-NAME.                        
052200     WRITE RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.                        
052300     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 1.                        
052400     MOVE 'ADD'    TO RPT-TRAN.                                           
052500     MOVE WS-ADD-REQUESTS  TO RPT-NUM-REQ.                                
052600     MOVE WS-ADD-PROCESSED TO RPT-NUM-PROC.                               
052700     COMPUTE RPT-NUM-REJ = WS-ADD-REQUESTS - WS-ADD-PROCESSED.            
052800     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.                      
052900     MOVE 'UPDATE' TO RPT-TRAN.                                           
053000     MOVE WS-UPDATE-REQUESTS  TO RPT-NUM-REQ.                             
053100     MOVE WS-UPDATE-PROCESSED TO RPT-NUM-PROC.                            
053200     COMPUTE RPT-NUM-REJ =                                                
053300         WS-UPDATE-REQUESTS - WS-UPDATE-PROCESSED.                        
053400     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.                      
053500     MOVE 'DELETE' TO RPT-TRAN.                                           
053600     MOVE WS-DELETE-REQUESTS  TO RPT-NUM-REQ.                             
053700     MOVE WS-DELETE-PROCESSED TO RPT-NUM-PROC.                            
053800     COMPUTE RPT-NUM-REJ =                                                
053900         WS-DELETE-REQUESTS - WS-DELETE-PROCESSED.                        
054000     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.                      
054100     MOVE 'FIND'   TO RPT-TRAN.                                           
054200     MOVE WS-FIND-REQUESTS  TO RPT-NUM-REQ.                               
054300     MOVE WS-FIND-PROCESSED TO RPT-NUM-PROC.                              
054400     COMPUTE RPT-NUM-REJ =                                                
054500         WS-FIND-REQUESTS - WS-FIND-PROCESSED.                            
054600     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.                      
054700 850-EXIT.                                                                
054800     EXIT.                                                                
054900*                                                                         
055000 900-CLOSE-FILES.                                                         
055100     MOVE '900-CLOSE-FILES' TO WS-PARA-NAME.                              
055200     CLOSE MEMBER-MASTER-IN                                               
055300           MEMBER-MASTER-OUT                                              
055400           MEMBER-TRANS-IN                                                
055500           MEMBER-ACTIVITY-RPT                                            
055600           LIBRARY-LOG-OUT.                                               
055700 900-EXIT.                                                                
055800     EXIT.                                                                
