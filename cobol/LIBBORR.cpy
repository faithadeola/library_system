000100***************************************************************           
000200*                                                              *          
000300*  LIBBORR  --  BORROWING TRANSACTION MASTER RECORD LAYOUT    *           
000400*                                                              *          
000500*  ONE ENTRY PER LOAN, OPEN OR CLOSED.  LIBS-BR-ID IS THE     *           
000600*  BUSINESS KEY, ASSIGNED SEQUENTIALLY BY LIBS300 AND NEVER   *           
000700*  REUSED.  THE NATURAL SECONDARY KEY FOR LOAN-DESK LOOKUPS   *           
000800*  IS BOOK-ID + MEMBER-ID + OPEN STATUS (SEE 88-LEVEL         *           
000900*  LIBS-BR-LOAN-OPEN BELOW, WHICH TESTS THE RETURN-DATE       *           
001000*  GROUP FOR ALL ZEROS).                                      *           
001100*                                                              *          
001200*  CHANGE LOG                                                 *           
001300*  YY/MM/DD  BY   REQUEST    DESCRIPTION                      *           
001400*  82/11/03  RFH  CLB-0055   ORIGINAL LAYOUT.                 *           
001500*  91/04/22  WCJ  CLB-0233   ADDED LIBS-BR-LOAN-OPEN 88-LEVEL *           
001600*                            SO THE RETURN PROGRAMS NO LONGER *           
001700*                            TEST RETURN-DATE-N = ZERO INLINE.*           
001800*  99/01/08  DMS  CLB-0409   Y2K -- SPLIT YEAR SUBFIELD INTO  *           
001900*                            CC/YY IN EVERY DATE GROUP BELOW. *           
002000*                                                              *          
002100***************************************************************           
002200 01  LIBS-BORROW-RECORD.                                                  
002300     05  LIBS-BR-ID                    PIC 9(06).                         
002400     05  LIBS-BR-STATUS-CD             PIC X(01).                         
002500         88  LIBS-BR-ACTIVE                VALUE 'A'.                     
002600         88  LIBS-BR-DELETED               VALUE 'D'.                     
002700     05  LIBS-BR-BOOK-ID                PIC 9(04).                        
002800     05  LIBS-BR-MEMBER-ID              PIC 9(04).                        
002900     05  LIBS-BR-BORROW-DATE.                                             
003000         10  LIBS-BR-BRDT-CC           PIC 9(02).                         
003100         10  LIBS-BR-BRDT-YY           PIC 9(02).                         
003200         10  LIBS-BR-BRDT-MM           PIC 9(02).                         
003300         10  LIBS-BR-BRDT-DD           PIC 9(02).                         
003400     05  LIBS-BR-BORROW-DATE-N REDEFINES                                  
003500         LIBS-BR-BORROW-DATE           PIC 9(08).                         
003600     05  LIBS-BR-RETURN-DATE.                                             
003700         10  LIBS-BR-RTDT-CC           PIC 9(02).                         
003800         10  LIBS-BR-RTDT-YY           PIC 9(02).                         
003900         10  LIBS-BR-RTDT-MM           PIC 9(02).                         
004000         10  LIBS-BR-RTDT-DD           PIC 9(02).                         
004100     05  LIBS-BR-RETURN-DATE-N REDEFINES                                  
004200         LIBS-BR-RETURN-DATE           PIC 9(08).                         
004300         88  LIBS-BR-LOAN-OPEN             VALUE ZERO.                    
004400     05  LIBS-BR-USERID-LAST-MAINT      PIC X(08).                        
004500     05  FILLER                        PIC X(20).                         
