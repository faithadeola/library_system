000100***************************************************************           
000200*                                                              *          
000300*  LIBMEMB  --  MEMBER MASTER RECORD LAYOUT                   *           
000400*                                                              *          
000500*  ONE ENTRY PER REGISTERED BORROWER.  LIBS-MB-ID IS THE      *           
000600*  BUSINESS KEY;  LIBS-MB-EMAIL IS THE NATURAL LOOKUP KEY     *           
000700*  USED BY THE BORROWING TRANSACTION PROGRAM (LIBS300) WHEN A *           
000800*  DESK CLERK IDENTIFIES A MEMBER BY E-MAIL ADDRESS RATHER    *           
000900*  THAN BY MEMBER NUMBER.  THE INQUIRY PROGRAM (LIBS350)      *           
001000*  STILL FILTERS ITS BY-MEMBER LISTING BY LIBS-MB-ID, SINCE   *           
001100*  THAT PARM COMES FROM THE LOAN DESK'S OWN MEMBER-ID FIELD.  *           
001200*                                                              *          
001300*  CHANGE LOG                                                 *           
001400*  YY/MM/DD  BY   REQUEST    DESCRIPTION                      *           
001500*  81/02/11  RFH  CLB-0022   ORIGINAL LAYOUT.                 *           
001600*  90/06/14  WCJ  CLB-0201   ADDED LIBS-MB-EMAIL AS A SECOND  *           
001700*                            LOOKUP KEY FOR THE LOAN DESK.    *           
001800*  99/01/08  DMS  CLB-0409   Y2K -- SPLIT YEAR SUBFIELD INTO  *           
001900*                            CC/YY IN EVERY DATE GROUP BELOW. *           
002000*                                                              *          
002100***************************************************************           
002200 01  LIBS-MEMBER-RECORD.                                                  
002300     05  LIBS-MB-ID                    PIC 9(04).                         
002400     05  LIBS-MB-STATUS-CD             PIC X(01).                         
002500         88  LIBS-MB-ACTIVE                VALUE 'A'.                     
002600         88  LIBS-MB-DELETED               VALUE 'D'.                     
002700     05  LIBS-MB-NAME                  PIC X(30).                         
002800     05  LIBS-MB-EMAIL                 PIC X(40).                         
002900     05  LIBS-MB-PHONE                 PIC X(15).                         
003000     05  LIBS-MB-DATE-JOINED.                                             
003100         10  LIBS-MB-DTJN-CC           PIC 9(02).                         
003200         10  LIBS-MB-DTJN-YY           PIC 9(02).                         
003300         10  LIBS-MB-DTJN-MM           PIC 9(02).                         
003400         10  LIBS-MB-DTJN-DD           PIC 9(02).                         
003500     05  LIBS-MB-DATE-JOINED-N REDEFINES                                  
003600         LIBS-MB-DATE-JOINED           PIC 9(08).                         
003700     05  LIBS-MB-DATE-LAST-MAINT.                                         
003800         10  LIBS-MB-DTLM-CC           PIC 9(02).                         
003900         10  LIBS-MB-DTLM-YY           PIC 9(02).                         
004000         10  LIBS-MB-DTLM-MM           PIC 9(02).                         
004100         10  LIBS-MB-DTLM-DD           PIC 9(02).                         
004200     05  LIBS-MB-DATE-LAST-MAINT-N REDEFINES                              
004300         LIBS-MB-DATE-LAST-MAINT       PIC 9(08).                         
004400     05  LIBS-MB-USERID-LAST-MAINT     PIC X(08).                         
004500     05  LIBS-MB-ACTIVE-LOAN-CNT       PIC 9(03)  COMP-3.                 
004600     05  FILLER                        PIC X(20).                         
