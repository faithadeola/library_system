000100***************************************************************           
000200*                                                              *          
000300*  LIBBOOK  --  BOOK MASTER RECORD LAYOUT                     *           
000400*                                                              *          
000500*  ONE ENTRY PER TITLE HELD BY THE LIBRARY.  LIBS-BK-ID IS THE*           
000600*  BUSINESS KEY.  THE MASTER FILE IS NOT PHYSICALLY IN KEY    *           
000700*  SEQUENCE -- THE MAINTENANCE PROGRAMS LOAD IT ENTIRE INTO A *           
000800*  WORKING-STORAGE TABLE AND SEARCH IT THERE.                 *           
000900*                                                              *          
001000*  CHANGE LOG                                                 *           
001100*  YY/MM/DD  BY   REQUEST    DESCRIPTION                      *           
001200*  81/02/11  RFH  CLB-0021   ORIGINAL LAYOUT.                 *           
001300*  87/09/03  TLK  CLB-0154   ADDED DATE-ADDED / LAST-MAINT    *           
001400*                            GROUPS FOR THE AUDIT REPORT.     *           
001500*  99/01/08  DMS  CLB-0409   Y2K -- SPLIT YEAR SUBFIELD INTO  *           
001600*                            CC/YY IN EVERY DATE GROUP BELOW. *           
001700*                                                              *          
001800***************************************************************           
001900 01  LIBS-BOOK-RECORD.                                                    
002000     05  LIBS-BK-ID                    PIC 9(04).                         
002100     05  LIBS-BK-STATUS-CD             PIC X(01).                         
002200         88  LIBS-BK-ACTIVE                VALUE 'A'.                     
002300         88  LIBS-BK-DELETED               VALUE 'D'.                     
002400     05  LIBS-BK-TITLE                 PIC X(40).                         
002500     05  LIBS-BK-AUTHOR                PIC X(30).                         
002600     05  LIBS-BK-GENRE                 PIC X(20).                         
002700     05  LIBS-BK-AVAIL-COPIES          PIC 9(03).                         
002800     05  LIBS-BK-DATE-ADDED.                                              
002900         10  LIBS-BK-DTADD-CC          PIC 9(02).                         
003000         10  LIBS-BK-DTADD-YY          PIC 9(02).                         
003100         10  LIBS-BK-DTADD-MM          PIC 9(02).                         
003200         10  LIBS-BK-DTADD-DD          PIC 9(02).                         
003300     05  LIBS-BK-DATE-ADDED-N REDEFINES                                   
003400         LIBS-BK-DATE-ADDED            PIC 9(08).                         
003500     05  LIBS-BK-DATE-LAST-MAINT.                                         
003600         10  LIBS-BK-DTLM-CC           PIC 9(02).                         
003700         10  LIBS-BK-DTLM-YY           PIC 9(02).                         
003800         10  LIBS-BK-DTLM-MM           PIC 9(02).                         
003900         10  LIBS-BK-DTLM-DD           PIC 9(02).                         
004000     05  LIBS-BK-DATE-LAST-MAINT-N REDEFINES                              
004100         LIBS-BK-DATE-LAST-MAINT       PIC 9(08).                         
004200     05  LIBS-BK-USERID-LAST-MAINT     PIC X(08).                         
004300     05  LIBS-BK-MAINT-COUNT           PIC 9(05)  COMP-3.                 
004400     05  FILLER                        PIC X(20).                         
