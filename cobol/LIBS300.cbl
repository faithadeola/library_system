000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     LIBS300.                                                 
000300 AUTHOR.         W C JENNINGS.                                            
000400 INSTALLATION.   CENTRAL LIBRARY SYSTEMS DATA PROCESSING.                 
000500 DATE-WRITTEN.   03/14/86.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800****************************************************************          
000900*                                                              *          
001000*    LIBS300  --  BORROWING TRANSACTION PROCESSING             *          
001100*                                                              *          
001200*    READS BORROW-TRANS-IN AND APPLIES BORROW / RETURN         *          
001300*    ACTIVITY AGAINST THE BORROWING MASTER.  EACH TRANSACTION  *          
001400*    IS CROSS-CHECKED AGAINST THE BOOK MASTER AND THE MEMBER   *          
001500*    MASTER (BOTH LOADED READ-ONLY, TABLE-DRIVEN, THE WAY      *          
001600*    CALCCOST CROSS-CHECKS PATINS AGAINST PRSNMSTR) BEFORE ANY *          
001700*    BORROWING RECORD IS WRITTEN.  A BORROW LOWERS THE BOOK'S  *          
001800*    AVAILABLE-COPIES BY ONE; A RETURN RAISES IT BY ONE.  THE  *          
001900*    BOOK AND MEMBER MASTERS ARE RE-WRITTEN IN FULL AT THE END *          
002000*    OF THE RUN SO THE COPY COUNTS STAY IN STEP.               *          
002100*                                                              *          
002200*    CHANGE LOG                                                *          
002300*    YY/MM/DD  BY   REQUEST    DESCRIPTION                     *          
002400*    86/03/14  WCJ  CLB-0121   ORIGINAL PROGRAM (BORROW ONLY,  *          
002500*                              RETURN WAS A SEPARATE JOB).      *         
002600*    86/09/02  WCJ  CLB-0133   FOLDED THE RETURN JOB IN HERE -- *         
002700*                              OPS WAS RUNNING THEM BACK TO     *         
002800*                              BACK ANYWAY AND KEPT MIXING UP   *         
002900*                              THE MASTER GENERATIONS.          *         
003000*    91/04/22  WCJ  CLB-0233   ADDED LIBS-BR-LOAN-OPEN 88-LEVEL *         
003100*                              CHECK SO A MEMBER CANNOT BORROW  *         
003200*                              THE SAME BOOK TWICE WHILE A LOAN *         
003300*                              IS STILL OPEN.                   *         
003400*    93/10/11  TLK  CLB-0271   REJECT THE BORROW WHEN AVAIL-    *         
003500*                              COPIES IS ALREADY ZERO INSTEAD   *         
003600*                              OF LETTING IT GO NEGATIVE (RAN   *         
003700*                              NEGATIVE ON THREE TITLES LAST    *         
003800*                              SEMESTER).                       *         
003900*    99/01/08  DMS  CLB-0409   Y2K -- ADDED CENTURY WINDOWING   *         
004000*                              IN 705-GET-CURRENT-DATE.         *         
004100*    03/11/14  DMS  CLB-0455   NEXT-BORROW-ID NOW SEEDED FROM   *         
004200*                              THE HIGH BORROW-ID ON THE OLD    *         
004300*                              MASTER, MATCHING LIBS100/LIBS200.*         
004400*    03/09/02  DMS  CLB-0461   THE LOAN DESK KEYS THE MEMBER'S  *         
004500*                              E-MAIL, NOT THE MEMBER NUMBER --  *        
004600*                              RT-MEMBER-ID REPLACED BY         *         
004700*                              RT-MEMBER-EMAIL ON THE TRANSACTION*        
004800*                              RECORD.  NEW 235-FIND-MEMBER-BY- *         
004900*                              EMAIL RESOLVES THE MEMBER (FOLDED*         
005000*                              TO UPPER CASE, SAME AS THE TITLE *         
005100*                              AND AUTHOR SEARCH KEYS ON        *         
005200*                              LIBS150) BEFORE THE BOOK AND     *         
005300*                              LOAN CROSS-CHECKS RUN.           *         
005400*    03/11/21  DMS  CLB-0466   220-PROCESS-RETURN NOW REJECTS   *         
005500*                              'BOOK ID NOT ON FILE' THE SAME AS*         
005600*                              210-PROCESS-BORROW -- A RETURN   *         
005700*                              AGAINST A BOOK-ID PURGED FROM THE*         
005800*                              BOOK MASTER WAS SLIPPING THROUGH *         
005900*                              AND POSTING SILENTLY (LOAN CLOSED*         
006000*                              BUT AVAIL-COPIES NOT BUMPED).    *         
006100*                              ALSO SWAPPED THE AVAIL-COPIES AND*         
006200*                              DUPLICATE-LOAN CHECKS IN         *         
006300*                              210-PROCESS-BORROW TO TEST IN THE*         
006400*                              SAME ORDER THE LOAN DESK'S       *         
006500*                              PROCEDURE MANUAL LISTS THEM.     *         
006600*                                                              *          
006700****************************************************************          
006800 ENVIRONMENT DIVISION.                                                    
006900 CONFIGURATION SECTION.                                                   
007000 SOURCE-COMPUTER.   IBM-370.                                              
007100 OBJECT-COMPUTER.   IBM-370.                                              
007200 SPECIAL-NAMES.                                                           
007300     C01 IS TOP-OF-FORM                                                   
007400     CLASS LIBS-ALPHA-CLASS IS "A" THRU "Z"                               
007500     UPSI-0 ON STATUS IS LIBS-TEST-RUN-SW                                 
007600            OFF STATUS IS LIBS-PROD-RUN-SW.                               
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900     SELECT BORROW-MASTER-IN   ASSIGN TO BORRMSTI                         
008000         ORGANIZATION IS SEQUENTIAL                                       
008100         FILE STATUS  IS FS-BORR-IN.                                      
008200     SELECT BORROW-MASTER-OUT  ASSIGN TO BORRMSTO                         
008300         ORGANIZATION IS SEQUENTIAL                                       
008400         FILE STATUS  IS FS-BORR-OUT.                                     
008500     SELECT BOOK-MASTER-IN     ASSIGN TO BOOKMSTI                         
008600         ORGANIZATION IS SEQUENTIAL                                       
008700         FILE STATUS  IS FS-BOOK-IN.                                      
008800     SELECT BOOK-MASTER-OUT    ASSIGN TO BOOKMSTO                         
008900         ORGANIZATION IS SEQUENTIAL                                       
009000         FILE STATUS  IS FS-BOOK-OUT.                                     
009100     SELECT MEMBER-MASTER-IN   ASSIGN TO MEMBMSTI                         
009200         ORGANIZATION IS SEQUENTIAL                                       
009300         FILE STATUS  IS FS-MEMB-IN.                                      
009400     SELECT MEMBER-MASTER-OUT  ASSIGN TO MEMBMSTO                         
009500         ORGANIZATION IS SEQUENTIAL                                       
009600         FILE STATUS  IS FS-MEMB-OUT.                                     
009700     SELECT BORROW-TRANS-IN    ASSIGN TO BORRTRAN                         
009800         ORGANIZATION IS SEQUENTIAL                                       
009900         FILE STATUS  IS FS-BORR-TRAN.                                    
010000     SELECT BORROW-ACTIVITY-RPT ASSIGN TO BORRRPT                         
010100         ORGANIZATION IS SEQUENTIAL                                       
010200         FILE STATUS  IS FS-BORR-RPT.                                     
010300     SELECT LIBRARY-LOG-OUT    ASSIGN TO LIBRLOG                          
010400         ORGANIZATION IS SEQUENTIAL                                       
010500         FILE STATUS  IS FS-LOG.                                          
010600 DATA DIVISION.                                                           
010700 FILE SECTION.                                                            
010800 FD  BORROW-MASTER-IN                                                     
010900     RECORDING MODE IS F                                                  
011000     LABEL RECORDS ARE STANDARD.                                          
011100 01  BR-IN-RECORD                   PIC X(140).                           
011200*                                                                         
011300 FD  BORROW-MASTER-OUT                                                    
011400     RECORDING MODE IS F                                                  
011500     LABEL RECORDS ARE STANDARD.                                          
011600 01  BR-OUT-RECORD                  PIC X(140).                           
011700*                                                                         
011800 FD  BOOK-MASTER-IN                                                       
011900     RECORDING MODE IS F                                                  
012000     LABEL RECORDS ARE STANDARD.                                          
012100 01  BK-IN-RECORD                   PIC X(140).                           
012200*                                                                         
012300 FD  BOOK-MASTER-OUT                                                      
012400     RECORDING MODE IS F                                                  
012500     LABEL RECORDS ARE STANDARD.                                          
012600 01  BK-OUT-RECORD                  PIC X(140).                           
012700*                                                                         
012800 FD  MEMBER-MASTER-IN                                                     
012900     RECORDING MODE IS F                                                  
013000     LABEL RECORDS ARE STANDARD.                                          
013100 01  MB-IN-RECORD                   PIC X(140).                           
013200*                                                                         
013300 FD  MEMBER-MASTER-OUT                                                    
013400     RECORDING MODE IS F                                                  
013500     LABEL RECORDS ARE STANDARD.                                          
013600 01  MB-OUT-RECORD                  PIC X(140).                           
013700*                                                                         
013800 FD  BORROW-TRANS-IN                                                      
013900     RECORDING MODE IS F                                                  
014000     LABEL RECORDS ARE STANDARD.                                          
014100 01  BORROW-TRAN-RECORD.                                                  
014200     05  RT-TRAN-CODE               PIC X(01).                            
014300         88  RT-BORROW-TRAN             VALUE 'B'.                        
014400         88  RT-RETURN-TRAN             VALUE 'R'.                        
014500     05  RT-BOOK-ID                 PIC 9(04).                            
014600     05  RT-MEMBER-EMAIL            PIC X(40).                            
014700     05  FILLER                     PIC X(36).                            
014800*                                                                         
014900 FD  BORROW-ACTIVITY-RPT                                                  
015000     RECORDING MODE IS F                                                  
015100     LABEL RECORDS ARE OMITTED.                                           
015200 01  RPT-RECORD                     PIC X(132).                           
015300*                                                                         
015400 FD  LIBRARY-LOG-OUT                                                      
015500     RECORDING MODE IS F                                                  
015600     LABEL RECORDS ARE OMITTED.                                           
015700 01  LOG-OUT-RECORD                 PIC X(110).                           
015800*                                                                         
015900 WORKING-STORAGE SECTION.                                                 
016000 01  FILE-STATUS-CODES.                                                   
016100     05  FS-BORR-IN                 PIC X(02)  VALUE SPACES.              
016200         88  BORR-IN-OK                 VALUE '00'.                       
016300         88  BORR-IN-EOF                VALUE '10'.                       
016400     05  FS-BORR-OUT                PIC X(02)  VALUE SPACES.              
016500         88  BORR-OUT-OK                VALUE '00'.                       
016600     05  FS-BOOK-IN                 PIC X(02)  VALUE SPACES.              
016700         88  BOOK-IN-OK                 VALUE '00'.                       
016800         88  BOOK-IN-EOF                VALUE '10'.                       
016900     05  FS-BOOK-OUT                PIC X(02)  VALUE SPACES.              
017000         88  BOOK-OUT-OK                VALUE '00'.                       
017100     05  FS-MEMB-IN                 PIC X(02)  VALUE SPACES.              
017200         88  MEMB-IN-OK                 VALUE '00'.                       
017300         88  MEMB-IN-EOF                VALUE '10'.                       
017400     05  FS-MEMB-OUT                PIC X(02)  VALUE SPACES.              
017500         88  MEMB-OUT-OK                VALUE '00'.                       
017600     05  FS-BORR-TRAN               PIC X(02)  VALUE SPACES.              
017700         88  BORR-TRAN-OK               VALUE '00'.                       
017800         88  BORR-TRAN-EOF              VALUE '10'.                       
017900     05  FS-BORR-RPT                PIC X(02)  VALUE SPACES.              
018000         88  BORR-RPT-OK                VALUE '00'.                       
018100     05  FS-LOG                     PIC X(02)  VALUE SPACES.              
018200         88  LOG-OK                     VALUE '00'.                       
018300*                                                                         
018400     05  FILLER                     PIC X(02).                            
018500 01  WS-SWITCHES.                                                         
018600     05  WS-BORR-EOF-SW             PIC X(01)  VALUE 'N'.                 
018700         88  WS-BORR-EOF                VALUE 'Y'.                        
018800     05  WS-BOOK-EOF-SW             PIC X(01)  VALUE 'N'.                 
018900         88  WS-BOOK-EOF                VALUE 'Y'.                        
019000     05  WS-MEMB-EOF-SW             PIC X(01)  VALUE 'N'.                 
019100         88  WS-MEMB-EOF                VALUE 'Y'.                        
019200     05  WS-TRAN-EOF-SW             PIC X(01)  VALUE 'N'.                 
019300         88  WS-TRAN-EOF                VALUE 'Y'.                        
019400     05  WS-BOOK-FOUND-SW           PIC X(01)  VALUE 'N'.                 
019500         88  WS-BOOK-FOUND              VALUE 'Y'.                        
019600     05  WS-MEMB-FOUND-SW           PIC X(01)  VALUE 'N'.                 
019700         88  WS-MEMB-FOUND              VALUE 'Y'.                        
019800     05  WS-LOAN-FOUND-SW           PIC X(01)  VALUE 'N'.                 
019900         88  WS-LOAN-FOUND              VALUE 'Y'.                        
020000*                                                                         
020100     05  FILLER                     PIC X(02).                            
020200 01  WS-COUNTERS.                                                         
020300     05  WS-BORROW-COUNT            PIC 9(05) COMP-3 VALUE ZERO.          
020400     05  WS-BOOK-COUNT              PIC 9(05) COMP-3 VALUE ZERO.          
020500     05  WS-MEMBER-COUNT            PIC 9(05) COMP-3 VALUE ZERO.          
020600     05  WS-NEXT-BORROW-ID          PIC 9(06) COMP   VALUE ZERO.          
020700     05  WS-BORROW-REQUESTS         PIC 9(05) COMP-3 VALUE ZERO.          
020800     05  WS-BORROW-PROCESSED        PIC 9(05) COMP-3 VALUE ZERO.          
020900     05  WS-RETURN-REQUESTS         PIC 9(05) COMP-3 VALUE ZERO.          
021000     05  WS-RETURN-PROCESSED        PIC 9(05) COMP-3 VALUE ZERO.          
021100     05  WS-BOOK-SAVE-IDX           PIC 9(05) COMP   VALUE ZERO.          
021200     05  WS-MEMB-SAVE-IDX           PIC 9(05) COMP   VALUE ZERO.          
021300     05  WS-LOAN-SAVE-IDX           PIC 9(05) COMP   VALUE ZERO.          
021400     05  WS-RESOLVED-MEMBER-ID      PIC 9(04) COMP   VALUE ZERO.          
021500*                                                                         
021600     05  FILLER                     PIC X(02).                            
021700 01  WS-BORROW-TABLE.                                                     
021800     COPY LIBBORR REPLACING ==01  LIBS-BORROW-RECORD==                    
021900                        BY  ==05  WS-BORROW-ENTRY OCCURS 2000 TIME        
022000                                  INDEXED BY BR-IDX==                     
022100                            ==LIBS-BR-== BY ==WS-BR-==.                   
022200*                                                                         
022300 01  WS-BOOK-TABLE.                                                       
022400     COPY LIBBOOK REPLACING ==01  LIBS-BOOK-RECORD==                      
022500                        BY  ==05  WS-BOOK-ENTRY OCCURS 500 TIMES          
022600                                  INDEXED BY BK-IDX==                     
022700                            ==LIBS-BK-== BY ==WS-BK-==.                   
022800*                                                                         
022900 01  WS-MEMBER-TABLE.                                                     
023000     COPY LIBMEMB REPLACING ==01  LIBS-MEMBER-RECORD==                    
023100                        BY  ==05  WS-MEMBER-ENTRY OCCURS 500 TIMES        
023200                                  INDEXED BY MB-IDX==                     
023300                            ==LIBS-MB-== BY ==WS-MB-==.                   
023400*                                                                         
023500 01  WS-TODAY-RAW.                                                        
023600     05  WS-TODAY-YY                PIC 9(02).                            
023700     05  WS-TODAY-MM                PIC 9(02).                            
023800     05  WS-TODAY-DD                PIC 9(02).                            
023900     05  FILLER                     PIC X(02).                            
024000 01  WS-CURRENT-DATE.                                                     
024100     05  WS-CURR-CC                 PIC 9(02).                            
024200     05  WS-CURR-YY                 PIC 9(02).                            
024300     05  WS-CURR-MM                 PIC 9(02).                            
024400     05  WS-CURR-DD                 PIC 9(02).                            
024500     05  FILLER                     PIC X(02).                            
024600 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE                          
024700                                    PIC 9(08).                            
024800*                                                                         
024900 01  WS-ERROR-MESSAGES.                                                   
025000     05  WS-PARA-NAME               PIC X(30)  VALUE SPACES.              
025100*                                                                         
025200     05  FILLER                     PIC X(02).                            
025300 01  WS-EMAIL-COMPARE-FIELDS.                                             
025400     05  WS-EMAIL-UPPER             PIC X(40).                            
025500     05  WS-PARM-EMAIL-UPPER        PIC X(40).                            
025600     05  FILLER                     PIC X(02).                            
025700*                                                                         
025800 01  RPT-HEADER1.                                                         
025900     05  FILLER                     PIC X(38)                             
026000         VALUE 'BORROWING TRANSACTION RUN - LIBS300'.                     
026100     05  FILLER                     PIC X(08) VALUE '   DATE:'.           
026200     05  RPT-MM                     PIC 99.                               
026300     05  FILLER                     PIC X     VALUE '/'.                  
026400     05  RPT-DD                     PIC 99.                               
026500     05  FILLER                     PIC X     VALUE '/'.                  
026600     05  RPT-YY                     PIC 99.                               
026700     05  FILLER                     PIC X(76) VALUE SPACES.               
026800*                                                                         
026900 01  RPT-DETAIL-LINE.                                                     
027000     05  RPT-ACTION                 PIC X(10).                            
027100     05  FILLER                     PIC X(02) VALUE SPACES.               
027200     05  RPT-DTL-BORROW-ID          PIC ZZZZZ9.                           
027300     05  FILLER                     PIC X(02) VALUE SPACES.               
027400     05  RPT-DTL-BOOK-ID            PIC ZZZ9.                             
027500     05  FILLER                     PIC X(02) VALUE SPACES.               
027600     05  RPT-DTL-MEMBER-ID          PIC ZZZ9.                             
027700     05  FILLER                     PIC X(02) VALUE SPACES.               
027800     05  RPT-DTL-MSG                PIC X(60).                            
027900     05  FILLER                     PIC X(38) VALUE SPACES.               
028000*                                                                         
028100 01  RPT-STATS-HDR1.                                                      
028200     05  FILLER PIC X(26) VALUE 'ACTIVITY TOTALS:          '.             
028300     05  FILLER PIC X(106) VALUE SPACES.                                  
028400 01  RPT-STATS-HDR2.                                                      
028500     05  FILLER PIC X(26) VALUE 'ACTION        REQUESTED   '.             
028600     05  FILLER PIC X(28) VALUE ' PROCESSED      REJECTED   '.            
028700     05  FILLER PIC X(78) VALUE SPACES.                                   
028800 01  RPT-STATS-DETAIL.                                                    
028900     05  RPT-TRAN                   PIC X(10).                            
029000     05  FILLER                     PIC X(04) VALUE SPACES.               
029100     05  RPT-NUM-REQ                PIC ZZZ,ZZ9.                          
029200     05  FILLER                     PIC X(05) VALUE SPACES.               
029300     05  RPT-NUM-PROC               PIC ZZZ,ZZ9.                          
029400     05  FILLER                     PIC X(05) VALUE SPACES.               
029500     05  RPT-NUM-REJ                PIC ZZZ,ZZ9.                          
029600     05  FILLER                     PIC X(87) VALUE SPACES.               
029700*                                                                         
029800 01  WS-LOG-MSG-AREA.                                                     
029900     COPY LIBRLOG REPLACING ==:TAG:== BY ==LOG==.                         
030000*                                                                         
030100 PROCEDURE DIVISION.                                                      
030200 000-MAIN.                                                                
030300     DISPLAY '000-MAIN'.                                                  
030400     PERFORM 700-OPEN-FILES         THRU 700-EXIT.                        
030500     PERFORM 705-GET-CURRENT-DATE   THRU 705-EXIT.                        
030600     PERFORM 800-INIT-REPORT        THRU 800-EXIT.                        
030700     PERFORM 720-LOAD-BOOK-MASTER   THRU 720-EXIT.                        
030800     PERFORM 725-LOAD-MEMBER-MASTER THRU 725-EXIT.                        
030900     PERFORM 727-LOAD-BORROW-MASTER THRU 727-EXIT.                        
031000     PERFORM 730-READ-TRANSACTION   THRU 730-EXIT.                        
031100     PERFORM 200-PROCESS-TRANSACTIONS THRU 200-EXIT                       
031200         UNTIL WS-TRAN-EOF.                                               
031300     PERFORM 750-WRITE-NEW-BOOK-MASTER   THRU 750-EXIT.                   
031400     PERFORM 760-WRITE-NEW-MEMBER-MASTER THRU 760-EXIT.                   
031500     PERFORM 770-WRITE-NEW-BORROW-MASTER THRU 770-EXIT.                   
031600     PERFORM 850-REPORT-TRAN-STATS  THRU 850-EXIT.                        
031700     PERFORM 900-CLOSE-FILES        THRU 900-EXIT.                        
031800     GOBACK.                                                              
031900*                                                                         
032000 200-PROCESS-TRANSACTIONS.                                                
032100     MOVE '200-PROCESS-TRANSACTIONS' TO WS-PARA-NAME.                     
032200     EVALUATE TRUE                                                        
032300         WHEN RT-BORROW-TRAN                                              
032400             PERFORM 210-PROCESS-BORROW THRU 210-EXIT                     
032500         WHEN RT-RETURN-TRAN                                              
032600             PERFORM 220-PROCESS-RETURN THRU 220-EXIT                     
032700         WHEN OTHER                                                       
032800             MOVE 'REJECT'   TO RPT-ACTION                                
032900             MOVE RT-BOOK-ID TO RPT-DTL-BOOK-ID                           
033000             MOVE ZERO       TO RPT-DTL-MEMBER-ID                         
033100             MOVE ZERO       TO RPT-DTL-BORROW-ID                         
033200             MOVE 'INVALID TRANSACTION CODE - IGNORED'                    
033300                             TO RPT-DTL-MSG                               
033400             PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT                  
033500     END-EVALUATE.                                                        
033600     PERFORM 730-READ-TRANSACTION THRU 730-EXIT.                          
033700 200-EXIT.                                                                
033800     EXIT.                                                                
033900*                                                                         
034000 210-PROCESS-BORROW.                                                      
034100     MOVE '210-PROCESS-BORROW' TO WS-PARA-NAME.                           
034200     ADD 1 TO WS-BORROW-REQUESTS.                                         
034300     PERFORM 235-FIND-MEMBER-BY-EMAIL THRU 235-EXIT.                      
034400     PERFORM 230-FIND-BOOK-BY-ID      THRU 230-EXIT.                      
034500     PERFORM 250-FIND-OPEN-LOAN       THRU 250-EXIT.                      
034600     IF NOT WS-MEMB-FOUND                                                 
034700         MOVE 'BOR-REJECT' TO RPT-ACTION                                  
034800         MOVE 'MEMBER E-MAIL NOT ON FILE' TO RPT-DTL-MSG                  
034900         PERFORM 795-BUILD-REJECT-LINE THRU 795-EXIT                      
035000     ELSE                                                                 
035100         IF NOT WS-BOOK-FOUND                                             
035200             MOVE 'BOR-REJECT' TO RPT-ACTION                              
035300             MOVE 'BOOK ID NOT ON FILE' TO RPT-DTL-MSG                    
035400             PERFORM 795-BUILD-REJECT-LINE THRU 795-EXIT                  
035500         ELSE                                                             
035600             IF WS-BK-AVAIL-COPIES(WS-BOOK-SAVE-IDX) = ZERO               
035700                 MOVE 'BOR-REJECT' TO RPT-ACTION                          
035800                 MOVE 'NO COPIES AVAILABLE' TO RPT-DTL-MSG                
035900                 PERFORM 795-BUILD-REJECT-LINE THRU 795-EXIT              
036000             ELSE                                                         
036100                 IF WS-LOAN-FOUND                                         
036200                     MOVE 'BOR-REJECT' TO RPT-ACTION                      
036300                     MOVE 'MEMBER ALREADY HAS THIS BOOK OUT'              
036400                         TO RPT-DTL-MSG                                   
036500                     PERFORM 795-BUILD-REJECT-LINE THRU 795-EXIT          
036600                 ELSE                                                     
036700                     PERFORM 260-CREATE-BORROW-ENTRY THRU 260-EXIT        
036800                 END-IF                                                   
036900             END-IF                                                       
037000         END-IF                                                           
037100     END-IF.                                                              
037200 210-EXIT.                                                                
037300     EXIT.                                                                
037400*                                                                         
037500 220-PROCESS-RETURN.                                                      
037600     MOVE '220-PROCESS-RETURN' TO WS-PARA-NAME.                           
037700     ADD 1 TO WS-RETURN-REQUESTS.                                         
037800     PERFORM 235-FIND-MEMBER-BY-EMAIL THRU 235-EXIT.                      
037900     PERFORM 230-FIND-BOOK-BY-ID      THRU 230-EXIT.                      
038000     PERFORM 250-FIND-OPEN-LOAN       THRU 250-EXIT.                      
038100     IF NOT WS-MEMB-FOUND                                                 
038200         MOVE 'RET-REJECT' TO RPT-ACTION                                  
038300         MOVE 'MEMBER E-MAIL NOT ON FILE' TO RPT-DTL-MSG                  
038400         PERFORM 795-BUILD-REJECT-LINE THRU 795-EXIT                      
038500     ELSE                                                                 
038600         IF NOT WS-BOOK-FOUND                                             
038700             MOVE 'RET-REJECT' TO RPT-ACTION                              
038800             MOVE 'BOOK ID NOT ON FILE' TO RPT-DTL-MSG                    
038900             PERFORM 795-BUILD-REJECT-LINE THRU 795-EXIT                  
039000         ELSE                                                             
039100             IF NOT WS-LOAN-FOUND                                         
039200                 MOVE 'RET-REJECT' TO RPT-ACTION                          
039300                 MOVE 'NO OPEN LOAN FOR THIS BOOK/MEMBER'                 
039400                     TO RPT-DTL-MSG                                       
039500                 PERFORM 795-BUILD-REJECT-LINE THRU 795-EXIT              
039600             ELSE                                                         
039700                 MOVE WS-CURRENT-DATE-N TO                                
039800                     WS-BR-RETURN-DATE-N(WS-LOAN-SAVE-IDX)                
039900                 MOVE 'BATCH' TO                                          
040000                     WS-BR-USERID-LAST-MAINT(WS-LOAN-SAVE-IDX)            
040100                 ADD 1 TO WS-BK-AVAIL-COPIES(WS-BOOK-SAVE-IDX)            
040200                 ADD 1 TO WS-RETURN-PROCESSED                             
040300                 MOVE 'RETURN'    TO RPT-ACTION                           
040400                 MOVE WS-BR-ID(WS-LOAN-SAVE-IDX) TO RPT-DTL-BORROW        
040500                 MOVE RT-BOOK-ID            TO RPT-DTL-BOOK-ID            
040600                 MOVE WS-RESOLVED-MEMBER-ID TO RPT-DTL-MEMBER-ID          
040700                 MOVE 'BOOK RETURNED' TO RPT-DTL-MSG                      
040800                 PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT              
040900                 MOVE 'BOOK RETURNED' TO LOG-MESSAGE-TEXT                 
041000                 PERFORM 796-WRITE-LOG-RECORD THRU 796-EXIT               
041100             END-IF                                                       
041200         END-IF                                                           
041300     END-IF.                                                              
041400 220-EXIT.                                                                
041500     EXIT.                                                                
041600*                                                                         
041700 230-FIND-BOOK-BY-ID.                                                     
041800     MOVE 'N' TO WS-BOOK-FOUND-SW.                                        
041900     MOVE ZERO TO WS-BOOK-SAVE-IDX.                                       
042000     PERFORM 231-CHECK-ONE-BOOK THRU 231-EXIT                             
042100         VARYING BK-IDX FROM 1 BY 1                                       
042200         UNTIL BK-IDX > WS-BOOK-COUNT OR WS-BOOK-FOUND.                   
042300 230-EXIT.                                                                
042400     EXIT.                                                                
042500*                                                                         
042600 231-CHECK-ONE-BOOK.                                                      
042700     IF WS-BK-ID(BK-IDX) = RT-BOOK-ID                                     
042800         MOVE 'Y' TO WS-BOOK-FOUND-SW                                     
042900         MOVE BK-IDX TO WS-BOOK-SAVE-IDX                                  
043000     END-IF.                                                              
043100 231-EXIT.                                                                
043200     EXIT.                                                                
043300*                                                                         
043400 235-FIND-MEMBER-BY-EMAIL.                                                
043500     MOVE 'N' TO WS-MEMB-FOUND-SW.                                        
043600     MOVE ZERO TO WS-MEMB-SAVE-IDX.                                       
043700     MOVE ZERO TO WS-RESOLVED-MEMBER-ID.                                  
043800     MOVE RT-MEMBER-EMAIL TO WS-PARM-EMAIL-UPPER.                         
043900     INSPECT WS-PARM-EMAIL-UPPER                                          
044000         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
044100                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
044200     PERFORM 236-CHECK-ONE-EMAIL THRU 236-EXIT                            
044300         VARYING MB-IDX FROM 1 BY 1                                       
044400         UNTIL MB-IDX > WS-MEMBER-COUNT OR WS-MEMB-FOUND.                 
044500     IF WS-MEMB-FOUND                                                     
044600         MOVE WS-MB-ID(WS-MEMB-SAVE-IDX) TO WS-RESOLVED-MEMBER-ID         
044700     END-IF.                                                              
044800 235-EXIT.                                                                
044900     EXIT.                                                                
045000*                                                                         
045100 236-CHECK-ONE-EMAIL.                                                     
045200     MOVE WS-MB-EMAIL(MB-IDX) TO WS-EMAIL-UPPER.                          
045300     INSPECT WS-EMAIL-UPPER                                               
045400         CONVERTING 'abcdefghijklmnopqrstuvwxyz'                          
045500                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         
045600     IF WS-EMAIL-UPPER = WS-PARM-EMAIL-UPPER                              
045700         MOVE 'Y' TO WS-MEMB-FOUND-SW                                     
045800         MOVE MB-IDX TO WS-MEMB-SAVE-IDX                                  
045900     END-IF.                                                              
046000 236-EXIT.                                                                
046100     EXIT.                                                                
046200*                                                                         
046300 250-FIND-OPEN-LOAN.                                                      
046400     MOVE 'N' TO WS-LOAN-FOUND-SW.                                        
046500     MOVE ZERO TO WS-LOAN-SAVE-IDX.                                       
046600     PERFORM 251-CHECK-ONE-LOAN THRU 251-EXIT                             
046700         VARYING BR-IDX FROM 1 BY 1                                       
046800         UNTIL BR-IDX > WS-BORROW-COUNT OR WS-LOAN-FOUND.                 
046900 250-EXIT.                                                                
047000     EXIT.                                                                
047100*                                                                         
047200 251-CHECK-ONE-LOAN.                                                      
047300     IF WS-BR-BOOK-ID(BR-IDX)   = RT-BOOK-ID                              
047400        AND WS-BR-MEMBER-ID(BR-IDX) = WS-RESOLVED-MEMBER-ID               
047500        AND WS-BR-LOAN-OPEN(BR-IDX)                                       
047600         MOVE 'Y' TO WS-LOAN-FOUND-SW                                     
047700         MOVE BR-IDX TO WS-LOAN-SAVE-IDX                                  
047800     END-IF.                                                              
047900 251-EXIT.                                                                
048000     EXIT.                                                                
048100*                                                                         
048200 260-CREATE-BORROW-ENTRY.                                                 
048300     ADD 1 TO WS-NEXT-BORROW-ID.                                          
048400     ADD 1 TO WS-BORROW-COUNT.                                            
048500     MOVE WS-BORROW-COUNT TO BR-IDX.                                      
048600     MOVE WS-NEXT-BORROW-ID     TO WS-BR-ID(BR-IDX).                      
048700     MOVE 'A'                   TO WS-BR-STATUS-CD(BR-IDX).               
048800     MOVE RT-BOOK-ID             TO WS-BR-BOOK-ID(BR-IDX).                
048900     MOVE WS-RESOLVED-MEMBER-ID  TO WS-BR-MEMBER-ID(BR-IDX).              
049000     MOVE WS-CURRENT-DATE-N      TO WS-BR-BORROW-DATE-N(BR-IDX).          
049100     MOVE ZERO                   TO WS-BR-RETURN-DATE-N(BR-IDX).          
049200     MOVE 'BATCH'                TO                                       
049300                          WS-BR-USERID-LAST-MAINT(BR-IDX).                
049400     SUBTRACT 1 FROM WS-BK-AVAIL-COPIES(WS-BOOK-SAVE-IDX).                
049500     ADD 1 TO WS-BORROW-PROCESSED.                                        
049600     MOVE 'BORROW'          TO RPT-ACTION.                                
049700     MOVE WS-NEXT-BORROW-ID TO RPT-DTL-BORROW-ID.                         
049800     MOVE RT-BOOK-ID             TO RPT-DTL-BOOK-ID.                      
049900     MOVE WS-RESOLVED-MEMBER-ID  TO RPT-DTL-MEMBER-ID.                    
050000     MOVE 'BOOK BORROWED'   TO RPT-DTL-MSG.                               
050100     PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT.                         
050200     MOVE 'BOOK BORROWED' TO LOG-MESSAGE-TEXT.                            
050300     PERFORM 796-WRITE-LOG-RECORD THRU 796-EXIT.                          
050400 260-EXIT.                                                                
050500     EXIT.                                                                
050600*                                                                         
050700 700-OPEN-FILES.                                                          
050800     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.                               
050900     OPEN INPUT  BORROW-MASTER-IN                                         
051000                 BOOK-MASTER-IN                                           
051100                 MEMBER-MASTER-IN                                         
051200                 BORROW-TRANS-IN                                          
051300          OUTPUT BORROW-MASTER-OUT                                        
051400                 BOOK-MASTER-OUT                                          
051500                 MEMBER-MASTER-OUT                                        
051600                 BORROW-ACTIVITY-RPT                                      
051700          EXTEND LIBRARY-LOG-OUT.                                         
051800     IF NOT BORR-TRAN-OK                                                  
051900         DISPLAY 'LIBS300 - ERROR OPENING BORROW-TRANS-IN, RC: '          
052000                 FS-BORR-TRAN                                             
052100         MOVE 16 TO RETURN-CODE                                           
052200         MOVE 'Y' TO WS-TRAN-EOF-SW                                       
052300     END-IF.                                                              
052400 700-EXIT.                                                                
052500     EXIT.                                                                
052600*                                                                         
052700 705-GET-CURRENT-DATE.                                                    
052800     MOVE '705-GET-CURRENT-DATE' TO WS-PARA-NAME.                         
052900     ACCEPT WS-TODAY-RAW FROM DATE.                                       
053000     MOVE WS-TODAY-YY TO WS-CURR-YY.                                      
053100     MOVE WS-TODAY-MM TO WS-CURR-MM.                                      
053200     MOVE WS-TODAY-DD TO WS-CURR-DD.                                      
053300     IF WS-TODAY-YY < 50                                                  
053400         MOVE 20 TO WS-CURR-CC                                            
053500     ELSE                                                                 
053600         MOVE 19 TO WS-CURR-CC                                            
053700     END-IF.                                                              
053800 705-EXIT.                                                                
053900     EXIT.                                                                
054000*                                                                         
054100 720-LOAD-BOOK-MASTER.                                                    
054200     MOVE '720-LOAD-BOOK-MASTER' TO WS-PARA-NAME.                         
054300     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(1).                           
054400     PERFORM 721-LOAD-ONE-BOOK THRU 721-EXIT                              
054500         UNTIL WS-BOOK-EOF.                                               
054600 720-EXIT.                                                                
054700     EXIT.                                                                
054800*                                                                         
054900 721-LOAD-ONE-BOOK.                                                       
055000     ADD 1 TO WS-BOOK-COUNT.                                              
055100     MOVE WS-BOOK-COUNT TO BK-IDX.                                        
055200     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(BK-IDX + 1)                   
055300         AT END                                                           
055400             MOVE 'Y' TO WS-BOOK-EOF-SW                                   
055500     END-READ.                                                            
055600 721-EXIT.                                                                
055700     EXIT.                                                                
055800*                                                                         
055900 725-LOAD-MEMBER-MASTER.                                                  
056000     MOVE '725-LOAD-MEMBER-MASTER' TO WS-PARA-NAME.                       
056100     READ MEMBER-MASTER-IN INTO WS-MEMBER-ENTRY(1).                       
056200     PERFORM 726-LOAD-ONE-MEMBER THRU 726-EXIT                            
056300         UNTIL WS-MEMB-EOF.                                               
056400 725-EXIT.                                                                
056500     EXIT.                                                                
056600*                                                                         
056700 726-LOAD-ONE-MEMBER.                                                     
056800     ADD 1 TO WS-MEMBER-COUNT.                                            
056900     MOVE WS-MEMBER-COUNT TO MB-IDX.                                      
057000     READ MEMBER-MASTER-IN INTO WS-MEMBER-ENTRY(MB-IDX + 1)               
057100         AT END                                                           
057200             MOVE 'Y' TO WS-MEMB-EOF-SW                                   
057300     END-READ.                                                            
057400 726-EXIT.                                                                
057500     EXIT.                                                                
057600*                                                                         
057700 727-LOAD-BORROW-MASTER.                                                  
057800     MOVE '727-LOAD-BORROW-MASTER' TO WS-PARA-NAME.                       
057900     MOVE ZERO TO WS-NEXT-BORROW-ID.                                      
058000     READ BORROW-MASTER-IN INTO WS-BORROW-ENTRY(1).                       
058100     PERFORM 728-LOAD-ONE-BORROW THRU 728-EXIT                            
058200         UNTIL WS-BORR-EOF.                                               
058300 727-EXIT.                                                                
058400     EXIT.                                                                
058500*                                                                         
058600 728-LOAD-ONE-BORROW.                                                     
058700     ADD 1 TO WS-BORROW-COUNT.                                            
058800     IF WS-BR-ID(WS-BORROW-COUNT) > WS-NEXT-BORROW-ID                     
058900         MOVE WS-BR-ID(WS-BORROW-COUNT) TO WS-NEXT-BORROW-ID              
059000     END-IF.                                                              
059100     MOVE WS-BORROW-COUNT TO BR-IDX.                                      
059200     READ BORROW-MASTER-IN INTO WS-BORROW-ENTRY(BR-IDX + 1)               
059300         AT END                                                           
059400             MOVE 'Y' TO WS-BORR-EOF-SW                                   
059500     END-READ.                                                            
059600 728-EXIT.                                                                
059700     EXIT.                                                                
059800*                                                                         
059900 730-READ-TRANSACTION.                                                    
060000     MOVE '730-READ-TRANSACTION' TO WS-PARA-NAME.                         
060100     READ BORROW-TRANS-IN                                                 
060200         AT END                                                           
060300             MOVE 'Y' TO WS-TRAN-EOF-SW                                   
060400     END-READ.                                                            
060500 730-EXIT.                                                                
060600     EXIT.                                                                
060700*                                                                         
060800 750-WRITE-NEW-BOOK-MASTER.                                               
060900     MOVE '750-WRITE-NEW-BOOK-MASTER' TO WS-PARA-NAME.                    
061000     PERFORM 751-WRITE-ONE-BOOK THRU 751-EXIT                             
061100         VARYING BK-IDX FROM 1 BY 1                                       
061200         UNTIL BK-IDX > WS-BOOK-COUNT.                                    
061300 750-EXIT.                                                                
061400     EXIT.                                                                
061500*                                                                         
061600 751-WRITE-ONE-BOOK.                                                      
061700     WRITE BK-OUT-RECORD FROM WS-BOOK-ENTRY(BK-IDX).                      
061800 751-EXIT.                                                                
061900     EXIT.                                                                
062000*                                                                         
062100 760-WRITE-NEW-MEMBER-MASTER.                                             
062200     MOVE '760-WRITE-NEW-MEMBER-MASTER' TO WS-PARA-NAME.                  
062300     PERFORM 761-WRITE-ONE-MEMBER THRU 761-EXIT                           
062400         VARYING MB-IDX FROM 1 BY 1                                       
062500         UNTIL MB-IDX > WS-MEMBER-COUNT.                                  
062600 760-EXIT.                                                                
062700     EXIT.                                                                
062800*                                                                         
062900 761-WRITE-ONE-MEMBER.                                                    
063000     WRITE MB-OUT-RECORD FROM WS-MEMBER-ENTRY(MB-IDX).                    
063100 761-EXIT.                                                                
063200     EXIT.                                                                
063300*                                                                         
063400 770-WRITE-NEW-BORROW-MASTER.                                             
063500     MOVE '770-WRITE-NEW-BORROW-MASTER' TO WS-PARA-NAME.                  
063600     PERFORM 771-WRITE-ONE-BORROW THRU 771-EXIT                           
063700         VARYING BR-IDX FROM 1 BY 1                                       
063800         UNTIL BR-IDX > WS-BORROW-COUNT.                                  
063900 770-EXIT.                                                                
064000     EXIT.                                                                
064100*                                                                         
064200 771-WRITE-ONE-BORROW.                                                    
064300     WRITE BR-OUT-RECORD FROM WS-BORROW-ENTRY(BR-IDX).                    
064400 771-EXIT.                                                                
064500     EXIT.                                                                
064600*                                                                         
064700 790-WRITE-DETAIL-LINE.                                                   
064800     WRITE RPT-RECORD FROM RPT-DETAIL-LINE AFTER 1.                       
064900 790-EXIT.                                                                
065000     EXIT.                                                                
065100*                                                                         
065200 795-BUILD-REJECT-LINE.                                                   
065300     MOVE ZERO                 TO RPT-DTL-BORROW-ID.                      
065400     MOVE RT-BOOK-ID           TO RPT-DTL-BOOK-ID.                        
065500     MOVE WS-RESOLVED-MEMBER-ID TO RPT-DTL-MEMBER-ID.                     
065600     PERFORM 790-WRITE-DETAIL-LINE THRU 790-EXIT.                         
065700 795-EXIT.                                                                
065800     EXIT.                                                                
065900*                                                                         
066000 796-WRITE-LOG-RECORD.                                                    
066100     MOVE WS-CURR-CC TO LOG-TS-CC.                                        
066200     MOVE WS-CURR-YY TO LOG-TS-YY.                                        
066300     MOVE WS-CURR-MM TO LOG-TS-MM.                                        
066400     MOVE WS-CURR-DD TO LOG-TS-DD.                                        
066500     MOVE ZERO       TO LOG-TS-HH LOG-TS-MN LOG-TS-SS.                    
066600     MOVE 'LIBS300'  TO LOG-PROGRAM-ID.                                   
066700     WRITE LOG-OUT-RECORD FROM LOG-RECORD.                                
066800 796-EXIT.                                                                
066900     EXIT.                                                                
067000*                                                                         
067100 800-INIT-REPORT.                                                         
067200     MOVE '800-INIT-REPORT' TO WS-PARA-NAME.                              
067300     MOVE WS-CURR-MM TO RPT-MM.                                           
067400     MOVE WS-CURR-DD TO RPT-DD.                                           
067500     MOVE WS-CURR-YY TO RPT-YY.                                           
067600     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER PAGE.                        
067700 800-EXIT.                                                                
067800     EXIT.                                                                
067900*                                                                         
068000 850-REPORT-TRAN-STATS.                                                   
068100     MOVE '850-REPORT-TRAN-STATS' TO WS-PARA-NAME.                        
068200     WRITE RPT-RECORD FROM RPT-STATS-HDR1 AFTER 2.                        
068300     WRITE RPT-RECORD FROM RPT-STATS-HDR2 AFTER 1.                        
068400     MOVE 'BORROW'   TO RPT-TRAN.                                         
068500     MOVE WS-BORROW-REQUESTS  TO RPT-NUM-REQ.                             
068600     MOVE WS-BORROW-PROCESSED TO RPT-NUM-PROC.                            
068700     COMPUTE RPT-NUM-REJ =                                                
068800         WS-BORROW-REQUESTS - WS-BORROW-PROCESSED.                        
068900     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.                      
069000     MOVE 'RETURN'   TO RPT-TRAN.                                         
069100     MOVE WS-RETURN-REQUESTS  TO RPT-NUM-REQ.                             
069200     MOVE WS-RETURN-PROCESSED TO RPT-NUM-PROC.                            
069300     COMPUTE RPT-NUM-REJ =                                                
069400         WS-RETURN-REQUESTS - WS-RETURN-PROCESSED.                        
069500     WRITE RPT-RECORD FROM RPT-STATS-DETAIL AFTER 1.                      
069600 850-EXIT.                                                                
069700     EXIT.                                                                
069800*                                                                         
069900 900-CLOSE-FILES.                                                         
070000     MOVE '900-CLOSE-FILES' TO WS-PARA-NAME.                              
070100     CLOSE BORROW-MASTER-IN                                               
070200           BORROW-MASTER-OUT                                              
070300           BOOK-MASTER-IN                                                 
070400           BOOK-MASTER-OUT                                                
070500           MEMBER-MASTER-IN                                               
070600           MEMBER-MASTER-OUT                                              
070700           BORROW-TRANS-IN                                                
070800           BORROW-ACTIVITY-RPT                                            
070900           LIBRARY-LOG-OUT.                                               
071000 900-EXIT.                                                                
071100     EXIT.                                                                
