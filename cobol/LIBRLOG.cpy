000100***************************************************************           
000200*                                                              *          
000300*  LIBRLOG  --  AUDIT LOG LINE, SHARED LAYOUT                 *           
000400*                                                              *          
000500*  APPENDED (NEVER REWRITTEN) TO LIBRLOG.TXT BY EVERY          *          
000600*  MAINTENANCE AND TRANSACTION PROGRAM.  COPY THIS MEMBER      *          
000700*  REPLACING THE :TAG: PSEUDO-TEXT WITH THE CALLING PROGRAM'S *           
000800*  OWN PREFIX SO EACH PROGRAM GETS ITS OWN COPY OF THE FIELDS *           
000900*  (SEE SAM1'S CUSTCOPY FOR THE SAME TECHNIQUE).               *          
001000*                                                              *          
001100*  CHANGE LOG                                                 *           
001200*  YY/MM/DD  BY   REQUEST    DESCRIPTION                      *           
001300*  83/05/19  RFH  CLB-0071   ORIGINAL LAYOUT.                 *           
001400*  99/01/08  DMS  CLB-0409   Y2K -- SPLIT YEAR SUBFIELD INTO  *           
001500*                            CC/YY.                           *           
001600*                                                              *          
001700***************************************************************           
001800 01  :TAG:-RECORD.                                                        
001900     05  :TAG:-TIMESTAMP.                                                 
002000         10  :TAG:-TS-CC               PIC 9(02).                         
002100         10  :TAG:-TS-YY               PIC 9(02).                         
002200         10  :TAG:-TS-MM               PIC 9(02).                         
002300         10  :TAG:-TS-DD               PIC 9(02).                         
002400         10  :TAG:-TS-HH               PIC 9(02).                         
002500         10  :TAG:-TS-MN               PIC 9(02).                         
002600         10  :TAG:-TS-SS               PIC 9(02).                         
002700     05  FILLER                        PIC X(01)  VALUE SPACE.            
002800     05  :TAG:-PROGRAM-ID              PIC X(08).                         
002900     05  FILLER                        PIC X(01)  VALUE SPACE.            
003000     05  :TAG:-MESSAGE-TEXT            PIC X(80).                         
003100     05  FILLER                        PIC X(10).                         
