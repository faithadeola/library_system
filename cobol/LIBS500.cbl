000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.     LIBS500.                                                 
000300 AUTHOR.         D M SANTORO.                                             
000400 INSTALLATION.   CENTRAL LIBRARY SYSTEMS DATA PROCESSING.                 
000500 DATE-WRITTEN.   11/03/97.                                                
000600 DATE-COMPILED.                                                           
000700 SECURITY.       NON-CONFIDENTIAL.                                        
000800****************************************************************          
000900*                                                              *          
001000*    LIBS500  --  CSV EXTRACT FOR THE PC CATALOG SIDE          *          
001100*                                                              *          
001200*    FLAT EXTRACT PROGRAM, SAME SHAPE AS THE OLD WRKSFINL      *          
001300*    CONTRACT EXTRACT -- READS THE BOOK MASTER AND THE MEMBER  *          
001400*    MASTER, TABLE-DRIVEN, AND WRITES TWO COMMA-SEPARATED      *          
001500*    FILES FOR THE PC-SIDE CATALOG SOFTWARE TO PICK UP:        *          
001600*    BOOKS-CSV-OUT AND MEMBERS-CSV-OUT.  ANY COMMA, QUOTE, OR  *          
001700*    EMBEDDED NEWLINE IN A TEXT FIELD IS ESCAPED PER RFC-4180  *          
001800*    SINCE THE PC SIDE'S IMPORT ROUTINE CHOKES OTHERWISE (SEE  *          
001900*    CLB-0398 AND CLB-0472).                                    *         
002000*                                                              *          
002100*    CHANGE LOG                                                *          
002200*    YY/MM/DD  BY   REQUEST    DESCRIPTION                     *          
002300*    97/11/03  DMS  CLB-0384   ORIGINAL PROGRAM (BOOKS ONLY).  *          
002400*    98/02/09  DMS  CLB-0398   ADDED RFC-4180 QUOTE/COMMA       *         
002500*                              ESCAPING -- PC IMPORT WAS        *         
002600*                              TRUNCATING TITLES WITH COMMAS.   *         
002700*    98/06/25  DMS  CLB-0403   ADDED THE MEMBERS-CSV-OUT        *         
002800*                              EXTRACT, SAME ESCAPING RULES.    *         
002900*    99/01/08  DMS  CLB-0409   Y2K -- RUN TIMESTAMP ON THE      *         
003000*                              HEADER LINE NOW CARRIES A FULL   *         
003100*                              FOUR-DIGIT YEAR.                 *         
003200*    03/12/05  DMS  CLB-0472   623-SCAN-ONE-CHAR TESTED ONLY    *         
003300*                              FOR COMMA AND QUOTE -- CATALOGING*         
003400*                              REPORTED A TITLE WITH AN EMBEDDED*         
003500*                              LINE BREAK STILL BROKE THE PC    *         
003600*                              SIDE'S IMPORT.  ADDED THE X'0A'  *         
003700*                              AND X'0D' TESTS SO A NEWLINE OR  *         
003800*                              CARRIAGE RETURN NOW FORCES THE   *         
003900*                              QUOTE WRAP LIKE RFC-4180 CALLS   *         
004000*                              FOR.                              *        
004100*                                                              *          
004200****************************************************************          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER.   IBM-370.                                              
004600 OBJECT-COMPUTER.   IBM-370.                                              
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS LIBS-ALPHA-CLASS IS "A" THRU "Z"                               
005000     UPSI-0 ON STATUS IS LIBS-TEST-RUN-SW                                 
005100            OFF STATUS IS LIBS-PROD-RUN-SW.                               
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT BOOK-MASTER-IN    ASSIGN TO BOOKMSTI                          
005500         ORGANIZATION IS SEQUENTIAL                                       
005600         FILE STATUS  IS FS-BOOK-IN.                                      
005700     SELECT MEMBER-MASTER-IN  ASSIGN TO MEMBMSTI                          
005800         ORGANIZATION IS SEQUENTIAL                                       
005900         FILE STATUS  IS FS-MEMB-IN.                                      
006000     SELECT BOOKS-CSV-OUT     ASSIGN TO BOOKSCSV                          
006100         ORGANIZATION IS SEQUENTIAL                                       
006200         FILE STATUS  IS FS-BOOK-CSV.                                     
006300     SELECT MEMBERS-CSV-OUT   ASSIGN TO MEMBRCSV                          
006400         ORGANIZATION IS SEQUENTIAL                                       
006500         FILE STATUS  IS FS-MEMB-CSV.                                     
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800 FD  BOOK-MASTER-IN                                                       
006900     RECORDING MODE IS F                                                  
007000     LABEL RECORDS ARE STANDARD.                                          
007100 01  BK-IN-RECORD                   PIC X(140).                           
007200*                                                                         
007300 FD  MEMBER-MASTER-IN                                                     
007400     RECORDING MODE IS F                                                  
007500     LABEL RECORDS ARE STANDARD.                                          
007600 01  MB-IN-RECORD                   PIC X(140).                           
007700*                                                                         
007800 FD  BOOKS-CSV-OUT                                                        
007900     RECORDING MODE IS F                                                  
008000     LABEL RECORDS ARE OMITTED.                                           
008100 01  BOOKS-CSV-RECORD               PIC X(200).                           
008200*                                                                         
008300 FD  MEMBERS-CSV-OUT                                                      
008400     RECORDING MODE IS F                                                  
008500     LABEL RECORDS ARE OMITTED.                                           
008600 01  MEMBERS-CSV-RECORD             PIC X(200).                           
008700*                                                                         
008800 WORKING-STORAGE SECTION.                                                 
008900 01  FILE-STATUS-CODES.                                                   
009000     05  FS-BOOK-IN                 PIC X(02)  VALUE SPACES.              
009100         88  BOOK-IN-OK                 VALUE '00'.                       
009200         88  BOOK-IN-EOF                VALUE '10'.                       
009300     05  FS-MEMB-IN                 PIC X(02)  VALUE SPACES.              
009400         88  MEMB-IN-OK                 VALUE '00'.                       
009500         88  MEMB-IN-EOF                VALUE '10'.                       
009600     05  FS-BOOK-CSV                PIC X(02)  VALUE SPACES.              
009700         88  BOOK-CSV-OK                VALUE '00'.                       
009800     05  FS-MEMB-CSV                PIC X(02)  VALUE SPACES.              
009900         88  MEMB-CSV-OK                VALUE '00'.                       
010000*                                                                         
010100     05  FILLER                     PIC X(02).                            
010200 01  WS-SWITCHES.                                                         
010300     05  WS-BOOK-EOF-SW             PIC X(01)  VALUE 'N'.                 
010400         88  WS-BOOK-EOF                VALUE 'Y'.                        
010500     05  WS-MEMB-EOF-SW             PIC X(01)  VALUE 'N'.                 
010600         88  WS-MEMB-EOF                VALUE 'Y'.                        
010700     05  WS-NEEDS-ESCAPE-SW         PIC X(01)  VALUE 'N'.                 
010800         88  WS-NEEDS-ESCAPE            VALUE 'Y'.                        
010900*                                                                         
011000     05  FILLER                     PIC X(02).                            
011100 01  WS-COUNTERS.                                                         
011200     05  WS-BOOK-COUNT              PIC 9(05) COMP-3 VALUE ZERO.          
011300     05  WS-MEMBER-COUNT            PIC 9(05) COMP-3 VALUE ZERO.          
011400     05  WS-SCAN-IDX                PIC 9(03) COMP   VALUE ZERO.          
011500     05  WS-OUT-IDX                 PIC 9(03) COMP   VALUE ZERO.          
011600     05  WS-FIELD-LEN               PIC 9(03) COMP   VALUE ZERO.          
011700     05  WS-CSV-PTR                 PIC 9(03) COMP   VALUE ZERO.          
011800*                                                                         
011900     05  FILLER                     PIC X(02).                            
012000 01  WS-BOOK-TABLE.                                                       
012100     COPY LIBBOOK REPLACING ==01  LIBS-BOOK-RECORD==                      
012200                        BY  ==05  WS-BOOK-ENTRY OCCURS 500 TIMES          
012300                                  INDEXED BY BK-IDX==                     
012400                            ==LIBS-BK-== BY ==WS-BK-==.                   
012500*                                                                         
012600 01  WS-MEMBER-TABLE.                                                     
012700     COPY LIBMEMB REPLACING ==01  LIBS-MEMBER-RECORD==                    
012800                        BY  ==05  WS-MEMBER-ENTRY OCCURS 500 TIMES        
012900                                  INDEXED BY MB-IDX==                     
013000                            ==LIBS-MB-== BY ==WS-MB-==.                   
013100*                                                                         
013200 01  WS-TODAY-RAW.                                                        
013300     05  WS-TODAY-YY                PIC 9(02).                            
013400     05  WS-TODAY-MM                PIC 9(02).                            
013500     05  WS-TODAY-DD                PIC 9(02).                            
013600     05  FILLER                     PIC X(02).                            
013700 01  WS-CURRENT-DATE.                                                     
013800     05  WS-CURR-CC                 PIC 9(02).                            
013900     05  WS-CURR-YY                 PIC 9(02).                            
014000     05  WS-CURR-MM                 PIC 9(02).                            
014100     05  WS-CURR-DD                 PIC 9(02).                            
014200     05  FILLER                     PIC X(02).                            
014300 01  WS-CURRENT-DATE-N REDEFINES WS-CURRENT-DATE                          
014400                                    PIC 9(08).                            
014500 01  WS-TODAY-TIME-RAW.                                                   
014600     05  WS-TODAY-HH                PIC 9(02).                            
014700     05  WS-TODAY-MN                PIC 9(02).                            
014800     05  WS-TODAY-SS                PIC 9(02).                            
014900     05  WS-TODAY-CS                PIC 9(02).                            
015000*                                                                         
015100     05  FILLER                     PIC X(02).                            
015200 01  WS-EXPORT-TIMESTAMP             PIC X(19)  VALUE SPACES.             
015300*                                                                         
015400 01  WS-ESCAPE-WORK-AREA.                                                 
015500     05  WS-RAW-FIELD               PIC X(40).                            
015600     05  WS-ESCAPED-FIELD           PIC X(84).                            
015700     05  WS-SRC-PTR                 PIC 9(03) COMP VALUE ZERO.            
015800     05  WS-DST-PTR                 PIC 9(03) COMP VALUE ZERO.            
015900*                                                                         
016000     05  FILLER                     PIC X(02).                            
016100 01  WS-ERROR-MESSAGES.                                                   
016200     05  WS-PARA-NAME               PIC X(30)  VALUE SPACES.              
016300*                                                                         
016400 PROCEDURE DIVISION.                                                      
016500 000-MAIN.                                                                
016600     DISPLAY '000-MAIN'.                                                  
016700     PERFORM 700-OPEN-FILES          THRU 700-EXIT.                       
016800     PERFORM 705-GET-CURRENT-DATE    THRU 705-EXIT.                       
016900     PERFORM 706-BUILD-EXPORT-STAMP  THRU 706-EXIT.                       
017000     PERFORM 720-LOAD-BOOK-MASTER    THRU 720-EXIT.                       
017100     PERFORM 725-LOAD-MEMBER-MASTER  THRU 725-EXIT.                       
017200     PERFORM 600-WRITE-BOOKS-HEADER   THRU 600-EXIT.                      
017300     PERFORM 610-WRITE-ONE-BOOK-ROW  THRU 610-EXIT                        
017400         VARYING BK-IDX FROM 1 BY 1                                       
017500         UNTIL BK-IDX > WS-BOOK-COUNT.                                    
017600     PERFORM 650-WRITE-MEMBERS-HEADER THRU 650-EXIT.                      
017700     PERFORM 660-WRITE-ONE-MEMBER-ROW THRU 660-EXIT                       
017800         VARYING MB-IDX FROM 1 BY 1                                       
017900         UNTIL MB-IDX > WS-MEMBER-COUNT.                                  
018000     PERFORM 900-CLOSE-FILES         THRU 900-EXIT.                       
018100     GOBACK.                                                              
018200*                                                                         
018300 600-WRITE-BOOKS-HEADER.                                                  
018400     MOVE '600-WRITE-BOOKS-HEADER' TO WS-PARA-NAME.                       
018500     MOVE SPACES TO BOOKS-CSV-RECORD.                                     
018600     STRING 'id,title,author,genre,availableCopies,exportTimestamp        
018700         DELIMITED BY SIZE INTO BOOKS-CSV-RECORD.                         
018800     WRITE BOOKS-CSV-RECORD.                                              
018900 600-EXIT.                                                                
019000     EXIT.                                                                
019100*                                                                         
019200 610-WRITE-ONE-BOOK-ROW.                                                  
019300     MOVE SPACES TO BOOKS-CSV-RECORD.                                     
019400     MOVE 1 TO WS-CSV-PTR.                                                
019500     STRING WS-BK-ID(BK-IDX)    DELIMITED BY SIZE                         
019600            ','                 DELIMITED BY SIZE                         
019700       INTO BOOKS-CSV-RECORD                                              
019800       WITH POINTER WS-CSV-PTR                                            
019900     END-STRING.                                                          
020000     MOVE WS-BK-TITLE(BK-IDX)  TO WS-RAW-FIELD.                           
020100     PERFORM 620-ESCAPE-FIELD THRU 620-EXIT.                              
020200     STRING WS-ESCAPED-FIELD(1:WS-FIELD-LEN) DELIMITED BY SIZE            
020300            ','                 DELIMITED BY SIZE                         
020400       INTO BOOKS-CSV-RECORD                                              
020500       WITH POINTER WS-CSV-PTR                                            
020600     END-STRING.                                                          
020700     MOVE WS-BK-AUTHOR(BK-IDX) TO WS-RAW-FIELD.                           
020800     PERFORM 620-ESCAPE-FIELD THRU 620-EXIT.                              
020900     STRING WS-ESCAPED-FIELD(1:WS-FIELD-LEN) DELIMITED BY SIZE            
021000            ','                 DELIMITED BY SIZE                         
021100       INTO BOOKS-CSV-RECORD                                              
021200       WITH POINTER WS-CSV-PTR                                            
021300     END-STRING.                                                          
021400     MOVE WS-BK-GENRE(BK-IDX)  TO WS-RAW-FIELD.                           
021500     PERFORM 620-ESCAPE-FIELD THRU 620-EXIT.                              
021600     STRING WS-ESCAPED-FIELD(1:WS-FIELD-LEN) DELIMITED BY SIZE            
021700            ','                 DELIMITED BY SIZE                         
021800            WS-BK-AVAIL-COPIES(BK-IDX) DELIMITED BY SIZE                  
021900            ','                 DELIMITED BY SIZE                         
022000            WS-EXPORT-TIMESTAMP DELIMITED BY SIZE                         
022100       INTO BOOKS-CSV-RECORD                                              
022200       WITH POINTER WS-CSV-PTR                                            
022300     END-STRING.                                                          
022400     WRITE BOOKS-CSV-RECORD.                                              
022500 610-EXIT.                                                                
022600     EXIT.                                                                
022700*                                                                         
022800 620-ESCAPE-FIELD.                                                        
022900     MOVE 'N' TO WS-NEEDS-ESCAPE-SW.                                      
023000     IF WS-RAW-FIELD IS NOT EQUAL TO SPACES                               
023100         INSPECT WS-RAW-FIELD TALLYING WS-FIELD-LEN                       
023200             FOR CHARACTERS BEFORE INITIAL '  '                           
023300     ELSE                                                                 
023400         MOVE ZERO TO WS-FIELD-LEN                                        
023500     END-IF.                                                              
023600     IF WS-RAW-FIELD(1:WS-FIELD-LEN) IS NOT EQUAL TO SPACES               
023700         PERFORM 621-CHECK-SPECIAL-CHARS THRU 621-EXIT                    
023800     END-IF.                                                              
023900     IF WS-NEEDS-ESCAPE                                                   
024000         PERFORM 622-BUILD-QUOTED-FIELD THRU 622-EXIT                     
024100     ELSE                                                                 
024200         MOVE WS-RAW-FIELD TO WS-ESCAPED-FIELD                            
024300     END-IF.                                                              
024400 620-EXIT.                                                                
024500     EXIT.                                                                
024600*                                                                         
024700 621-CHECK-SPECIAL-CHARS.                                                 
024800     PERFORM 623-SCAN-ONE-CHAR THRU 623-EXIT                              
024900         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
025000         UNTIL WS-SCAN-IDX > WS-FIELD-LEN.                                
025100 621-EXIT.                                                                
025200     EXIT.                                                                
025300*                                                                         
025400*    RFC-4180 QUOTE WRAP -- ANY EMBEDDED QUOTE IS DOUBLED AS THE          
025500*    FIELD IS COPIED CHARACTER BY CHARACTER INTO THE QUOTED RESULT        
025600 622-BUILD-QUOTED-FIELD.                                                  
025700     MOVE SPACES TO WS-ESCAPED-FIELD.                                     
025800     MOVE '"' TO WS-ESCAPED-FIELD(1:1).                                   
025900     MOVE 2 TO WS-DST-PTR.                                                
026000     PERFORM 624-COPY-ONE-CHAR THRU 624-EXIT                              
026100         VARYING WS-SRC-PTR FROM 1 BY 1                                   
026200         UNTIL WS-SRC-PTR > WS-FIELD-LEN.                                 
026300     MOVE '"' TO WS-ESCAPED-FIELD(WS-DST-PTR:1).                          
026400     COMPUTE WS-FIELD-LEN = WS-DST-PTR.                                   
026500 622-EXIT.                                                                
026600     EXIT.                                                                
026700*                                                                         
026800 623-SCAN-ONE-CHAR.                                                       
026900     IF WS-RAW-FIELD(WS-SCAN-IDX:1) = ','      OR                         
027000        WS-RAW-FIELD(WS-SCAN-IDX:1) = '"'      OR                         
027100        WS-RAW-FIELD(WS-SCAN-IDX:1) = X'0A'    OR                         
027200        WS-RAW-FIELD(WS-SCAN-IDX:1) = X'0D'                               
027300         MOVE 'Y' TO WS-NEEDS-ESCAPE-SW                                   
027400     END-IF.                                                              
027500 623-EXIT.                                                                
027600     EXIT.                                                                
027700*                                                                         
027800 624-COPY-ONE-CHAR.                                                       
027900     MOVE WS-RAW-FIELD(WS-SRC-PTR:1)                                      
028000         TO WS-ESCAPED-FIELD(WS-DST-PTR:1).                               
028100     ADD 1 TO WS-DST-PTR.                                                 
028200     IF WS-RAW-FIELD(WS-SRC-PTR:1) = '"'                                  
028300         MOVE '"' TO WS-ESCAPED-FIELD(WS-DST-PTR:1)                       
028400         ADD 1 TO WS-DST-PTR                                              
028500     END-IF.                                                              
028600 624-EXIT.                                                                
028700     EXIT.                                                                
028800*                                                                         
028900 650-WRITE-MEMBERS-HEADER.                                                
029000     MOVE '650-WRITE-MEMBERS-HEADER' TO WS-PARA-NAME.                     
029100     MOVE SPACES TO MEMBERS-CSV-RECORD.                                   
029200     STRING 'id,name,email,phone,exportTimestamp'                         
029300         DELIMITED BY SIZE INTO MEMBERS-CSV-RECORD.                       
029400     WRITE MEMBERS-CSV-RECORD.                                            
029500 650-EXIT.                                                                
029600     EXIT.                                                                
029700*                                                                         
029800 660-WRITE-ONE-MEMBER-ROW.                                                
029900     MOVE SPACES TO MEMBERS-CSV-RECORD.                                   
030000     MOVE 1 TO WS-CSV-PTR.                                                
030100     STRING WS-MB-ID(MB-IDX)    DELIMITED BY SIZE                         
030200            ','                 DELIMITED BY SIZE                         
030300       INTO MEMBERS-CSV-RECORD                                            
030400       WITH POINTER WS-CSV-PTR                                            
030500     END-STRING.                                                          
030600     MOVE WS-MB-NAME(MB-IDX)  TO WS-RAW-FIELD.                            
030700     PERFORM 620-ESCAPE-FIELD THRU 620-EXIT.                              
030800     STRING WS-ESCAPED-FIELD(1:WS-FIELD-LEN) DELIMITED BY SIZE            
030900            ','                 DELIMITED BY SIZE                         
031000       INTO MEMBERS-CSV-RECORD                                            
031100       WITH POINTER WS-CSV-PTR                                            
031200     END-STRING.                                                          
031300     MOVE WS-MB-EMAIL(MB-IDX) TO WS-RAW-FIELD.                            
031400     PERFORM 620-ESCAPE-FIELD THRU 620-EXIT.                              
031500     STRING WS-ESCAPED-FIELD(1:WS-FIELD-LEN) DELIMITED BY SIZE            
031600            ','                 DELIMITED BY SIZE                         
031700       INTO MEMBERS-CSV-RECORD                                            
031800       WITH POINTER WS-CSV-PTR                                            
031900     END-STRING.                                                          
032000     MOVE WS-MB-PHONE(MB-IDX) TO WS-RAW-FIELD.                            
032100     PERFORM 620-ESCAPE-FIELD THRU 620-EXIT.                              
032200     STRING WS-ESCAPED-FIELD(1:WS-FIELD-LEN) DELIMITED BY SIZE            
032300            ','                 DELIMITED BY SIZE                         
032400            WS-EXPORT-TIMESTAMP DELIMITED BY SIZE                         
032500       INTO MEMBERS-CSV-RECORD                                            
032600       WITH POINTER WS-CSV-PTR                                            
032700     END-STRING.                                                          
032800     WRITE MEMBERS-CSV-RECORD.                                            
032900 660-EXIT.                                                                
033000     EXIT.                                                                
033100*                                                                         
033200 700-OPEN-FILES.                                                          
033300     MOVE '700-OPEN-FILES' TO WS-PARA-NAME.                               
033400     OPEN INPUT  BOOK-MASTER-IN                                           
033500                 MEMBER-MASTER-IN                                         
033600          OUTPUT BOOKS-CSV-OUT                                            
033700                 MEMBERS-CSV-OUT.                                         
033800     IF NOT BOOK-IN-OK                                                    
033900         DISPLAY 'LIBS500 - ERROR OPENING BOOK MASTER IN, RC: '           
034000                 FS-BOOK-IN                                               
034100         MOVE 16 TO RETURN-CODE                                           
034200     END-IF.                                                              
034300 700-EXIT.                                                                
034400     EXIT.                                                                
034500*                                                                         
034600 705-GET-CURRENT-DATE.                                                    
034700     MOVE '705-GET-CURRENT-DATE' TO WS-PARA-NAME.                         
034800     ACCEPT WS-TODAY-RAW FROM DATE.                                       
034900     ACCEPT WS-TODAY-TIME-RAW FROM TIME.                                  
035000     MOVE WS-TODAY-YY TO WS-CURR-YY.                                      
035100     MOVE WS-TODAY-MM TO WS-CURR-MM.                                      
035200     MOVE WS-TODAY-DD TO WS-CURR-DD.                                      
035300     IF WS-TODAY-YY < 50                                                  
035400         MOVE 20 TO WS-CURR-CC                                            
035500     ELSE                                                                 
035600         MOVE 19 TO WS-CURR-CC                                            
035700     END-IF.                                                              
035800 705-EXIT.                                                                
035900     EXIT.                                                                
036000*                                                                         
036100*    BUILDS THE ONE SHARED "YYYY-MM-DD HH:MM:SS" STAMP WRITTEN ON         
036200*    EVERY ROW OF BOTH EXTRACTS FOR THIS RUN (CLB-0403).                  
036300 706-BUILD-EXPORT-STAMP.                                                  
036400     MOVE '706-BUILD-EXPORT-STAMP' TO WS-PARA-NAME.                       
036500     MOVE SPACES TO WS-EXPORT-TIMESTAMP.                                  
036600     STRING WS-CURR-CC   DELIMITED BY SIZE                                
036700            WS-CURR-YY   DELIMITED BY SIZE                                
036800            '-'          DELIMITED BY SIZE                                
036900            WS-CURR-MM   DELIMITED BY SIZE                                
037000            '-'          DELIMITED BY SIZE                                
037100            WS-CURR-DD   DELIMITED BY SIZE                                
037200            ' '          DELIMITED BY SIZE                                
037300            WS-TODAY-HH  DELIMITED BY SIZE                                
037400            ':'          DELIMITED BY SIZE                                
037500            WS-TODAY-MN  DELIMITED BY SIZE                                
037600            ':'          DELIMITED BY SIZE                                
037700            WS-TODAY-SS  DELIMITED BY SIZE                                
037800       INTO WS-EXPORT-TIMESTAMP.                                          
037900 706-EXIT.                                                                
038000     EXIT.                                                                
038100*                                                                         
038200 720-LOAD-BOOK-MASTER.                                                    
038300     MOVE '720-LOAD-BOOK-MASTER' TO WS-PARA-NAME.                         
038400     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(1).                           
038500     PERFORM 721-LOAD-ONE-BOOK THRU 721-EXIT                              
038600         UNTIL WS-BOOK-EOF.                                               
038700 720-EXIT.                                                                
038800     EXIT.                                                                
038900*                                                                         
039000 721-LOAD-ONE-BOOK.                                                       
039100     ADD 1 TO WS-BOOK-COUNT.                                              
039200     MOVE WS-BOOK-COUNT TO BK-IDX.                                        
039300     READ BOOK-MASTER-IN INTO WS-BOOK-ENTRY(BK-IDX + 1)                   
039400         AT END                                                           
039500             MOVE 'Y' TO WS-BOOK-EOF-SW                                   
039600     END-READ.                                                            
039700 721-EXIT.                                                                
039800     EXIT.                                                                
039900*                                                                         
040000 725-LOAD-MEMBER-MASTER.                                                  
040100     MOVE '725-LOAD-MEMBER-MASTER' TO WS-PARA-NAME.                       
040200     READ MEMBER-MASTER-IN INTO WS-MEMBER-ENTRY(1).                       
040300     PERFORM 726-LOAD-ONE-MEMBER THRU 726-EXIT                            
040400         UNTIL WS-MEMB-EOF.                                               
040500 725-EXIT.                                                                
040600     EXIT.                                                                
040700*                                                                         
040800 726-LOAD-ONE-MEMBER.                                                     
040900     ADD 1 TO WS-MEMBER-COUNT.                                            
041000     MOVE WS-MEMBER-COUNT TO MB-IDX.                                      
041100     READ MEMBER-MASTER-IN INTO WS-MEMBER-ENTRY(MB-IDX + 1)               
041200         AT END                                                           
041300             MOVE 'Y' TO WS-MEMB-EOF-SW                                   
041400     END-READ.                                                            
041500 726-EXIT.                                                                
041600     EXIT.                                                                
041700*                                                                         
041800 900-CLOSE-FILES.                                                         
041900     MOVE '900-CLOSE-FILES' TO WS-PARA-NAME.                              
042000     CLOSE BOOK-MASTER-IN                                                 
042100           MEMBER-MASTER-IN                                               
042200           BOOKS-CSV-OUT                                                  
042300           MEMBERS-CSV-OUT.                                               
042400 900-EXIT.                                                                
042500     EXIT.                                                                
